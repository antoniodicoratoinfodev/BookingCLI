000100*
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. STATPREN.
000400 AUTHOR. FABIO.
000500 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000600 DATE-WRITTEN. 15/10/1991.
000700 DATE-COMPILED.
000800 SECURITY. USO RESTRITO AO SETOR DE RESERVAS - FESP.
000900*----------------------------------------------------------------
001000*    FINALIDADE : TRANSICAO DE STATO (CICLO DE VIDA) DAS
001100*                 PRENOTAS. CARREGA PRENOTAS.DAT EM MEMORIA, LE
001200*                 AS ACOES DE STATPRE.DAT (CONFERMA/COMPLETA/
001300*                 CANCELLA) E APLICA A TRANSICAO SOMENTE QUANDO
001400*                 O STATO ATUAL DA PRENOTA PERMITE, REGRAVANDO
001500*                 O MESTRE DE PRENOTAS AO FINAL.
001600*    TRANSICOES PERMITIDAS
001700*      CONFERMA  : PROVVISORIA           -> CONFERMATA
001800*      COMPLETA  : QUALQUER, EXCETO JA CANCELLATA OU JA
001900*                  COMPLETATA             -> COMPLETATA
002000*      CANCELLA  : PROVVISORIA/CONFERMATA-> CANCELLATA
002100*    HISTORICO DE ALTERACOES
002200*    DATA        PROGRAMADOR   CHAMADO     DESCRICAO
002300*    15/10/1991  FABIO 07      -           IMPLANTACAO INICIAL
002400*    02/02/1992  FABIO 07      -           ACRESCENTA ACAO
002500*                                          CANCELLA
002600*    19/07/1992  JAMILE 26     RMS-0044    COMPLETA SO E ACEITA
002700*                                          SE A PRENOTA PARTIU DE
002800*                                          CONFERMATA
002900*    12/01/1994  ENZO 14       RMS-0065    CANCELLA NAO E MAIS
003000*                                          ACEITA PARA PRENOTA JA
003100*                                          COMPLETATA OU JA
003200*                                          CANCELLATA (IDEMPOTEN-
003300*                                          CIA DA EXCLUSAO)
003400*    18/12/1998  ENZO 14       RMS-0170    AJUSTE ANO 2000 - DATA
003500*                                          DO SISTEMA P/ 9(08)
003600*    09/01/1999  ENZO 14       RMS-0171    TESTE DE VIRADA DE
003700*                                          SECULO CONCLUIDO - OK
003800*    14/06/2006  ENZO 14       RMS-0290    REVISAO GERAL - PADRAO
003900*                                          COPYBOOK CPPREN/CPPARSE
004000*    30/03/2009  FABIO 07      RMS-0313    TABELA TB-PRENOTAS
004100*                                          AMPLIADA P/ 2000
004200*    19/07/2011  JAMILE 26     RMS-0331    COMPLETA VOLTA A SER
004300*                                          ACEITA A PARTIR DE
004400*                                          PROVVISORIA - SO
004500*                                          RECUSA SE JA CANCELLA-
004600*                                          DA OU JA COMPLETATA
004700*    08/04/2013  FABIO 07      RMS-0358    CANCELLA SOBRE PRENOTA
004800*                                          JA CANCELLATA VOLTA A
004900*                                          SER ACEITA (NAO-OPERA-
005000*                                          CAO) - RECUSA SOMENTE
005100*                                          SE JA COMPLETATA
005200*----------------------------------------------------------------

005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 COPY CPSPECN.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT PRENOTAS  ASSIGN TO DISK
005900                 ORGANIZATION LINE SEQUENTIAL
006000                 FILE STATUS STATUS-PRE.
006100     SELECT STATPRE   ASSIGN TO DISK
006200                 ORGANIZATION LINE SEQUENTIAL
006300                 FILE STATUS STATUS-TRN.
006400     SELECT LOGSTAT   ASSIGN TO DISK
006500                 ORGANIZATION LINE SEQUENTIAL
006600                 FILE STATUS STATUS-LOG.

006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  PRENOTAS
007000     LABEL RECORD STANDARD
007100     VALUE OF FILE-ID 'PRENOTAS.DAT'
007200     RECORD CONTAINS 2000 CHARACTERS.
007300 01  LINHA-PRENOTAS.
007400     05  LINHA-PRENOTAS-TXT     PIC X(1999).
007500     05  FILLER                 PIC X(01).

007600 FD  STATPRE
007700     LABEL RECORD STANDARD
007800     VALUE OF FILE-ID 'STATPRE.DAT'
007900     RECORD CONTAINS 20 CHARACTERS.
008000 01  TR-STAT-REG.
008100     05  TR-STAT-PRENOTA-ID     PIC 9(09).
008200     05  TR-STAT-ACAO           PIC X(10).
008300     05  FILLER                 PIC X(01).

008400 FD  LOGSTAT
008500     LABEL RECORD STANDARD
008600     VALUE OF FILE-ID 'LOGSTAT.DAT'
008700     RECORD CONTAINS 132 CHARACTERS.
008800 01  LINHA-LOG.
008900     05  LINHA-LOG-TXT          PIC X(131).
009000     05  FILLER                 PIC X(01).

009100 WORKING-STORAGE SECTION.
009200 77  STATUS-PRE              PIC X(02) VALUE SPACES.
009300 77  STATUS-TRN              PIC X(02) VALUE SPACES.
009400 77  STATUS-LOG              PIC X(02) VALUE SPACES.
009500 77  WS-EOF-PRE-SW           PIC X(01) VALUE 'N'.
009600     88  EOF-PRE                     VALUE 'S'.
009700 77  WS-EOF-TRN-SW           PIC X(01) VALUE 'N'.
009800     88  EOF-TRN                     VALUE 'S'.
009900 77  WS-NUM-LINHA            PIC 9(05)    COMP VALUE ZERO.
010000 77  WS-QTDE-TRANSICOES      PIC 9(05)    COMP VALUE ZERO.
010100 77  WS-QTDE-REJEITADAS      PIC 9(05)    COMP VALUE ZERO.
010200 77  WS-ACHOU-SW             PIC X(01) VALUE 'N'.
010300     88  ACHOU-REGISTRO              VALUE 'S'.
010400 77  IDX-PRE-ALVO            PIC 9(05)    COMP VALUE ZERO.
010500 77  IDX-PRE-LOOP            PIC 9(05)    COMP VALUE ZERO.

010600 COPY CPPREN.
010700 COPY CPPARSEW.
010800 COPY CPWRCSVW.

010900 01  WS-TR-STAT-REG.
011000     05  WS-TR-PRENOTA-ID       PIC 9(09).
011100     05  WS-TR-ACAO             PIC X(10).
011200 01  WS-TR-STAT-REG-R REDEFINES WS-TR-STAT-REG.
011300     05  WS-TR-CHAVE-19         PIC X(19).

011400 01  WS-LINHA-LOG-DET.
011500     05  WS-LD-ID               PIC ZZZZZZZZ9.
011600     05  FILLER                 PIC X(01)    VALUE SPACE.
011700     05  WS-LD-MOTIVO           PIC X(90).
011800     05  FILLER                 PIC X(30).
011900 01  WS-LINHA-LOG-CAB REDEFINES WS-LINHA-LOG-DET.
012000     05  WS-LC-TITULO           PIC X(60).
012100     05  FILLER                 PIC X(71).

012200 01  WS-DATA-SISTEMA.
012300     05  WS-DS-VALOR            PIC 9(08).
012400 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
012500     05  WS-SIS-ANO             PIC 9(04).
012600     05  WS-SIS-MES             PIC 9(02).
012700     05  WS-SIS-DIA             PIC 9(02).
012800 01  WS-DATA-FORMATADA          PIC X(10).

012900 01  WS-MOTIVO-REJEICAO       PIC X(90) VALUE SPACES.

013000 PROCEDURE DIVISION.
013100 0100-INICIO.
013200     MOVE ZERO TO WS-QTDE-TRANSICOES
013300     MOVE ZERO TO WS-QTDE-REJEITADAS
013400     MOVE ZERO TO TB-PRE-QTDE

013500     ACCEPT WS-DS-VALOR FROM DATE YYYYMMDD

013600     OPEN OUTPUT LOGSTAT
013700     MOVE SPACES TO WS-LINHA-LOG-CAB
013800     MOVE 'RELATORIO DE TRANSICAO DE STATO - PRENOTA'
013900                 TO WS-LC-TITULO
014000     WRITE LINHA-LOG FROM WS-LINHA-LOG-CAB.

014100     MOVE SPACES TO WS-LINHA-LOG-DET
014200     MOVE ZERO TO WS-LD-ID
014300     STRING WS-SIS-DIA   '/' WS-SIS-MES '/' WS-SIS-ANO
014400                 DELIMITED BY SIZE INTO WS-DATA-FORMATADA
014500     STRING 'PROCESSADO EM ' WS-DATA-FORMATADA
014600                 DELIMITED BY SIZE INTO WS-LD-MOTIVO
014700     WRITE LINHA-LOG FROM WS-LINHA-LOG-DET.

014800     MOVE ZERO TO WS-NUM-LINHA
014900     OPEN INPUT PRENOTAS
015000     IF STATUS-PRE = '00'
015100         MOVE 'N' TO WS-EOF-PRE-SW
015200         PERFORM 0150-LE-PRENOTAS THRU 0150-LE-PRENOTAS-EXIT
015300         PERFORM 0160-CARREGA-PRENOTAS
015400                 THRU 0160-CARREGA-PRENOTAS-EXIT
015500             UNTIL EOF-PRE
015600         CLOSE PRENOTAS.

015700     OPEN INPUT STATPRE
015800     IF STATUS-TRN = '00'
015900         MOVE 'N' TO WS-EOF-TRN-SW
016000         PERFORM 0210-LE-TRANSACAO THRU 0210-LE-TRANSACAO-EXIT
016100         PERFORM 0500-APLICA-TRANSICAO
016200                 THRU 0500-APLICA-TRANSICAO-EXIT
016300             UNTIL EOF-TRN
016400         CLOSE STATPRE.

016500     PERFORM 0800-GRAVA-PRENOTAS THRU 0800-GRAVA-PRENOTAS-EXIT.
016600     PERFORM 0900-ENCERRA THRU 0900-ENCERRA-EXIT.
016700     CLOSE LOGSTAT.
016800     STOP RUN.

016900*----------------------------------------------------------------
017000*    CARGA DO MESTRE DE PRENOTAS (MESMO PADRAO DO ENTPREN, SEM
017100*    CALCULO DE MINUTOS - NAO E NECESSARIO PARA TRANSICAO DE
017200*    STATO)
017300*----------------------------------------------------------------
017400 0150-LE-PRENOTAS.
017500     READ PRENOTAS
017600         AT END MOVE 'S' TO WS-EOF-PRE-SW
017700         NOT AT END ADD 1 TO WS-NUM-LINHA.
017800 0150-LE-PRENOTAS-EXIT.
017900     EXIT.

018000 0160-CARREGA-PRENOTAS.
018100     IF WS-NUM-LINHA = 1
018200         GO TO 0160-PROX-LINHA.
018300     MOVE LINHA-PRENOTAS-TXT TO PS-LINHA-CSV
018400     PERFORM 0145-CALCULA-TAMANHO THRU 0145-CALCULA-TAMANHO-EXIT
018500     MOVE 1 TO PS-POS-CSV
018600     SET PS-LINHA-SEM-ERRO TO TRUE
018700     ADD 1 TO TB-PRE-QTDE

018800     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
018900     IF PS-CAMPO-CSV (1:9) IS NOT CLASSE-NUMERICA
019000         SET PS-LINHA-COM-ERRO TO TRUE
019100     ELSE
019200         MOVE PS-CAMPO-CSV (1:9) TO TB-PRE-ID (TB-PRE-QTDE).

019300     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
019400     MOVE ZERO TO TB-PRE-CLIENTE-ID (TB-PRE-QTDE)
019500     IF PS-CAMPO-CSV (1:9) IS CLASSE-NUMERICA AND
019600             PS-TAM-CAMPO > 0
019700         MOVE PS-CAMPO-CSV (1:9)
019800                     TO TB-PRE-CLIENTE-ID (TB-PRE-QTDE).

019900     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
020000     MOVE ZERO TO TB-PRE-RISORSA-ID (TB-PRE-QTDE)
020100     IF PS-CAMPO-CSV (1:9) IS CLASSE-NUMERICA AND
020200             PS-TAM-CAMPO > 0
020300         MOVE PS-CAMPO-CSV (1:9)
020400                     TO TB-PRE-RISORSA-ID (TB-PRE-QTDE).

020500     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
020600     IF PS-CAMPO-CSV (1:12) IS NOT CLASSE-NUMERICA
020700         SET PS-LINHA-COM-ERRO TO TRUE
020800     ELSE
020900         MOVE PS-CAMPO-CSV (1:8)  TO TB-PRE-DT-INI (TB-PRE-QTDE)
021000         MOVE PS-CAMPO-CSV (9:4)  TO TB-PRE-HR-INI (TB-PRE-QTDE).

021100     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
021200     IF PS-CAMPO-CSV (1:12) IS NOT CLASSE-NUMERICA
021300         SET PS-LINHA-COM-ERRO TO TRUE
021400     ELSE
021500         MOVE PS-CAMPO-CSV (1:8)  TO TB-PRE-DT-FIM (TB-PRE-QTDE)
021600         MOVE PS-CAMPO-CSV (9:4)  TO TB-PRE-HR-FIM (TB-PRE-QTDE).

021700     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
021800     MOVE PS-CAMPO-CSV (1:10) TO TB-PRE-STATO (TB-PRE-QTDE)

021900     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
022000     MOVE PS-CAMPO-CSV (1:200) TO TB-PRE-NOTA (TB-PRE-QTDE)

022100     IF PS-LINHA-COM-ERRO
022200         SUBTRACT 1 FROM TB-PRE-QTDE
022300         MOVE SPACES TO WS-LINHA-LOG-DET
022400         MOVE ZERO TO WS-LD-ID
022500         MOVE 'LINHA DE PRENOTAS.DAT REJEITADA - FORMATO'
022600                     TO WS-LD-MOTIVO
022700         WRITE LINHA-LOG FROM WS-LINHA-LOG-DET.

022800 0160-PROX-LINHA.
022900     PERFORM 0150-LE-PRENOTAS THRU 0150-LE-PRENOTAS-EXIT.

023000 0160-CARREGA-PRENOTAS-EXIT.
023100     EXIT.

023200 0210-LE-TRANSACAO.
023300     READ STATPRE INTO WS-TR-STAT-REG
023400         AT END MOVE 'S' TO WS-EOF-TRN-SW.
023500 0210-LE-TRANSACAO-EXIT.
023600     EXIT.

023700*----------------------------------------------------------------
023800*    0500 - APLICA A TRANSICAO DE STATO SOLICITADA, SE O STATO
023900*    ATUAL DA PRENOTA PERMITIR
024000*----------------------------------------------------------------
024100 0500-APLICA-TRANSICAO.
024200     IF WS-TR-CHAVE-19 = SPACES
024300         GO TO 0500-PROXIMA-TRANSACAO.

024400     MOVE SPACES TO WS-MOTIVO-REJEICAO
024500     MOVE WS-TR-PRENOTA-ID TO WK-PRE-ID
024600     PERFORM 0610-BUSCA-PRENOTA THRU 0610-BUSCA-PRENOTA-EXIT
024700     IF NOT ACHOU-REGISTRO
024800         MOVE 'PRENOTA NAO ENCONTRADA' TO WS-MOTIVO-REJEICAO
024900         GO TO 0500-REJEITA.

025000     IF WS-TR-ACAO = 'CONFERMA'
025100         GO TO 0510-TRANSICAO-CONFERMA.
025200     IF WS-TR-ACAO = 'COMPLETA'
025300         GO TO 0520-TRANSICAO-COMPLETA.
025400     IF WS-TR-ACAO = 'CANCELLA'
025500         GO TO 0530-TRANSICAO-CANCELLA.
025600     MOVE 'ACAO DESCONHECIDA' TO WS-MOTIVO-REJEICAO
025700     GO TO 0500-REJEITA.

025800 0510-TRANSICAO-CONFERMA.
025900     IF TB-PRE-STATO (IDX-PRE-ALVO) NOT = 'PROVVISORIA'
026000         MOVE 'SO E POSSIVEL CONFERMA A PARTIR DE PROVVISORIA'
026100                     TO WS-MOTIVO-REJEICAO
026200         GO TO 0500-REJEITA.
026300     MOVE 'CONFERMATA' TO TB-PRE-STATO (IDX-PRE-ALVO)
026400     GO TO 0600-REGISTRA-SUCESSO.

026500 0520-TRANSICAO-COMPLETA.
026600     IF TB-PRE-STATO (IDX-PRE-ALVO) = 'CANCELLATA' OR
026700             TB-PRE-STATO (IDX-PRE-ALVO) = 'COMPLETATA'
026800         MOVE 'PRENOTA JA ENCERRADA - COMPLETA NAO PERMITIDA'
026900                     TO WS-MOTIVO-REJEICAO
027000         GO TO 0500-REJEITA.
027100     MOVE 'COMPLETATA' TO TB-PRE-STATO (IDX-PRE-ALVO)
027200     GO TO 0600-REGISTRA-SUCESSO.

027300 0530-TRANSICAO-CANCELLA.
027400     IF TB-PRE-STATO (IDX-PRE-ALVO) = 'COMPLETATA'
027500         MOVE 'PRENOTA JA ENCERRADA - CANCELLA NAO PERMITIDA'
027600                     TO WS-MOTIVO-REJEICAO
027700         GO TO 0500-REJEITA.
027800     MOVE 'CANCELLATA' TO TB-PRE-STATO (IDX-PRE-ALVO)
027900     GO TO 0600-REGISTRA-SUCESSO.

028000 0500-REJEITA.
028100     ADD 1 TO WS-QTDE-REJEITADAS
028200     MOVE SPACES TO WS-LINHA-LOG-DET
028300     MOVE WS-TR-PRENOTA-ID TO WS-LD-ID
028400     MOVE WS-MOTIVO-REJEICAO TO WS-LD-MOTIVO
028500     WRITE LINHA-LOG FROM WS-LINHA-LOG-DET
028600     GO TO 0500-PROXIMA-TRANSACAO.

028700 0600-REGISTRA-SUCESSO.
028800     ADD 1 TO WS-QTDE-TRANSICOES
028900     MOVE SPACES TO WS-LINHA-LOG-DET
029000     MOVE WS-TR-PRENOTA-ID TO WS-LD-ID
029100     MOVE 'TRANSICAO DE STATO APLICADA - '
029200                 TO WS-LD-MOTIVO
029300     MOVE TB-PRE-STATO (IDX-PRE-ALVO)
029400                 TO WS-LD-MOTIVO (31:10)
029500     WRITE LINHA-LOG FROM WS-LINHA-LOG-DET.

029600 0500-PROXIMA-TRANSACAO.
029700     PERFORM 0210-LE-TRANSACAO THRU 0210-LE-TRANSACAO-EXIT.

029800 0500-APLICA-TRANSICAO-EXIT.
029900     EXIT.

030000*----------------------------------------------------------------
030100*    0610 - LOCALIZA A PRENOTA PELO CODIGO (PESQUISA LINEAR)
030200*----------------------------------------------------------------
030300 0610-BUSCA-PRENOTA.
030400     MOVE 'N' TO WS-ACHOU-SW
030500     MOVE ZERO TO IDX-PRE-ALVO
030600     MOVE ZERO TO IDX-PRE-LOOP.
030700 0615-PROCURA-PRENOTA.
030800     ADD 1 TO IDX-PRE-LOOP
030900     IF IDX-PRE-LOOP > TB-PRE-QTDE
031000         GO TO 0610-BUSCA-PRENOTA-EXIT.
031100     IF TB-PRE-ID (IDX-PRE-LOOP) = WK-PRE-ID
031200         MOVE IDX-PRE-LOOP TO IDX-PRE-ALVO
031300         MOVE 'S' TO WS-ACHOU-SW
031400         GO TO 0610-BUSCA-PRENOTA-EXIT.
031500     GO TO 0615-PROCURA-PRENOTA.

031600 0610-BUSCA-PRENOTA-EXIT.
031700     EXIT.

031800*----------------------------------------------------------------
031900*    0800 - REGRAVA PRENOTAS.DAT POR INTEIRO A PARTIR DA TABELA
032000*----------------------------------------------------------------
032100 0800-GRAVA-PRENOTAS.
032200     OPEN OUTPUT PRENOTAS
032300     MOVE 'ID,CLIENTE_ID,RISORSA_ID,DATA_INIZIO,DATA_FINE,'
032400         TO LINHA-PRENOTAS-TXT
032500     MOVE 'STATO,NOTE'
032600         TO LINHA-PRENOTAS-TXT (48:11)
032700     WRITE LINHA-PRENOTAS
032800     MOVE 1 TO IDX-PRE.

032900 0810-GRAVA-UMA-PRENOTA.
033000     IF IDX-PRE > TB-PRE-QTDE
033100         GO TO 0800-GRAVA-PRENOTAS-EXIT.

033200     MOVE ZERO TO WG-POS-SAIDA
033300     MOVE SPACES TO WG-LINHA-SAIDA

033400     MOVE TB-PRE-ID (IDX-PRE) TO WG-CAMPO-BRUTO
033500     MOVE 9 TO WG-TAM-CAMPO-BRUTO
033600     PERFORM 0250-ESCREVE-CAMPO THRU 0250-ESCREVE-CAMPO-EXIT

033700     IF TB-PRE-CLIENTE-ID (IDX-PRE) = ZERO
033800         MOVE SPACES TO WG-CAMPO-BRUTO
033900         MOVE 0 TO WG-TAM-CAMPO-BRUTO
034000     ELSE
034100         MOVE TB-PRE-CLIENTE-ID (IDX-PRE) TO WG-CAMPO-BRUTO
034200         MOVE 9 TO WG-TAM-CAMPO-BRUTO.
034300     PERFORM 0250-ESCREVE-CAMPO THRU 0250-ESCREVE-CAMPO-EXIT

034400     IF TB-PRE-RISORSA-ID (IDX-PRE) = ZERO
034500         MOVE SPACES TO WG-CAMPO-BRUTO
034600         MOVE 0 TO WG-TAM-CAMPO-BRUTO
034700     ELSE
034800         MOVE TB-PRE-RISORSA-ID (IDX-PRE) TO WG-CAMPO-BRUTO
034900         MOVE 9 TO WG-TAM-CAMPO-BRUTO.
035000     PERFORM 0250-ESCREVE-CAMPO THRU 0250-ESCREVE-CAMPO-EXIT

035100     MOVE TB-PRE-DT-INI (IDX-PRE) TO WG-CAMPO-BRUTO (1:8)
035200     MOVE TB-PRE-HR-INI (IDX-PRE) TO WG-CAMPO-BRUTO (9:4)
035300     MOVE 12 TO WG-TAM-CAMPO-BRUTO
035400     PERFORM 0250-ESCREVE-CAMPO THRU 0250-ESCREVE-CAMPO-EXIT

035500     MOVE TB-PRE-DT-FIM (IDX-PRE) TO WG-CAMPO-BRUTO (1:8)
035600     MOVE TB-PRE-HR-FIM (IDX-PRE) TO WG-CAMPO-BRUTO (9:4)
035700     MOVE 12 TO WG-TAM-CAMPO-BRUTO
035800     PERFORM 0250-ESCREVE-CAMPO THRU 0250-ESCREVE-CAMPO-EXIT

035900     MOVE TB-PRE-STATO (IDX-PRE) TO WG-CAMPO-BRUTO
036000     MOVE 10 TO WG-TAM-CAMPO-BRUTO
036100     PERFORM 0250-ESCREVE-CAMPO THRU 0250-ESCREVE-CAMPO-EXIT

036200     MOVE TB-PRE-NOTA (IDX-PRE) TO WG-CAMPO-BRUTO
036300     MOVE 200 TO WG-TAM-CAMPO-BRUTO
036400     PERFORM 0250-ESCREVE-CAMPO THRU 0250-ESCREVE-CAMPO-EXIT

036500     MOVE WG-LINHA-SAIDA (1:WG-POS-SAIDA) TO LINHA-PRENOTAS-TXT
036600     WRITE LINHA-PRENOTAS

036700     ADD 1 TO IDX-PRE
036800     GO TO 0810-GRAVA-UMA-PRENOTA.

036900 0800-GRAVA-PRENOTAS-EXIT.
037000     CLOSE PRENOTAS.
037100     EXIT.

037200 0900-ENCERRA.
037300     MOVE SPACES TO WS-LINHA-LOG-CAB
037400     MOVE 'FIM DE PROCESSAMENTO - STATPREN' TO WS-LC-TITULO
037500     WRITE LINHA-LOG FROM WS-LINHA-LOG-CAB.
037600 0900-ENCERRA-EXIT.
037700     EXIT.

037800*----------------------------------------------------------------
037900*    ROTINAS DE APOIO COMUNS (TEXTO COPIADO EM PROCEDURE DIVISION)
038000*----------------------------------------------------------------
038100 COPY CPPARSE.
038200 COPY CPWRCSV.
038300 COPY CPTAMLIN.
