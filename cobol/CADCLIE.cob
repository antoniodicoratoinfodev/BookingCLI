000100*
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. CADCLIE.
000400 AUTHOR. ENZO.
000500 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000600 DATE-WRITTEN. 14/02/1991.
000700 DATE-COMPILED.
000800 SECURITY. USO RESTRITO AO SETOR DE RESERVAS - FESP.
000900*----------------------------------------------------------------
001000*    FINALIDADE : CADASTRAMENTO EM LOTE DE CLIENTES DO SISTEMA
001100*                 DE PRENOTAS. LE AS TRANSACOES DE INCLUSAO EM
001200*                 CADCLI.DAT, CARREGA O MESTRE ATUAL DE
001300*                 CLIENTES.DAT NA TABELA TB-CLIENTES, ATRIBUI O
001400*                 PROXIMO CODIGO SEQUENCIAL A CADA CLIENTE NOVO
001500*                 E REGRAVA CLIENTES.DAT POR INTEIRO.
001600*    HISTORICO DE ALTERACOES
001700*    DATA        PROGRAMADOR   CHAMADO     DESCRICAO
001800*    14/02/1991  ENZO 14       -           IMPLANTACAO INICIAL
001900*    02/03/1991  ENZO 14       -           VALIDA NOME/SOBRENOME
002000*                                          EM BRANCO
002100*    19/07/1992  JAMILE 26     RMS-0041    AUMENTO DO CAMPO
002200*                                          TELEFONE PARA 20 POS
002300*    05/11/1993  FABIO 07      RMS-0058    INCLUI CAMPO EMAIL
002400*    22/05/1994  ENZO 14       RMS-0077    CORRIGE PROXIMO CODIGO
002500*                                          APOS RECARGA DO MESTRE
002600*    14/09/1995  JAMILE 26     RMS-0102    LOG DE REJEICOES PASSA
002700*                                          A GRAVAR EM LOGCLI.DAT
002800*    28/02/1996  FABIO 07      RMS-0119    AJUSTE DE QUEBRA DE
002900*                                          LINHA NO ARQUIVO CSV
003000*    03/08/1997  ENZO 14       RMS-0145    ASPAS NO CAMPO QUANDO
003100*                                          HA VIRGULA OU ASPAS
003200*    18/12/1998  JAMILE 26     RMS-0170    AJUSTE ANO 2000 - DATA
003300*                                          DO SISTEMA P/ 9(08)
003400*    09/01/1999  JAMILE 26     RMS-0171    TESTE DE VIRADA DE
003500*                                          SECULO CONCLUIDO - OK
003600*    25/04/2001  FABIO 07      RMS-0203    LINHA CSV COM ERRO
003700*                                          PASSA A SER IGNORADA
003800*                                          (GRAVA LOG) E NAO
003900*                                          ABORTA MAIS A CARGA
004000*    02/10/2003  ENZO 14       RMS-0240    CONTADOR DE CLIENTES
004100*                                          CARREGADOS NO LOG
004200*    14/06/2006  JAMILE 26     RMS-0288    REVISAO GERAL - PADRAO
004300*                                          COPYBOOK CPCLIE/CPPARSE
004400*    30/03/2009  FABIO 07      RMS-0311    TABELA TB-CLIENTES
004500*                                          AMPLIADA P/ 500
004600*----------------------------------------------------------------

004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 COPY CPSPECN.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT CLIENTES  ASSIGN TO DISK
005300                 ORGANIZATION LINE SEQUENTIAL
005400                 FILE STATUS STATUS-CLI.
005500     SELECT CADCLI    ASSIGN TO DISK
005600                 ORGANIZATION LINE SEQUENTIAL
005700                 FILE STATUS STATUS-TRN.
005800     SELECT LOGCLI    ASSIGN TO DISK
005900                 ORGANIZATION LINE SEQUENTIAL
006000                 FILE STATUS STATUS-LOG.

006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  CLIENTES
006400     LABEL RECORD STANDARD
006500     VALUE OF FILE-ID 'CLIENTES.DAT'
006600     RECORD CONTAINS 2000 CHARACTERS.
006700 01  LINHA-CLIENTES.
006800     05  LINHA-CLIENTES-TXT     PIC X(1999).
006900     05  FILLER                 PIC X(01).

007000 FD  CADCLI
007100     LABEL RECORD STANDARD
007200     VALUE OF FILE-ID 'CADCLI.DAT'
007300     RECORD CONTAINS 140 CHARACTERS.
007400 01  TR-CLI-REG.
007500     05  TR-CLI-NOME            PIC X(30).
007600     05  TR-CLI-SOBRENOME       PIC X(30).
007700     05  TR-CLI-EMAIL           PIC X(50).
007800     05  TR-CLI-TELEFONE        PIC X(20).
007900     05  FILLER                 PIC X(10).

008000 FD  LOGCLI
008100     LABEL RECORD STANDARD
008200     VALUE OF FILE-ID 'LOGCLI.DAT'
008300     RECORD CONTAINS 132 CHARACTERS.
008400 01  LINHA-LOG.
008500     05  LINHA-LOG-TXT          PIC X(131).
008600     05  FILLER                 PIC X(01).

008700 WORKING-STORAGE SECTION.
008800 77  STATUS-CLI              PIC X(02) VALUE SPACES.
008900 77  STATUS-TRN              PIC X(02) VALUE SPACES.
009000 77  STATUS-LOG              PIC X(02) VALUE SPACES.
009100 77  WS-EOF-CLIENTES-SW      PIC X(01) VALUE 'N'.
009200     88  EOF-CLIENTES               VALUE 'S'.
009300 77  WS-EOF-TRANS-SW         PIC X(01) VALUE 'N'.
009400     88  EOF-TRANS                   VALUE 'S'.
009500 77  WS-NUM-LINHA-CLI        PIC 9(05)    COMP VALUE ZERO.
009600 77  WS-MAIOR-ID             PIC 9(09)    COMP VALUE ZERO.
009700 77  WS-QTDE-LIDOS           PIC 9(05)    COMP VALUE ZERO.
009800 77  WS-QTDE-GRAVADOS        PIC 9(05)    COMP VALUE ZERO.
009900 77  WS-QTDE-REJEITADOS      PIC 9(05)    COMP VALUE ZERO.

010000 COPY CPCLIE.
010100 COPY CPPARSEW.
010200 COPY CPWRCSVW.

010300 01  WS-DATA-SISTEMA.
010400     05  WS-DS-VALOR            PIC 9(08).
010500 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
010600     05  WS-SIS-ANO             PIC 9(04).
010700     05  WS-SIS-MES             PIC 9(02).
010800     05  WS-SIS-DIA             PIC 9(02).
010900 01  WS-DATA-FORMATADA          PIC X(10).

011000 01  WS-LINHA-LOG-DET.
011100     05  WS-LD-ID               PIC ZZZZZZZZ9.
011200     05  FILLER                 PIC X(01)    VALUE SPACE.
011300     05  WS-LD-NOME              PIC X(30).
011400     05  FILLER                 PIC X(01)    VALUE SPACE.
011500     05  WS-LD-MOTIVO            PIC X(40).
011600     05  FILLER                 PIC X(50).
011700 01  WS-LINHA-LOG-CAB REDEFINES WS-LINHA-LOG-DET.
011800     05  WS-LC-TITULO            PIC X(60).
011900     05  FILLER                 PIC X(71).

012000 01  WS-TR-CLI-REG.
012100     05  WS-TR-NOME              PIC X(30).
012200     05  WS-TR-SOBRENOME         PIC X(30).
012300     05  WS-TR-EMAIL             PIC X(50).
012400     05  WS-TR-TELEFONE          PIC X(20).
012500 01  WS-TR-CLI-REG-R REDEFINES WS-TR-CLI-REG.
012600     05  WS-TR-NOME-COMPLETO     PIC X(60).
012700     05  FILLER                 PIC X(70).

012800 01  WS-MOTIVO-REJEICAO       PIC X(40) VALUE SPACES.

012900 PROCEDURE DIVISION.
013000 0100-INICIO.
013100     MOVE ZERO TO WS-MAIOR-ID
013200     MOVE ZERO TO WS-QTDE-LIDOS
013300     MOVE ZERO TO WS-QTDE-GRAVADOS
013400     MOVE ZERO TO WS-QTDE-REJEITADOS
013500     MOVE ZERO TO TB-CLI-QTDE
013600     MOVE 1 TO TB-CLI-PROX-ID
013700     ACCEPT WS-DS-VALOR FROM DATE YYYYMMDD

013800     OPEN OUTPUT LOGCLI
013900     MOVE SPACES TO WS-LINHA-LOG-CAB
014000     MOVE 'RELATORIO DE CADASTRAMENTO DE CLIENTES - PRENOTA'
014100                 TO WS-LC-TITULO
014200     WRITE LINHA-LOG FROM WS-LINHA-LOG-CAB.

014300     MOVE SPACES TO WS-LINHA-LOG-DET
014400     MOVE ZERO TO WS-LD-ID
014500     MOVE SPACES TO WS-LD-NOME
014600     STRING WS-SIS-DIA   '/' WS-SIS-MES '/' WS-SIS-ANO
014700                 DELIMITED BY SIZE INTO WS-DATA-FORMATADA
014800     STRING 'PROCESSADO EM ' WS-DATA-FORMATADA
014900                 DELIMITED BY SIZE INTO WS-LD-MOTIVO
015000     WRITE LINHA-LOG FROM WS-LINHA-LOG-DET.

015100     MOVE ZERO TO WS-NUM-LINHA-CLI
015200     OPEN INPUT CLIENTES
015300     IF STATUS-CLI = '00'
015400         MOVE 'N' TO WS-EOF-CLIENTES-SW
015500         PERFORM 0140-LE-CLIENTES THRU 0140-LE-CLIENTES-EXIT
015600         PERFORM 0150-CARREGA-CLIENTES
015700                 THRU 0150-CARREGA-CLIENTES-EXIT
015800             UNTIL EOF-CLIENTES
015900         CLOSE CLIENTES.

016000     OPEN INPUT CADCLI
016100     IF STATUS-TRN = '00'
016200         MOVE 'N' TO WS-EOF-TRANS-SW
016300         PERFORM 0210-LE-TRANSACAO THRU 0210-LE-TRANSACAO-EXIT
016400         PERFORM 0200-PROCESSA-TRANSACOES
016500                 THRU 0200-PROCESSA-TRANSACOES-EXIT
016600             UNTIL EOF-TRANS
016700         CLOSE CADCLI.

016800     PERFORM 0300-GRAVA-CLIENTES THRU 0300-GRAVA-CLIENTES-EXIT.
016900     PERFORM 0900-ENCERRA THRU 0900-ENCERRA-EXIT.
017000     CLOSE LOGCLI.
017100     STOP RUN.

017200 0140-LE-CLIENTES.
017300     READ CLIENTES
017400         AT END MOVE 'S' TO WS-EOF-CLIENTES-SW
017500         NOT AT END ADD 1 TO WS-NUM-LINHA-CLI.
017600 0140-LE-CLIENTES-EXIT.
017700     EXIT.

017800 0150-CARREGA-CLIENTES.
017900*    A PRIMEIRA LINHA DO ARQUIVO E O CABECALHO - DESCARTA
018000     IF WS-NUM-LINHA-CLI = 1
018100         GO TO 0150-PROX-LINHA.

018200     MOVE LINHA-CLIENTES-TXT TO PS-LINHA-CSV
018300     PERFORM 0145-CALCULA-TAMANHO THRU 0145-CALCULA-TAMANHO-EXIT
018400     MOVE 1 TO PS-POS-CSV

018500     SET PS-LINHA-SEM-ERRO TO TRUE

018600     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
018700     IF PS-CAMPO-CSV (1:9) IS NOT CLASSE-NUMERICA
018800         SET PS-LINHA-COM-ERRO TO TRUE
018900     ELSE
019000         MOVE PS-CAMPO-CSV (1:9) TO TB-CLI-ID (TB-CLI-QTDE + 1).

019100     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
019200     MOVE PS-CAMPO-CSV (1:30)
019300                 TO TB-CLI-NOME (TB-CLI-QTDE + 1)

019400     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
019500     MOVE PS-CAMPO-CSV (1:30)
019600                 TO TB-CLI-SOBRENOME (TB-CLI-QTDE + 1)

019700     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
019800     MOVE PS-CAMPO-CSV (1:50)
019900                 TO TB-CLI-EMAIL (TB-CLI-QTDE + 1)

020000     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
020100     MOVE PS-CAMPO-CSV (1:20)
020200                 TO TB-CLI-TELEFONE (TB-CLI-QTDE + 1)

020300     IF PS-LINHA-COM-ERRO
020400         MOVE SPACES TO WS-LINHA-LOG-DET
020500         MOVE ZERO TO WS-LD-ID
020600         MOVE SPACES TO WS-LD-NOME
020700         MOVE 'LINHA DE CLIENTES.DAT REJEITADA - COD INVALIDO'
020800                     TO WS-LD-MOTIVO
020900         WRITE LINHA-LOG FROM WS-LINHA-LOG-DET
021000         GO TO 0150-PROX-LINHA.

021100     ADD 1 TO TB-CLI-QTDE
021200     ADD 1 TO WS-QTDE-LIDOS
021300     IF TB-CLI-ID (TB-CLI-QTDE) > WS-MAIOR-ID
021400         MOVE TB-CLI-ID (TB-CLI-QTDE) TO WS-MAIOR-ID.

021500 0150-PROX-LINHA.
021600     PERFORM 0140-LE-CLIENTES THRU 0140-LE-CLIENTES-EXIT.

021700 0150-CARREGA-CLIENTES-EXIT.
021800     EXIT.

021900 0210-LE-TRANSACAO.
022000     READ CADCLI INTO WS-TR-CLI-REG
022100         AT END MOVE 'S' TO WS-EOF-TRANS-SW.
022200 0210-LE-TRANSACAO-EXIT.
022300     EXIT.

022400 0200-PROCESSA-TRANSACOES.
022500     MOVE SPACES TO WS-MOTIVO-REJEICAO

022600     IF WS-TR-NOME-COMPLETO = SPACES
022700         MOVE 'NOME E SOBRENOME EM BRANCO' TO WS-MOTIVO-REJEICAO.

022800     IF WS-MOTIVO-REJEICAO NOT = SPACES
022900         ADD 1 TO WS-QTDE-REJEITADOS
023000         MOVE SPACES TO WS-LINHA-LOG-DET
023100         MOVE ZERO TO WS-LD-ID
023200         MOVE WS-TR-NOME TO WS-LD-NOME
023300         MOVE WS-MOTIVO-REJEICAO TO WS-LD-MOTIVO
023400         WRITE LINHA-LOG FROM WS-LINHA-LOG-DET
023500         GO TO 0200-PROXIMA-TRANSACAO.

023600     IF WS-MAIOR-ID >= TB-CLI-PROX-ID
023700         COMPUTE TB-CLI-PROX-ID = WS-MAIOR-ID + 1.

023800     ADD 1 TO TB-CLI-QTDE
023900     MOVE TB-CLI-PROX-ID  TO TB-CLI-ID (TB-CLI-QTDE)
024000     MOVE WS-TR-NOME      TO TB-CLI-NOME (TB-CLI-QTDE)
024100     MOVE WS-TR-SOBRENOME TO TB-CLI-SOBRENOME (TB-CLI-QTDE)
024200     MOVE WS-TR-EMAIL     TO TB-CLI-EMAIL (TB-CLI-QTDE)
024300     MOVE WS-TR-TELEFONE  TO TB-CLI-TELEFONE (TB-CLI-QTDE)
024400     MOVE TB-CLI-ID (TB-CLI-QTDE) TO WS-MAIOR-ID
024500     ADD 1 TO TB-CLI-PROX-ID
024600     ADD 1 TO WS-QTDE-GRAVADOS

024700     MOVE SPACES TO WS-LINHA-LOG-DET
024800     MOVE TB-CLI-ID (TB-CLI-QTDE) TO WS-LD-ID
024900     MOVE WS-TR-NOME TO WS-LD-NOME
025000     MOVE 'CLIENTE INCLUIDO COM SUCESSO' TO WS-LD-MOTIVO
025100     WRITE LINHA-LOG FROM WS-LINHA-LOG-DET.

025200 0200-PROXIMA-TRANSACAO.
025300     PERFORM 0210-LE-TRANSACAO THRU 0210-LE-TRANSACAO-EXIT.

025400 0200-PROCESSA-TRANSACOES-EXIT.
025500     EXIT.

025600 0300-GRAVA-CLIENTES.
025700     OPEN OUTPUT CLIENTES
025800     MOVE 'ID,NOME,COGNOME,EMAIL,TELEFONO' TO LINHA-CLIENTES-TXT
025900     WRITE LINHA-CLIENTES
026000     MOVE 1 TO IDX-CLI.

026100 0310-GRAVA-UM-CLIENTE.
026200     IF IDX-CLI > TB-CLI-QTDE
026300         GO TO 0300-GRAVA-CLIENTES-EXIT.

026400     MOVE ZERO TO WG-POS-SAIDA
026500     MOVE SPACES TO WG-LINHA-SAIDA

026600     MOVE TB-CLI-ID (IDX-CLI) TO WG-CAMPO-BRUTO
026700     MOVE 9 TO WG-TAM-CAMPO-BRUTO
026800     PERFORM 0250-ESCREVE-CAMPO THRU 0250-ESCREVE-CAMPO-EXIT

026900     MOVE TB-CLI-NOME (IDX-CLI) TO WG-CAMPO-BRUTO
027000     MOVE 30 TO WG-TAM-CAMPO-BRUTO
027100     PERFORM 0250-ESCREVE-CAMPO THRU 0250-ESCREVE-CAMPO-EXIT

027200     MOVE TB-CLI-SOBRENOME (IDX-CLI) TO WG-CAMPO-BRUTO
027300     MOVE 30 TO WG-TAM-CAMPO-BRUTO
027400     PERFORM 0250-ESCREVE-CAMPO THRU 0250-ESCREVE-CAMPO-EXIT

027500     MOVE TB-CLI-EMAIL (IDX-CLI) TO WG-CAMPO-BRUTO
027600     MOVE 50 TO WG-TAM-CAMPO-BRUTO
027700     PERFORM 0250-ESCREVE-CAMPO THRU 0250-ESCREVE-CAMPO-EXIT

027800     MOVE TB-CLI-TELEFONE (IDX-CLI) TO WG-CAMPO-BRUTO
027900     MOVE 20 TO WG-TAM-CAMPO-BRUTO
028000     PERFORM 0250-ESCREVE-CAMPO THRU 0250-ESCREVE-CAMPO-EXIT

028100     MOVE WG-LINHA-SAIDA (1:WG-POS-SAIDA) TO LINHA-CLIENTES-TXT
028200     WRITE LINHA-CLIENTES

028300     ADD 1 TO IDX-CLI
028400     GO TO 0310-GRAVA-UM-CLIENTE.

028500 0300-GRAVA-CLIENTES-EXIT.
028600     CLOSE CLIENTES.
028700     EXIT.

028800 0900-ENCERRA.
028900     MOVE SPACES TO WS-LINHA-LOG-CAB
029000     MOVE 'FIM DE PROCESSAMENTO - CADCLIE' TO WS-LC-TITULO
029100     WRITE LINHA-LOG FROM WS-LINHA-LOG-CAB.
029200 0900-ENCERRA-EXIT.
029300     EXIT.

029400*----------------------------------------------------------------
029500*    ROTINAS DE APOIO COMUNS (TEXTO COPIADO EM PROCEDURE DIVISION)
029600*----------------------------------------------------------------
029700 COPY CPPARSE.
029800 COPY CPWRCSV.
029900 COPY CPTAMLIN.
