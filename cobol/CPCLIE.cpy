000100*----------------------------------------------------------------
000200*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000300*    COPY            : CPCLIE
000400*    ANALISTA        : JAMILE 26
000500*    PROGRAMADOR(A)  : JAMILE 26
000600*    FINALIDADE      : LAYOUT DO CADASTRO DE CLIENTES (CSV) E
000700*                      TABELA EM MEMORIA P/ PESQUISA (SEARCH ALL)
000800*    VRS        DATA          DESCRICAO
000900*    2.0        14/02/2019    IMPLANTACAO - MIGRACAO PRENOTA
001000*    2.1        09/06/2021    RMS-0233 AUMENTO P/ 500 CLIENTES
001100*----------------------------------------------------------------
001200 01  WK-CLIENTE-REG.
001300     05  WK-CLI-ID              PIC 9(09).
001400     05  WK-CLI-NOME            PIC X(30).
001500     05  WK-CLI-SOBRENOME       PIC X(30).
001600     05  WK-CLI-EMAIL           PIC X(50).
001700     05  WK-CLI-TELEFONE        PIC X(20).
001800     05  FILLER                 PIC X(01).

001900 01  TB-CLIENTES.
002000     05  TB-CLI-QTDE            PIC 9(05)     COMP.
002100     05  TB-CLI-PROX-ID         PIC 9(09)     COMP.
002200     05  TB-CLI-TABELA OCCURS 500 TIMES
002300                 ASCENDING KEY IS TB-CLI-ID
002400                 INDEXED BY IDX-CLI.
002500         10  TB-CLI-ID          PIC 9(09).
002600         10  TB-CLI-NOME        PIC X(30).
002700         10  TB-CLI-SOBRENOME   PIC X(30).
002800         10  TB-CLI-EMAIL       PIC X(50).
002900         10  TB-CLI-TELEFONE    PIC X(20).
003000         10  FILLER             PIC X(01).
