000100*----------------------------------------------------------------
000200*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000300*    COPY            : CPWRCSVW
000400*    ANALISTA        : FABIO 07
000500*    PROGRAMADOR(A)  : FABIO 07
000600*    FINALIDADE      : AREA DE TRABALHO DA ROTINA DE GRAVACAO
000700*                      CSV (CPWRCSV) - MONTA A LINHA DE SAIDA
000800*                      DOS ARQUIVOS CLIENTES.DAT / RISORSAS.DAT
000900*                      / PRENOTAS.DAT, CAMPO A CAMPO, TRATANDO
001000*                      ASPAS QUANDO O CAMPO CONTEM VIRGULA OU
001100*                      ASPAS.
001200*    VRS        DATA          DESCRICAO
001300*    2.1        12/04/2019    FABIO 07 - IMPLANTACAO
001400*----------------------------------------------------------------
001500 01  WG-AREA-GRAVACAO.
001600     05  WG-LINHA-SAIDA         PIC X(2000).
001700     05  WG-POS-SAIDA           PIC 9(04)     COMP.
001800     05  WG-CAMPO-BRUTO         PIC X(500).
001900     05  WG-TAM-CAMPO-BRUTO     PIC 9(04)     COMP.
002000     05  WG-PRECISA-ASPAS-SW    PIC X(01).
002100         88  WG-PRECISA-ASPAS           VALUE 'S'.
002200         88  WG-NAO-PRECISA-ASPAS       VALUE 'N'.
002300     05  WG-IDX-CAMPO           PIC 9(04)     COMP.
002400     05  FILLER                 PIC X(01).
