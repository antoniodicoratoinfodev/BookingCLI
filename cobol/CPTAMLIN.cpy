000100*----------------------------------------------------------------
000200*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000300*    COPY            : CPTAMLIN  (TEXTO DE PROCEDURE DIVISION)
000400*    ANALISTA        : FABIO 07
000500*    PROGRAMADOR(A)  : FABIO 07
000600*    FINALIDADE      : CALCULA O TAMANHO REAL DA LINHA LIDA EM
000700*                      PS-LINHA-CSV (CPPARSEW), DESCARTANDO OS
000800*                      BRANCOS DE PREENCHIMENTO DEIXADOS PELO
000900*                      READ DO ARQUIVO LINE SEQUENTIAL, E
001000*                      DEVOLVE O RESULTADO EM PS-TAM-LINHA.
001100*    VRS        DATA          DESCRICAO
001200*    2.1        12/04/2019    FABIO 07 - IMPLANTACAO
001300*----------------------------------------------------------------
001400 0145-CALCULA-TAMANHO.
001500     MOVE 2000 TO PS-TAM-LINHA.

001600 0146-VERIFICA-FIM-LINHA.
001700     IF PS-TAM-LINHA = 0
001800         GO TO 0145-CALCULA-TAMANHO-EXIT.
001900     IF PS-LINHA-CSV (PS-TAM-LINHA:1) NOT = SPACE
002000         GO TO 0145-CALCULA-TAMANHO-EXIT.
002100     SUBTRACT 1 FROM PS-TAM-LINHA
002200     GO TO 0146-VERIFICA-FIM-LINHA.

002300 0145-CALCULA-TAMANHO-EXIT.
002400     EXIT.
