000100*----------------------------------------------------------------
000200*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000300*    COPY            : CPDATWK
000400*    ANALISTA        : ENZO 14
000500*    PROGRAMADOR(A)  : ENZO 14
000600*    FINALIDADE      : AREA DE TRABALHO DA ROTINA DE DATAS
000700*                      (CPCALCMI) - CONVERSAO DATA/HORA P/
000800*                      MINUTOS DECORRIDOS DESDE A EPOCA FESP
000900*                      (01/01/1970), USADA NO CALCULO DE
001000*                      SOBREPOSICAO E DURACAO DAS PRENOTAS.
001100*    VRS        DATA          DESCRICAO
001200*    2.1        22/03/2019    ENZO 14 - IMPLANTACAO
001300*----------------------------------------------------------------
001400 01  CD-AREA-CALCULO.
001500     05  CD-ANO                 PIC 9(04)     COMP.
001600     05  CD-MES                 PIC 9(02)     COMP.
001700     05  CD-DIA                 PIC 9(02)     COMP.
001800     05  CD-HORA                PIC 9(02)     COMP.
001900     05  CD-MINUTO              PIC 9(02)     COMP.
002000     05  CD-ANO-AJUST           PIC S9(06)    COMP.
002100     05  CD-MES-AJUST           PIC S9(04)    COMP.
002200     05  CD-ERA                 PIC S9(06)    COMP.
002300     05  CD-YOE                 PIC S9(06)    COMP.
002400     05  CD-DOY                 PIC S9(06)    COMP.
002500     05  CD-DOE                 PIC S9(08)    COMP.
002600     05  CD-DIAS                PIC S9(08)    COMP.
002700     05  CD-MINUTOS             PIC S9(10)    COMP.
002800     05  CD-TEMP-1              PIC S9(08)    COMP.
002900     05  CD-TEMP-2              PIC S9(08)    COMP.
003000     05  FILLER                 PIC X(01).
