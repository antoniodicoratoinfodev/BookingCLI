000100*----------------------------------------------------------------
000200*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000300*    COPY            : CPWRCSV  (TEXTO DE PROCEDURE DIVISION)
000400*    ANALISTA        : FABIO 07
000500*    PROGRAMADOR(A)  : FABIO 07
000600*    FINALIDADE      : ANEXA WG-CAMPO-BRUTO (TAMANHO EM
000700*                      WG-TAM-CAMPO-BRUTO) A WG-LINHA-SAIDA,
000800*                      SEPARANDO POR VIRGULA E ENVOLVENDO EM
000900*                      ASPAS QUANDO O CAMPO CONTEM VIRGULA OU
001000*                      ASPAS (ASPAS INTERNAS DUPLICADAS). NAO
001100*                      USA FUNCOES INTRINSECAS.
001200*    VRS        DATA          DESCRICAO
001300*    2.1        12/04/2019    FABIO 07 - IMPLANTACAO
001400*----------------------------------------------------------------
001500 0250-ESCREVE-CAMPO.
001600     IF WG-POS-SAIDA > 1
001700         ADD 1 TO WG-POS-SAIDA
001800         MOVE ',' TO WG-LINHA-SAIDA (WG-POS-SAIDA:1).

001900     SET WG-NAO-PRECISA-ASPAS TO TRUE
002000     MOVE 1 TO WG-IDX-CAMPO.

002100 0255-VERIFICA-ASPAS.
002200     IF WG-IDX-CAMPO > WG-TAM-CAMPO-BRUTO
002300         GO TO 0260-COPIA-CAMPO.
002400     IF WG-CAMPO-BRUTO (WG-IDX-CAMPO:1) = ',' OR
002500             WG-CAMPO-BRUTO (WG-IDX-CAMPO:1) = '"'
002600         SET WG-PRECISA-ASPAS TO TRUE
002700         GO TO 0260-COPIA-CAMPO.
002800     ADD 1 TO WG-IDX-CAMPO
002900     GO TO 0255-VERIFICA-ASPAS.

003000 0260-COPIA-CAMPO.
003100     IF WG-PRECISA-ASPAS
003200         ADD 1 TO WG-POS-SAIDA
003300         MOVE '"' TO WG-LINHA-SAIDA (WG-POS-SAIDA:1).
003400     MOVE 1 TO WG-IDX-CAMPO.

003500 0265-COPIA-CARACTERE.
003600     IF WG-IDX-CAMPO > WG-TAM-CAMPO-BRUTO
003700         GO TO 0270-FECHA-ASPAS.
003800     ADD 1 TO WG-POS-SAIDA
003900     MOVE WG-CAMPO-BRUTO (WG-IDX-CAMPO:1)
004000                 TO WG-LINHA-SAIDA (WG-POS-SAIDA:1)
004100     IF WG-CAMPO-BRUTO (WG-IDX-CAMPO:1) = '"'
004200         ADD 1 TO WG-POS-SAIDA
004300         MOVE '"' TO WG-LINHA-SAIDA (WG-POS-SAIDA:1).
004400     ADD 1 TO WG-IDX-CAMPO
004500     GO TO 0265-COPIA-CARACTERE.

004600 0270-FECHA-ASPAS.
004700     IF WG-PRECISA-ASPAS
004800         ADD 1 TO WG-POS-SAIDA
004900         MOVE '"' TO WG-LINHA-SAIDA (WG-POS-SAIDA:1).

005000 0250-ESCREVE-CAMPO-EXIT.
005100     EXIT.
