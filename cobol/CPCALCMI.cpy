000100*----------------------------------------------------------------
000200*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000300*    COPY            : CPCALCMI  (TEXTO DE PROCEDURE DIVISION)
000400*    ANALISTA        : ENZO 14
000500*    PROGRAMADOR(A)  : ENZO 14
000600*    FINALIDADE      : CONVERTE CD-ANO/CD-MES/CD-DIA/CD-HORA/
000700*                      CD-MINUTO (AREA CPDATWK) EM CD-MINUTOS,
000800*                      QTDE DE MINUTOS DESDE 01/01/1970, PARA
000900*                      USO NOS TESTES DE SOBREPOSICAO E DURACAO.
001000*                      NAO USA FUNCOES INTRINSECAS - SOMENTE
001100*                      DIVIDE/MULTIPLY/ADD/SUBTRACT (PADRAO FESP).
001200*    VRS        DATA          DESCRICAO
001300*    2.1        22/03/2019    ENZO 14 - IMPLANTACAO
001400*----------------------------------------------------------------
001500 0100-CALCULA-MINUTOS.
001600     IF CD-MES > 2
001700         SUBTRACT 3 FROM CD-MES GIVING CD-MES-AJUST
001800         MOVE CD-ANO TO CD-ANO-AJUST
001900     ELSE
002000         ADD CD-MES 9 GIVING CD-MES-AJUST
002100         SUBTRACT 1 FROM CD-ANO GIVING CD-ANO-AJUST.

002200     DIVIDE CD-ANO-AJUST BY 400 GIVING CD-ERA.
002300     MULTIPLY CD-ERA BY 400 GIVING CD-TEMP-1.
002400     SUBTRACT CD-TEMP-1 FROM CD-ANO-AJUST GIVING CD-YOE.

002500     MULTIPLY CD-MES-AJUST BY 153 GIVING CD-TEMP-1.
002600     ADD 2 TO CD-TEMP-1.
002700     DIVIDE CD-TEMP-1 BY 5 GIVING CD-TEMP-2.
002800     ADD CD-TEMP-2 CD-DIA GIVING CD-DOY.
002900     SUBTRACT 1 FROM CD-DOY.

003000     MULTIPLY CD-YOE BY 365 GIVING CD-DOE.
003100     DIVIDE CD-YOE BY 4 GIVING CD-TEMP-1.
003200     ADD CD-TEMP-1 TO CD-DOE.
003300     DIVIDE CD-YOE BY 100 GIVING CD-TEMP-1.
003400     SUBTRACT CD-TEMP-1 FROM CD-DOE.
003500     ADD CD-DOY TO CD-DOE.

003600     MULTIPLY CD-ERA BY 146097 GIVING CD-TEMP-1.
003700     ADD CD-TEMP-1 CD-DOE GIVING CD-DIAS.
003800     SUBTRACT 719468 FROM CD-DIAS.

003900     MULTIPLY CD-DIAS BY 1440 GIVING CD-MINUTOS.
004000     MULTIPLY CD-HORA BY 60 GIVING CD-TEMP-1.
004100     ADD CD-TEMP-1 TO CD-MINUTOS.
004200     ADD CD-MINUTO TO CD-MINUTOS.

004300 0100-CALCULA-MINUTOS-EXIT.
004400     EXIT.
