000100*----------------------------------------------------------------
000200*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000300*    COPY            : CPSPECN  (TEXTO DE ENVIRONMENT DIVISION)
000400*    ANALISTA        : FABIO 07
000500*    PROGRAMADOR(A)  : FABIO 07
000600*    FINALIDADE      : PARAGRAFO SPECIAL-NAMES PADRAO DA LINHA
000700*                      DE PROGRAMAS PRENOTA - SALTO DE FORMULARIO
000800*                      DO RELATORIO (C01), CLASSE DE TESTE
000900*                      NUMERICO SEM USO DE FUNCAO INTRINSECA, E
001000*                      CHAVE UPSI-0 QUE LIGA O MODO DETALHADO
001100*                      DE LOG NAS RODADAS DE TESTE.
001200*    VRS        DATA          DESCRICAO
001300*    2.1        05/04/2019    FABIO 07 - IMPLANTACAO
001400*----------------------------------------------------------------
001500 SPECIAL-NAMES.
001600     C01 IS TOP-OF-FORM
001700     CLASS CLASSE-NUMERICA IS '0' THRU '9'
001800     UPSI-0 ON STATUS IS RODADA-TESTE-LIGADA
001900     UPSI-0 OFF STATUS IS RODADA-TESTE-DESLIGADA.
