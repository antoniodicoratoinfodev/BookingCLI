000100*
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. CONSPREN.
000400 AUTHOR. ENZO 14.
000500 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000600 DATE-WRITTEN. 11/02/1992.
000700 DATE-COMPILED.
000800 SECURITY. USO RESTRITO AO SETOR DE RESERVAS - FESP.
000900*----------------------------------------------------------------
001000*    FINALIDADE : CONSULTA EM LOTE DE PRENOTAS (RESERVAS) DO
001100*                 SISTEMA DE PRENOTAS. CARREGA CLIENTES.DAT,
001200*                 RISORSAS.DAT E PRENOTAS.DAT EM MEMORIA, LE OS
001300*                 PEDIDOS DE CONSULTA DE CONSPRE.DAT (FILTROS
001400*                 POR CLIENTE, RECURSO, STATO E/OU PERIODO DE
001500*                 SOBREPOSICAO) E EMITE O RELATORIO CONSREL.DAT
001600*                 EM ORDEM CRESCENTE DE DATA/HORA DE INICIO.
001700*    HISTORICO DE ALTERACOES
001800*    DATA        PROGRAMADOR   CHAMADO     DESCRICAO
001900*    11/02/1992  ENZO 14       -           IMPLANTACAO INICIAL
002000*    30/06/1992  ENZO 14       -           ORDENACAO DO
002100*                                          RELATORIO VIA SORTCON
002200*    14/03/1994  JAMILE 26     RMS-0055    INCLUI FILTRO POR
002300*                                          PERIODO (SOBREPOSICAO)
002400*    19/10/1995  FABIO 07      RMS-0108    NOME DO CLIENTE E DO
002500*                                          RECURSO NO DETALHE,
002600*                                          EM VEZ DO CODIGO
002700*    02/05/1997  ENZO 14       RMS-0142    LOG DE CONTAGEM POR
002800*                                          PEDIDO DE CONSULTA
002900*                                          EM CONSLOG.DAT
003000*    18/12/1998  FABIO 07      RMS-0170    AJUSTE ANO 2000 - DATA
003100*                                          DO SISTEMA P/ 9(08)
003200*    09/01/1999  FABIO 07      RMS-0171    TESTE DE VIRADA DE
003300*                                          SECULO CONCLUIDO - OK
003400*    17/11/2004  JAMILE 26     RMS-0260    CORRIGE FILTRO DE
003500*                                          PERIODO (INTERVALOS
003600*                                          QUE SO SE TOCAM NAO
003700*                                          SOBREPOEM)
003800*    14/06/2006  ENZO 14       RMS-0290    REVISAO GERAL - PADRAO
003900*                                          COPYBOOK CPPREN/CPPARSE
004000*    30/03/2009  FABIO 07      RMS-0313    TABELA TB-PRENOTAS
004100*                                          AMPLIADA P/ 2000
004200*----------------------------------------------------------------

004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 COPY CPSPECN.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT CLIENTES  ASSIGN TO DISK
004900                 ORGANIZATION LINE SEQUENTIAL
005000                 FILE STATUS STATUS-CLI.
005100     SELECT RISORSAS  ASSIGN TO DISK
005200                 ORGANIZATION LINE SEQUENTIAL
005300                 FILE STATUS STATUS-RIS.
005400     SELECT PRENOTAS  ASSIGN TO DISK
005500                 ORGANIZATION LINE SEQUENTIAL
005600                 FILE STATUS STATUS-PRE.
005700     SELECT CONSPRE   ASSIGN TO DISK
005800                 ORGANIZATION LINE SEQUENTIAL
005900                 FILE STATUS STATUS-TRN.
006000     SELECT CONSREL   ASSIGN TO PRINTER
006100                 FILE STATUS STATUS-REL.
006200     SELECT LOGCON    ASSIGN TO DISK
006300                 FILE STATUS STATUS-LOG.
006400     SELECT SORTCON   ASSIGN TO DISK.

006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  CLIENTES
006800     LABEL RECORD STANDARD
006900     VALUE OF FILE-ID 'CLIENTES.DAT'
007000     RECORD CONTAINS 2000 CHARACTERS.
007100 01  LINHA-CLIENTES.
007200     05  LINHA-CLIENTES-TXT     PIC X(1999).
007300     05  FILLER                 PIC X(01).

007400 FD  RISORSAS
007500     LABEL RECORD STANDARD
007600     VALUE OF FILE-ID 'RISORSAS.DAT'
007700     RECORD CONTAINS 2000 CHARACTERS.
007800 01  LINHA-RISORSAS.
007900     05  LINHA-RISORSAS-TXT     PIC X(1999).
008000     05  FILLER                 PIC X(01).

008100 FD  PRENOTAS
008200     LABEL RECORD STANDARD
008300     VALUE OF FILE-ID 'PRENOTAS.DAT'
008400     RECORD CONTAINS 2000 CHARACTERS.
008500 01  LINHA-PRENOTAS.
008600     05  LINHA-PRENOTAS-TXT     PIC X(1999).
008700     05  FILLER                 PIC X(01).

008800 FD  CONSPRE
008900     LABEL RECORD STANDARD
009000     VALUE OF FILE-ID 'CONSPRE.DAT'
009100     RECORD CONTAINS 70 CHARACTERS.
009200 01  TR-CONS-REG.
009300     05  TR-CONS-CLIENTE-ID     PIC 9(09).
009400     05  TR-CONS-RISORSA-ID     PIC 9(09).
009500     05  TR-CONS-STATO          PIC X(10).
009600     05  TR-CONS-DT-INI         PIC 9(08).
009700     05  TR-CONS-HR-INI         PIC 9(04).
009800     05  TR-CONS-DT-FIM         PIC 9(08).
009900     05  TR-CONS-HR-FIM         PIC 9(04).
010000     05  FILLER                 PIC X(18).
010100 01  TR-CONS-FILTROS-R REDEFINES TR-CONS-REG.
010200     05  TR-CONS-FILTROS       PIC X(28).
010300     05  FILLER                 PIC X(42).
010400 01  TR-CONS-PERIODO-R REDEFINES TR-CONS-REG.
010500     05  FILLER                 PIC X(28).
010600     05  TR-CONS-PERIODO       PIC X(24).
010700     05  FILLER                 PIC X(18).

010800 FD  CONSREL
010900     LABEL RECORD OMITTED.
011000 01  REG-CONSREL                PIC X(132).

011100 FD  LOGCON
011200     LABEL RECORD STANDARD
011300     VALUE OF FILE-ID 'CONSLOG.DAT'
011400     RECORD CONTAINS 132 CHARACTERS.
011500 01  LINHA-LOG.
011600     05  LINHA-LOG-TXT          PIC X(131).
011700     05  FILLER                 PIC X(01).

011800 SD  SORTCON.
011900 01  REG-SORTCON.
012000     05  SD-CONS-INI-MIN        PIC S9(10)    COMP.
012100     05  SD-CONS-ID             PIC 9(09).
012200     05  SD-CONS-CLIENTE-ID     PIC 9(09).
012300     05  SD-CONS-RISORSA-ID     PIC 9(09).
012400     05  SD-CONS-DT-INI         PIC 9(08).
012500     05  SD-CONS-HR-INI         PIC 9(04).
012600     05  SD-CONS-DT-FIM         PIC 9(08).
012700     05  SD-CONS-HR-FIM         PIC 9(04).
012800     05  SD-CONS-STATO          PIC X(10).
012900     05  SD-CONS-NOTA           PIC X(200).

013000 WORKING-STORAGE SECTION.
013100 77  STATUS-CLI              PIC X(02) VALUE SPACES.
013200 77  STATUS-RIS              PIC X(02) VALUE SPACES.
013300 77  STATUS-PRE              PIC X(02) VALUE SPACES.
013400 77  STATUS-TRN              PIC X(02) VALUE SPACES.
013500 77  STATUS-REL              PIC X(02) VALUE SPACES.
013600 77  STATUS-LOG              PIC X(02) VALUE SPACES.
013700 77  WS-EOF-CLI-SW           PIC X(01) VALUE 'N'.
013800     88  EOF-CLI                     VALUE 'S'.
013900 77  WS-EOF-RIS-SW           PIC X(01) VALUE 'N'.
014000     88  EOF-RIS                     VALUE 'S'.
014100 77  WS-EOF-PRE-SW           PIC X(01) VALUE 'N'.
014200     88  EOF-PRE                     VALUE 'S'.
014300 77  WS-EOF-TRN-SW           PIC X(01) VALUE 'N'.
014400     88  EOF-TRN                     VALUE 'S'.
014500 77  WS-NUM-LINHA            PIC 9(05)    COMP VALUE ZERO.
014600 77  WS-ACHOU-SW             PIC X(01) VALUE 'N'.
014700     88  ACHOU-REGISTRO              VALUE 'S'.
014800 77  WS-CONT-PG              PIC 9(05)    COMP VALUE ZERO.
014900 77  WS-CONT-LIN             PIC 9(05)    COMP VALUE ZERO.
015000 77  WS-QTDE-PEDIDOS         PIC 9(05)    COMP VALUE ZERO.
015100 77  WS-QTDE-ACHADAS         PIC 9(05)    COMP VALUE ZERO.

015200 77  WS-FLT-CLI-SW           PIC X(01) VALUE 'N'.
015300     88  FLT-CLI-ATIVO               VALUE 'S'.
015400 77  WS-FLT-RIS-SW           PIC X(01) VALUE 'N'.
015500     88  FLT-RIS-ATIVO               VALUE 'S'.
015600 77  WS-FLT-STA-SW           PIC X(01) VALUE 'N'.
015700     88  FLT-STA-ATIVO               VALUE 'S'.
015800 77  WS-FLT-PER-SW           PIC X(01) VALUE 'N'.
015900     88  FLT-PER-ATIVO               VALUE 'S'.
016000 77  WS-FLT-INI-MIN          PIC S9(10) COMP VALUE ZERO.
016100 77  WS-FLT-FIM-MIN          PIC S9(10) COMP VALUE ZERO.

016200 COPY CPCLIE.
016300 COPY CPRISO.
016400 COPY CPPREN.
016500 COPY CPPARSEW.
016600 COPY CPDATWK.

016700 01  WS-DATA-SISTEMA.
016800     05  WS-DS-VALOR            PIC 9(08).

016900 01  WS-LINHA-LOG-DET.
017000     05  WS-LD-CLIENTE          PIC 9(09).
017100     05  FILLER                 PIC X(01)    VALUE SPACE.
017200     05  WS-LD-RISORSA          PIC 9(09).
017300     05  FILLER                 PIC X(01)    VALUE SPACE.
017400     05  WS-LD-STATO            PIC X(10).
017500     05  FILLER                 PIC X(01)    VALUE SPACE.
017600     05  WS-LD-MOTIVO           PIC X(60).
017700     05  FILLER                 PIC X(40).
017800 01  WS-LINHA-LOG-CAB REDEFINES WS-LINHA-LOG-DET.
017900     05  WS-LC-TITULO           PIC X(60).
018000     05  FILLER                 PIC X(71).

018100 01  REL-CAB1.
018200     05  FILLER                 PIC X(10) VALUE SPACES.
018300     05  FILLER                 PIC X(38) VALUE
018400         'FESP - SISTEMA DE PRENOTAS (RESERVAS)'.
018500     05  FILLER                 PIC X(70) VALUE SPACES.
018600     05  FILLER                 PIC X(04) VALUE 'PG. '.
018700     05  REL-CP-PAGINA          PIC ZZ.ZZ9.
018800 01  REL-CAB2.
018900     05  FILLER                 PIC X(42) VALUE SPACES.
019000     05  FILLER                 PIC X(48) VALUE
019100         'RELATORIO DE CONSULTA DE PRENOTAS'.
019200     05  FILLER                 PIC X(42) VALUE SPACES.
019300 01  REL-CAB3.
019400     05  FILLER                 PIC X(01) VALUE SPACES.
019500     05  FILLER                 PIC X(50) VALUE
019600         ' ID       CLIENTE                     RECURSO'.
019700     05  FILLER                 PIC X(81) VALUE
019800         '                 INICIO           FIM              STATO
019900-        '     NOTA'.

020000 01  REL-DETALHE.
020100     05  REL-DET-ID             PIC Z(8)9.
020200     05  FILLER                 PIC X(01) VALUE SPACE.
020300     05  REL-DET-CLIENTE        PIC X(28).
020400     05  FILLER                 PIC X(01) VALUE SPACE.
020500     05  REL-DET-RISORSA        PIC X(24).
020600     05  FILLER                 PIC X(01) VALUE SPACE.
020700     05  REL-DET-DT-INI.
020800         10  REL-DI-DIA         PIC 99.
020900         10  FILLER             PIC X VALUE '/'.
021000         10  REL-DI-MES         PIC 99.
021100         10  FILLER             PIC X VALUE '/'.
021200         10  REL-DI-ANO         PIC 9999.
021300         10  FILLER             PIC X VALUE SPACE.
021400         10  REL-DI-HOR         PIC 99.
021500         10  FILLER             PIC X VALUE ':'.
021600         10  REL-DI-MIN         PIC 99.
021700     05  FILLER                 PIC X(01) VALUE SPACE.
021800     05  REL-DET-DT-FIM.
021900         10  REL-DF-DIA         PIC 99.
022000         10  FILLER             PIC X VALUE '/'.
022100         10  REL-DF-MES         PIC 99.
022200         10  FILLER             PIC X VALUE '/'.
022300         10  REL-DF-ANO         PIC 9999.
022400         10  FILLER             PIC X VALUE SPACE.
022500         10  REL-DF-HOR         PIC 99.
022600         10  FILLER             PIC X VALUE ':'.
022700         10  REL-DF-MIN         PIC 99.
022800     05  FILLER                 PIC X(01) VALUE SPACE.
022900     05  REL-DET-STATO          PIC X(10).
023000     05  FILLER                 PIC X(01) VALUE SPACE.
023100     05  REL-DET-NOTA           PIC X(23).

023200 01  REL-RODAPE.
023300     05  FILLER                 PIC X(01) VALUE SPACES.
023400     05  FILLER                 PIC X(28) VALUE
023500         'TOTAL DE PRENOTAS ACHADAS : '.
023600     05  REL-RD-TOTAL           PIC ZZ.ZZ9.
023700     05  FILLER                 PIC X(98) VALUE SPACES.

023800 PROCEDURE DIVISION.
023900 0100-INICIO.
024000     MOVE ZERO TO TB-CLI-QTDE
024100     MOVE ZERO TO TB-RIS-QTDE
024200     MOVE ZERO TO TB-PRE-QTDE
024300     MOVE ZERO TO WS-CONT-PG
024400     MOVE ZERO TO WS-QTDE-PEDIDOS

024500     OPEN OUTPUT LOGCON
024600     MOVE SPACES TO WS-LINHA-LOG-CAB
024700     MOVE 'RELATORIO DE CONSULTA DE PRENOTAS - CONSPREN'
024800                 TO WS-LC-TITULO
024900     WRITE LINHA-LOG FROM WS-LINHA-LOG-CAB.

025000     MOVE ZERO TO WS-NUM-LINHA
025100     OPEN INPUT CLIENTES
025200     IF STATUS-CLI = '00'
025300         MOVE 'N' TO WS-EOF-CLI-SW
025400         PERFORM 0110-LE-CLIENTES THRU 0110-LE-CLIENTES-EXIT
025500         PERFORM 0120-CARREGA-CLIENTES
025600                 THRU 0120-CARREGA-CLIENTES-EXIT
025700             UNTIL EOF-CLI
025800         CLOSE CLIENTES.

025900     MOVE ZERO TO WS-NUM-LINHA
026000     OPEN INPUT RISORSAS
026100     IF STATUS-RIS = '00'
026200         MOVE 'N' TO WS-EOF-RIS-SW
026300         PERFORM 0130-LE-RISORSAS THRU 0130-LE-RISORSAS-EXIT
026400         PERFORM 0140-CARREGA-RISORSAS
026500                 THRU 0140-CARREGA-RISORSAS-EXIT
026600             UNTIL EOF-RIS
026700         CLOSE RISORSAS.

026800     MOVE ZERO TO WS-NUM-LINHA
026900     OPEN INPUT PRENOTAS
027000     IF STATUS-PRE = '00'
027100         MOVE 'N' TO WS-EOF-PRE-SW
027200         PERFORM 0150-LE-PRENOTAS THRU 0150-LE-PRENOTAS-EXIT
027300         PERFORM 0160-CARREGA-PRENOTAS
027400                 THRU 0160-CARREGA-PRENOTAS-EXIT
027500             UNTIL EOF-PRE
027600         CLOSE PRENOTAS.

027700     OPEN OUTPUT CONSREL

027800     OPEN INPUT CONSPRE
027900     IF STATUS-TRN = '00'
028000         MOVE 'N' TO WS-EOF-TRN-SW
028100         PERFORM 0210-LE-TRANSACAO THRU 0210-LE-TRANSACAO-EXIT
028200         PERFORM 0300-PROCESSA-CONSULTA
028300                 THRU 0300-PROCESSA-CONSULTA-EXIT
028400             UNTIL EOF-TRN
028500         CLOSE CONSPRE.

028600     CLOSE CONSREL.
028700     PERFORM 0900-ENCERRA THRU 0900-ENCERRA-EXIT.
028800     CLOSE LOGCON.
028900     STOP RUN.

029000*----------------------------------------------------------------
029100*    CARGA DO MESTRE DE CLIENTES (MESMO PADRAO DO CADCLIE)
029200*----------------------------------------------------------------
029300 0110-LE-CLIENTES.
029400     READ CLIENTES
029500         AT END MOVE 'S' TO WS-EOF-CLI-SW
029600         NOT AT END ADD 1 TO WS-NUM-LINHA.
029700 0110-LE-CLIENTES-EXIT.
029800     EXIT.

029900 0120-CARREGA-CLIENTES.
030000     IF WS-NUM-LINHA = 1
030100         GO TO 0120-PROX-LINHA.
030200     MOVE LINHA-CLIENTES-TXT TO PS-LINHA-CSV
030300     PERFORM 0145-CALCULA-TAMANHO THRU 0145-CALCULA-TAMANHO-EXIT
030400     MOVE 1 TO PS-POS-CSV
030500     SET PS-LINHA-SEM-ERRO TO TRUE

030600     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
030700     IF PS-CAMPO-CSV (1:9) IS NOT CLASSE-NUMERICA
030800         SET PS-LINHA-COM-ERRO TO TRUE
030900     ELSE
031000         MOVE PS-CAMPO-CSV (1:9)
031100                     TO TB-CLI-ID (TB-CLI-QTDE + 1).
031200     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
031300     MOVE PS-CAMPO-CSV (1:30)
031400                 TO TB-CLI-NOME (TB-CLI-QTDE + 1)
031500     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
031600     MOVE PS-CAMPO-CSV (1:30)
031700                 TO TB-CLI-SOBRENOME (TB-CLI-QTDE + 1)
031800     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
031900     MOVE PS-CAMPO-CSV (1:50)
032000                 TO TB-CLI-EMAIL (TB-CLI-QTDE + 1)
032100     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
032200     MOVE PS-CAMPO-CSV (1:20)
032300                 TO TB-CLI-TELEFONE (TB-CLI-QTDE + 1)

032400     IF PS-LINHA-COM-ERRO
032500         GO TO 0120-PROX-LINHA.
032600     ADD 1 TO TB-CLI-QTDE.

032700 0120-PROX-LINHA.
032800     PERFORM 0110-LE-CLIENTES THRU 0110-LE-CLIENTES-EXIT.

032900 0120-CARREGA-CLIENTES-EXIT.
033000     EXIT.

033100*----------------------------------------------------------------
033200*    CARGA DO MESTRE DE RECURSOS (MESMO PADRAO DO CADRISO)
033300*----------------------------------------------------------------
033400 0130-LE-RISORSAS.
033500     READ RISORSAS
033600         AT END MOVE 'S' TO WS-EOF-RIS-SW
033700         NOT AT END ADD 1 TO WS-NUM-LINHA.
033800 0130-LE-RISORSAS-EXIT.
033900     EXIT.

034000 0140-CARREGA-RISORSAS.
034100     IF WS-NUM-LINHA = 1
034200         GO TO 0140-PROX-LINHA.
034300     MOVE LINHA-RISORSAS-TXT TO PS-LINHA-CSV
034400     PERFORM 0145-CALCULA-TAMANHO THRU 0145-CALCULA-TAMANHO-EXIT
034500     MOVE 1 TO PS-POS-CSV
034600     SET PS-LINHA-SEM-ERRO TO TRUE

034700     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
034800     IF PS-CAMPO-CSV (1:9) IS NOT CLASSE-NUMERICA
034900         SET PS-LINHA-COM-ERRO TO TRUE
035000     ELSE
035100         MOVE PS-CAMPO-CSV (1:9)
035200                     TO TB-RIS-ID (TB-RIS-QTDE + 1).
035300     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
035400     MOVE PS-CAMPO-CSV (1:40)
035500                 TO TB-RIS-NOME (TB-RIS-QTDE + 1)
035600     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
035700     MOVE PS-CAMPO-CSV (1:60)
035800                 TO TB-RIS-DESCRICAO (TB-RIS-QTDE + 1)
035900     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
036000     MOVE PS-CAMPO-CSV (1:20)
036100                 TO TB-RIS-TIPO (TB-RIS-QTDE + 1)
036200     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
036300     IF PS-CAMPO-CSV (1:4) IS NOT CLASSE-NUMERICA
036400         SET PS-LINHA-COM-ERRO TO TRUE
036500     ELSE
036600         MOVE PS-CAMPO-CSV (1:4)
036700                     TO TB-RIS-CAPACIDADE (TB-RIS-QTDE + 1).

036800     IF PS-LINHA-COM-ERRO
036900         GO TO 0140-PROX-LINHA.
037000     ADD 1 TO TB-RIS-QTDE.

037100 0140-PROX-LINHA.
037200     PERFORM 0130-LE-RISORSAS THRU 0130-LE-RISORSAS-EXIT.

037300 0140-CARREGA-RISORSAS-EXIT.
037400     EXIT.

037500*----------------------------------------------------------------
037600*    CARGA DO MESTRE DE PRENOTAS - NAO RESOLVE FK NOVAMENTE (JA
037700*    GRAVADAS NO PRENOTAS.DAT), SO RECALCULA OS MINUTOS PARA O
037800*    FILTRO DE PERIODO
037900*----------------------------------------------------------------
038000 0150-LE-PRENOTAS.
038100     READ PRENOTAS
038200         AT END MOVE 'S' TO WS-EOF-PRE-SW
038300         NOT AT END ADD 1 TO WS-NUM-LINHA.
038400 0150-LE-PRENOTAS-EXIT.
038500     EXIT.

038600 0160-CARREGA-PRENOTAS.
038700     IF WS-NUM-LINHA = 1
038800         GO TO 0160-PROX-LINHA.
038900     MOVE LINHA-PRENOTAS-TXT TO PS-LINHA-CSV
039000     PERFORM 0145-CALCULA-TAMANHO THRU 0145-CALCULA-TAMANHO-EXIT
039100     MOVE 1 TO PS-POS-CSV
039200     SET PS-LINHA-SEM-ERRO TO TRUE
039300     ADD 1 TO TB-PRE-QTDE

039400     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
039500     IF PS-CAMPO-CSV (1:9) IS NOT CLASSE-NUMERICA
039600         SET PS-LINHA-COM-ERRO TO TRUE
039700     ELSE
039800         MOVE PS-CAMPO-CSV (1:9) TO TB-PRE-ID (TB-PRE-QTDE).

039900     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
040000     MOVE ZERO TO TB-PRE-CLIENTE-ID (TB-PRE-QTDE)
040100     IF PS-CAMPO-CSV (1:9) IS CLASSE-NUMERICA AND
040200             PS-TAM-CAMPO > 0
040300         MOVE PS-CAMPO-CSV (1:9)
040400                     TO TB-PRE-CLIENTE-ID (TB-PRE-QTDE).

040500     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
040600     MOVE ZERO TO TB-PRE-RISORSA-ID (TB-PRE-QTDE)
040700     IF PS-CAMPO-CSV (1:9) IS CLASSE-NUMERICA AND
040800             PS-TAM-CAMPO > 0
040900         MOVE PS-CAMPO-CSV (1:9)
041000                     TO TB-PRE-RISORSA-ID (TB-PRE-QTDE).

041100     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
041200     IF PS-CAMPO-CSV (1:12) IS NOT CLASSE-NUMERICA
041300         SET PS-LINHA-COM-ERRO TO TRUE
041400     ELSE
041500         MOVE PS-CAMPO-CSV (1:8)  TO TB-PRE-DT-INI (TB-PRE-QTDE)
041600         MOVE PS-CAMPO-CSV (9:4)  TO TB-PRE-HR-INI (TB-PRE-QTDE).

041700     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
041800     IF PS-CAMPO-CSV (1:12) IS NOT CLASSE-NUMERICA
041900         SET PS-LINHA-COM-ERRO TO TRUE
042000     ELSE
042100         MOVE PS-CAMPO-CSV (1:8)  TO TB-PRE-DT-FIM (TB-PRE-QTDE)
042200         MOVE PS-CAMPO-CSV (9:4)  TO TB-PRE-HR-FIM (TB-PRE-QTDE).

042300     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
042400     MOVE PS-CAMPO-CSV (1:10) TO TB-PRE-STATO (TB-PRE-QTDE)

042500     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
042600     MOVE PS-CAMPO-CSV (1:200) TO TB-PRE-NOTA (TB-PRE-QTDE)

042700     IF PS-LINHA-COM-ERRO
042800         SUBTRACT 1 FROM TB-PRE-QTDE
042900         GO TO 0160-PROX-LINHA.

043000     MOVE TB-PRE-DT-INI (TB-PRE-QTDE) (1:4) TO CD-ANO
043100     MOVE TB-PRE-DT-INI (TB-PRE-QTDE) (5:2) TO CD-MES
043200     MOVE TB-PRE-DT-INI (TB-PRE-QTDE) (7:2) TO CD-DIA
043300     MOVE TB-PRE-HR-INI (TB-PRE-QTDE) (1:2) TO CD-HORA
043400     MOVE TB-PRE-HR-INI (TB-PRE-QTDE) (3:2) TO CD-MINUTO
043500     PERFORM 0100-CALCULA-MINUTOS THRU 0100-CALCULA-MINUTOS-EXIT
043600     MOVE CD-MINUTOS TO TB-PRE-INI-MIN (TB-PRE-QTDE)

043700     MOVE TB-PRE-DT-FIM (TB-PRE-QTDE) (1:4) TO CD-ANO
043800     MOVE TB-PRE-DT-FIM (TB-PRE-QTDE) (5:2) TO CD-MES
043900     MOVE TB-PRE-DT-FIM (TB-PRE-QTDE) (7:2) TO CD-DIA
044000     MOVE TB-PRE-HR-FIM (TB-PRE-QTDE) (1:2) TO CD-HORA
044100     MOVE TB-PRE-HR-FIM (TB-PRE-QTDE) (3:2) TO CD-MINUTO
044200     PERFORM 0100-CALCULA-MINUTOS THRU 0100-CALCULA-MINUTOS-EXIT
044300     MOVE CD-MINUTOS TO TB-PRE-FIM-MIN (TB-PRE-QTDE).

044400 0160-PROX-LINHA.
044500     PERFORM 0150-LE-PRENOTAS THRU 0150-LE-PRENOTAS-EXIT.

044600 0160-CARREGA-PRENOTAS-EXIT.
044700     EXIT.

044800 0210-LE-TRANSACAO.
044900     READ CONSPRE INTO TR-CONS-REG
045000         AT END MOVE 'S' TO WS-EOF-TRN-SW.
045100 0210-LE-TRANSACAO-EXIT.
045200     EXIT.

045300*----------------------------------------------------------------
045400*    0300 - PREPARA OS FILTROS DO PEDIDO DE CONSULTA, ORDENA OS
045500*    ACHADOS POR DATA/HORA DE INICIO (SORTCON) E EMITE O DETALHE
045600*----------------------------------------------------------------
045700 0300-PROCESSA-CONSULTA.
045800     ADD 1 TO WS-QTDE-PEDIDOS
045900     MOVE ZERO TO WS-QTDE-ACHADAS
046000     SET WS-FLT-CLI-SW TO 'N'
046100     SET WS-FLT-RIS-SW TO 'N'
046200     SET WS-FLT-STA-SW TO 'N'
046300     SET WS-FLT-PER-SW TO 'N'

046400     IF TR-CONS-CLIENTE-ID NOT = ZERO
046500         SET FLT-CLI-ATIVO TO TRUE.
046600     IF TR-CONS-RISORSA-ID NOT = ZERO
046700         SET FLT-RIS-ATIVO TO TRUE.
046800     IF TR-CONS-STATO NOT = SPACES
046900         SET FLT-STA-ATIVO TO TRUE.

047000     IF TR-CONS-PERIODO NOT = ZEROS
047100         SET FLT-PER-ATIVO TO TRUE
047200         MOVE TR-CONS-DT-INI (1:4) TO CD-ANO
047300         MOVE TR-CONS-DT-INI (5:2) TO CD-MES
047400         MOVE TR-CONS-DT-INI (7:2) TO CD-DIA
047500         MOVE TR-CONS-HR-INI (1:2) TO CD-HORA
047600         MOVE TR-CONS-HR-INI (3:2) TO CD-MINUTO
047700         PERFORM 0100-CALCULA-MINUTOS
047800                 THRU 0100-CALCULA-MINUTOS-EXIT
047900         MOVE CD-MINUTOS TO WS-FLT-INI-MIN

048000         MOVE TR-CONS-DT-FIM (1:4) TO CD-ANO
048100         MOVE TR-CONS-DT-FIM (5:2) TO CD-MES
048200         MOVE TR-CONS-DT-FIM (7:2) TO CD-DIA
048300         MOVE TR-CONS-HR-FIM (1:2) TO CD-HORA
048400         MOVE TR-CONS-HR-FIM (3:2) TO CD-MINUTO
048500         PERFORM 0100-CALCULA-MINUTOS
048600                 THRU 0100-CALCULA-MINUTOS-EXIT
048700         MOVE CD-MINUTOS TO WS-FLT-FIM-MIN.

048800     MOVE 99 TO WS-CONT-LIN

048900     SORT SORTCON ASCENDING KEY SD-CONS-INI-MIN
049000         INPUT PROCEDURE 0400-SELECIONA-PRENOTAS
049100                     THRU 0400-SELECIONA-PRENOTAS-EXIT
049200         OUTPUT PROCEDURE 0500-IMPRIME-RELATORIO
049300                     THRU 0500-IMPRIME-RELATORIO-EXIT

049400     MOVE SPACES TO WS-LINHA-LOG-DET
049500     MOVE TR-CONS-CLIENTE-ID TO WS-LD-CLIENTE
049600     MOVE TR-CONS-RISORSA-ID TO WS-LD-RISORSA
049700     MOVE TR-CONS-STATO      TO WS-LD-STATO
049800     MOVE 'FILTROS-' TO WS-LD-MOTIVO (1:8)
049900     MOVE TR-CONS-FILTROS TO WS-LD-MOTIVO (9:28)
050000     WRITE LINHA-LOG FROM WS-LINHA-LOG-DET.

050100 0300-PROXIMA-TRANSACAO.
050200     PERFORM 0210-LE-TRANSACAO THRU 0210-LE-TRANSACAO-EXIT.

050300 0300-PROCESSA-CONSULTA-EXIT.
050400     EXIT.

050500*----------------------------------------------------------------
050600*    0400 - SELECIONA AS PRENOTAS DA TABELA QUE ATENDEM AO
050700*    PEDIDO DE CONSULTA CORRENTE (INPUT PROCEDURE DO SORTCON)
050800*----------------------------------------------------------------
050900 0400-SELECIONA-PRENOTAS SECTION.
051000 0400-SELECIONA.
051100     MOVE 1 TO IDX-PRE.
051200 0400-AVALIA.
051300     IF IDX-PRE > TB-PRE-QTDE
051400         GO TO 0400-SELECIONA-PRENOTAS-EXIT.
051500     IF FLT-CLI-ATIVO AND
051600             TB-PRE-CLIENTE-ID (IDX-PRE) NOT = TR-CONS-CLIENTE-ID
051700         GO TO 0400-PROXIMA.
051800     IF FLT-RIS-ATIVO AND
051900             TB-PRE-RISORSA-ID (IDX-PRE) NOT = TR-CONS-RISORSA-ID
052000         GO TO 0400-PROXIMA.
052100     IF FLT-STA-ATIVO AND
052200             TB-PRE-STATO (IDX-PRE) NOT = TR-CONS-STATO
052300         GO TO 0400-PROXIMA.
052400     IF FLT-PER-ATIVO
052500         IF TB-PRE-INI-MIN (IDX-PRE) NOT < WS-FLT-FIM-MIN
052600             GO TO 0400-PROXIMA.
052700     IF FLT-PER-ATIVO
052800         IF TB-PRE-FIM-MIN (IDX-PRE) NOT > WS-FLT-INI-MIN
052900             GO TO 0400-PROXIMA.

053000     MOVE TB-PRE-INI-MIN (IDX-PRE)     TO SD-CONS-INI-MIN
053100     MOVE TB-PRE-ID (IDX-PRE)          TO SD-CONS-ID
053200     MOVE TB-PRE-CLIENTE-ID (IDX-PRE)  TO SD-CONS-CLIENTE-ID
053300     MOVE TB-PRE-RISORSA-ID (IDX-PRE)  TO SD-CONS-RISORSA-ID
053400     MOVE TB-PRE-DT-INI (IDX-PRE)      TO SD-CONS-DT-INI
053500     MOVE TB-PRE-HR-INI (IDX-PRE)      TO SD-CONS-HR-INI
053600     MOVE TB-PRE-DT-FIM (IDX-PRE)      TO SD-CONS-DT-FIM
053700     MOVE TB-PRE-HR-FIM (IDX-PRE)      TO SD-CONS-HR-FIM
053800     MOVE TB-PRE-STATO (IDX-PRE)       TO SD-CONS-STATO
053900     MOVE TB-PRE-NOTA (IDX-PRE)        TO SD-CONS-NOTA
054000     RELEASE REG-SORTCON
054100     ADD 1 TO WS-QTDE-ACHADAS.

054200 0400-PROXIMA.
054300     ADD 1 TO IDX-PRE
054400     GO TO 0400-AVALIA.

054500 0400-SELECIONA-PRENOTAS-EXIT.
054600     EXIT.

054700*----------------------------------------------------------------
054800*    0500 - IMPRIME O DETALHE EM ORDEM DE DATA/HORA DE INICIO
054900*    (OUTPUT PROCEDURE DO SORTCON), RESOLVENDO NOME DE CLIENTE
055000*    E DE RECURSO CONTRA AS TABELAS EM MEMORIA
055100*----------------------------------------------------------------
055200 0500-IMPRIME-RELATORIO SECTION.
055300 0500-IMPRIME.
055400     RETURN SORTCON AT END
055500         GO TO 0500-FECHA-RELATORIO.
055600     IF WS-CONT-LIN > 50
055700         PERFORM 0550-CABECALHO THRU 0550-CABECALHO-EXIT.

055800     MOVE SD-CONS-ID TO REL-DET-ID

055900     MOVE SPACES TO REL-DET-CLIENTE
056000     IF SD-CONS-CLIENTE-ID NOT = ZERO
056100         MOVE SD-CONS-CLIENTE-ID TO WK-CLI-ID
056200         PERFORM 0610-BUSCA-CLIENTE
056300                 THRU 0610-BUSCA-CLIENTE-EXIT
056400         IF ACHOU-REGISTRO
056500             STRING TB-CLI-NOME (IDX-CLI) DELIMITED BY '  '
056600                    ' ' DELIMITED BY SIZE
056700                    TB-CLI-SOBRENOME (IDX-CLI)
056800                              DELIMITED BY '  '
056900                    INTO REL-DET-CLIENTE.

057000     MOVE SPACES TO REL-DET-RISORSA
057100     IF SD-CONS-RISORSA-ID NOT = ZERO
057200         MOVE SD-CONS-RISORSA-ID TO WK-RIS-ID
057300         PERFORM 0620-BUSCA-RISORSA
057400                 THRU 0620-BUSCA-RISORSA-EXIT
057500         IF ACHOU-REGISTRO
057600             MOVE TB-RIS-NOME (IDX-RIS) TO REL-DET-RISORSA.

057700     MOVE SD-CONS-DT-INI (1:4) TO REL-DI-ANO
057800     MOVE SD-CONS-DT-INI (5:2) TO REL-DI-MES
057900     MOVE SD-CONS-DT-INI (7:2) TO REL-DI-DIA
058000     MOVE SD-CONS-HR-INI (1:2) TO REL-DI-HOR
058100     MOVE SD-CONS-HR-INI (3:2) TO REL-DI-MIN

058200     MOVE SD-CONS-DT-FIM (1:4) TO REL-DF-ANO
058300     MOVE SD-CONS-DT-FIM (5:2) TO REL-DF-MES
058400     MOVE SD-CONS-DT-FIM (7:2) TO REL-DF-DIA
058500     MOVE SD-CONS-HR-FIM (1:2) TO REL-DF-HOR
058600     MOVE SD-CONS-HR-FIM (3:2) TO REL-DF-MIN

058700     MOVE SD-CONS-STATO TO REL-DET-STATO
058800     MOVE SD-CONS-NOTA (1:23) TO REL-DET-NOTA

058900     WRITE REG-CONSREL FROM REL-DETALHE AFTER 1
059000     ADD 1 TO WS-CONT-LIN
059100     GO TO 0500-IMPRIME.

059200 0500-FECHA-RELATORIO.
059300     MOVE SPACES TO REL-RODAPE
059400     MOVE WS-QTDE-ACHADAS TO REL-RD-TOTAL
059500     WRITE REG-CONSREL FROM REL-RODAPE AFTER 2.

059600 0500-IMPRIME-RELATORIO-EXIT.
059700     EXIT.

059800 0550-CABECALHO.
059900     ADD 1 TO WS-CONT-PG
060000     MOVE WS-CONT-PG TO REL-CP-PAGINA
060100     WRITE REG-CONSREL FROM REL-CAB1 AFTER PAGE
060200     WRITE REG-CONSREL FROM REL-CAB2 AFTER 2
060300     WRITE REG-CONSREL FROM REL-CAB3 AFTER 2
060400     MOVE ZERO TO WS-CONT-LIN.
060500 0550-CABECALHO-EXIT.
060600     EXIT.

060700*----------------------------------------------------------------
060800*    0610/0620 - BUSCA DE CLIENTE E RECURSO POR CODIGO (SEARCH
060900*    ALL NA TABELA ORDENADA CRESCENTE POR CHAVE)
061000*----------------------------------------------------------------
061100 0610-BUSCA-CLIENTE.
061200     SET WS-ACHOU-SW TO 'N'
061300     IF TB-CLI-QTDE = ZERO
061400         GO TO 0610-BUSCA-CLIENTE-EXIT.
061500     SET IDX-CLI TO 1
061600     SEARCH ALL TB-CLI-TABELA
061700         AT END
061800             MOVE 'N' TO WS-ACHOU-SW
061900         WHEN TB-CLI-ID (IDX-CLI) = WK-CLI-ID
062000             MOVE 'S' TO WS-ACHOU-SW.
062100 0610-BUSCA-CLIENTE-EXIT.
062200     EXIT.

062300 0620-BUSCA-RISORSA.
062400     SET WS-ACHOU-SW TO 'N'
062500     IF TB-RIS-QTDE = ZERO
062600         GO TO 0620-BUSCA-RISORSA-EXIT.
062700     SET IDX-RIS TO 1
062800     SEARCH ALL TB-RIS-TABELA
062900         AT END
063000             MOVE 'N' TO WS-ACHOU-SW
063100         WHEN TB-RIS-ID (IDX-RIS) = WK-RIS-ID
063200             MOVE 'S' TO WS-ACHOU-SW.
063300 0620-BUSCA-RISORSA-EXIT.
063400     EXIT.

063500 0900-ENCERRA.
063600     MOVE SPACES TO WS-LINHA-LOG-CAB
063700     MOVE 'FIM DE PROCESSAMENTO - CONSPREN' TO WS-LC-TITULO
063800     WRITE LINHA-LOG FROM WS-LINHA-LOG-CAB.
063900 0900-ENCERRA-EXIT.
064000     EXIT.

064100*----------------------------------------------------------------
064200*    ROTINAS DE APOIO COMUNS (TEXTO COPIADO EM PROCEDURE DIVISION)
064300*----------------------------------------------------------------
064400 COPY CPPARSE.
064500 COPY CPTAMLIN.
064600 COPY CPCALCMI.
