000100*----------------------------------------------------------------
000200*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000300*    COPY            : CPPREN
000400*    ANALISTA        : JAMILE 26
000500*    PROGRAMADOR(A)  : JAMILE 26 / ENZO 14
000600*    FINALIDADE      : LAYOUT DAS PRENOTAS (RESERVAS) - CSV E
000700*                      TABELA EM MEMORIA P/ PESQUISA (SEARCH ALL)
000800*    VRS        DATA          DESCRICAO
000900*    2.0        14/02/2019    IMPLANTACAO - MIGRACAO PRENOTA
001000*    2.1        22/03/2019    ENZO 14 - INCLUI MINUTOS CALCULADOS
001100*    2.2        09/06/2021    RMS-0233 AUMENTO P/ 2000 PRENOTAS
001200*----------------------------------------------------------------
001300 01  WK-PRENOT-REG.
001400     05  WK-PRE-ID              PIC 9(09).
001500     05  WK-PRE-CLIENTE-ID      PIC 9(09).
001600     05  WK-PRE-RISORSA-ID      PIC 9(09).
001700     05  WK-PRE-DATA-INICIO.
001800         10  WK-PRE-DT-INI      PIC 9(08).
001900         10  WK-PRE-HR-INI      PIC 9(04).
002000     05  WK-PRE-DATA-FIM.
002100         10  WK-PRE-DT-FIM      PIC 9(08).
002200         10  WK-PRE-HR-FIM      PIC 9(04).
002300     05  WK-PRE-STATO           PIC X(10).
002400     05  WK-PRE-NOTA            PIC X(200).
002500     05  FILLER                 PIC X(01).

002600 01  TB-PRENOTAS.
002700     05  TB-PRE-QTDE            PIC 9(05)     COMP.
002800     05  TB-PRE-PROX-ID         PIC 9(09)     COMP.
002900     05  TB-PRE-TABELA OCCURS 2000 TIMES
003000                 ASCENDING KEY IS TB-PRE-ID
003100                 INDEXED BY IDX-PRE.
003200         10  TB-PRE-ID          PIC 9(09).
003300         10  TB-PRE-CLIENTE-ID  PIC 9(09).
003400         10  TB-PRE-RISORSA-ID  PIC 9(09).
003500         10  TB-PRE-DT-INI      PIC 9(08).
003600         10  TB-PRE-HR-INI      PIC 9(04).
003700         10  TB-PRE-DT-FIM      PIC 9(08).
003800         10  TB-PRE-HR-FIM      PIC 9(04).
003900         10  TB-PRE-STATO       PIC X(10).
004000         10  TB-PRE-NOTA        PIC X(200).
004100*        MINUTOS DESDE A EPOCA (CPCALCMI) - RECALCULADOS NA
004200*        CARGA, NAO GRAVADOS NO CSV (ENZO 14 - VRS 2.1)
004300         10  TB-PRE-INI-MIN     PIC S9(10)    COMP.
004400         10  TB-PRE-FIM-MIN     PIC S9(10)    COMP.
004500         10  FILLER             PIC X(01).

004600*    VALORES VALIDOS PARA TB-PRE-STATO / WK-PRE-STATO:
004700*    PROVVISORIA, CONFERMATA, COMPLETATA, CANCELLATA
004800 01  WK-PRE-FLAGS.
004900     05  WK-PRE-EH-CANCELADA    PIC X(01).
005000         88  PRE-EH-CANCELADA           VALUE 'S'.
005100         88  PRE-NAO-EH-CANCELADA       VALUE 'N'.
