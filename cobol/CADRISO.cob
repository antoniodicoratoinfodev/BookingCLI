000100*
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. CADRISO.
000400 AUTHOR. ENZO.
000500 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000600 DATE-WRITTEN. 21/02/1991.
000700 DATE-COMPILED.
000800 SECURITY. USO RESTRITO AO SETOR DE RESERVAS - FESP.
000900*----------------------------------------------------------------
001000*    FINALIDADE : CADASTRAMENTO EM LOTE DE RECURSOS (SALAS,
001100*                 MESAS, POSTOS DE TRABALHO, CAMPOS E SERVICOS)
001200*                 DO SISTEMA DE PRENOTAS. LE AS TRANSACOES DE
001300*                 INCLUSAO EM CADRIS.DAT, CARREGA O MESTRE ATUAL
001400*                 DE RISORSAS.DAT NA TABELA TB-RISORSAS, ATRIBUI
001500*                 O PROXIMO CODIGO SEQUENCIAL A CADA RECURSO
001600*                 NOVO E REGRAVA RISORSAS.DAT POR INTEIRO.
001700*    HISTORICO DE ALTERACOES
001800*    DATA        PROGRAMADOR   CHAMADO     DESCRICAO
001900*    21/02/1991  ENZO 14       -           IMPLANTACAO INICIAL
002000*    02/03/1991  ENZO 14       -           VALIDA NOME EM BRANCO
002100*    19/07/1992  JAMILE 26     RMS-0042    VALIDA CAPACIDADE
002200*                                          ZERO OU MAIOR QUE 1000
002300*    05/11/1993  FABIO 07      RMS-0059    INCLUI CAMPO TIPO DE
002400*                                          RECURSO
002500*    14/09/1995  JAMILE 26     RMS-0103    LOG DE REJEICOES PASSA
002600*                                          A GRAVAR EM LOGRIS.DAT
002700*    03/08/1997  ENZO 14       RMS-0146    ASPAS NO CAMPO QUANDO
002800*                                          HA VIRGULA OU ASPAS
002900*    18/12/1998  JAMILE 26     RMS-0170    AJUSTE ANO 2000 - DATA
003000*                                          DO SISTEMA P/ 9(08)
003100*    09/01/1999  JAMILE 26     RMS-0171    TESTE DE VIRADA DE
003200*                                          SECULO CONCLUIDO - OK
003300*    25/04/2001  FABIO 07      RMS-0204    LINHA CSV COM ERRO
003400*                                          PASSA A SER IGNORADA
003500*                                          (GRAVA LOG) E NAO
003600*                                          ABORTA MAIS A CARGA
003700*    02/10/2003  ENZO 14       RMS-0241    CONTADOR DE RECURSOS
003800*                                          CARREGADOS NO LOG
003900*    14/06/2006  JAMILE 26     RMS-0289    REVISAO GERAL - PADRAO
004000*                                          COPYBOOK CPRISO/CPPARSE
004100*    30/03/2009  FABIO 07      RMS-0312    TABELA TB-RISORSAS
004200*                                          AMPLIADA P/ 300
004300*----------------------------------------------------------------

004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 COPY CPSPECN.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT RISORSAS  ASSIGN TO DISK
005000                 ORGANIZATION LINE SEQUENTIAL
005100                 FILE STATUS STATUS-RIS.
005200     SELECT CADRIS    ASSIGN TO DISK
005300                 ORGANIZATION LINE SEQUENTIAL
005400                 FILE STATUS STATUS-TRN.
005500     SELECT LOGRIS    ASSIGN TO DISK
005600                 ORGANIZATION LINE SEQUENTIAL
005700                 FILE STATUS STATUS-LOG.

005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  RISORSAS
006100     LABEL RECORD STANDARD
006200     VALUE OF FILE-ID 'RISORSAS.DAT'
006300     RECORD CONTAINS 2000 CHARACTERS.
006400 01  LINHA-RISORSAS.
006500     05  LINHA-RISORSAS-TXT      PIC X(1999).
006600     05  FILLER                 PIC X(01).

006700 FD  CADRIS
006800     LABEL RECORD STANDARD
006900     VALUE OF FILE-ID 'CADRIS.DAT'
007000     RECORD CONTAINS 130 CHARACTERS.
007100 01  TR-RIS-REG.
007200     05  TR-RIS-NOME             PIC X(40).
007300     05  TR-RIS-DESCRICAO        PIC X(60).
007400     05  TR-RIS-TIPO             PIC X(20).
007500     05  TR-RIS-CAPACIDADE       PIC 9(04).
007600     05  FILLER                 PIC X(06).

007700 FD  LOGRIS
007800     LABEL RECORD STANDARD
007900     VALUE OF FILE-ID 'LOGRIS.DAT'
008000     RECORD CONTAINS 132 CHARACTERS.
008100 01  LINHA-LOG.
008200     05  LINHA-LOG-TXT           PIC X(131).
008300     05  FILLER                 PIC X(01).

008400 WORKING-STORAGE SECTION.
008500 77  STATUS-RIS              PIC X(02) VALUE SPACES.
008600 77  STATUS-TRN              PIC X(02) VALUE SPACES.
008700 77  STATUS-LOG              PIC X(02) VALUE SPACES.
008800 77  WS-EOF-RISORSAS-SW      PIC X(01) VALUE 'N'.
008900     88  EOF-RISORSAS                VALUE 'S'.
009000 77  WS-EOF-TRANS-SW         PIC X(01) VALUE 'N'.
009100     88  EOF-TRANS                   VALUE 'S'.
009200 77  WS-NUM-LINHA-RIS        PIC 9(05)    COMP VALUE ZERO.
009300 77  WS-MAIOR-ID             PIC 9(09)    COMP VALUE ZERO.
009400 77  WS-QTDE-LIDOS           PIC 9(05)    COMP VALUE ZERO.
009500 77  WS-QTDE-GRAVADOS        PIC 9(05)    COMP VALUE ZERO.
009600 77  WS-QTDE-REJEITADOS      PIC 9(05)    COMP VALUE ZERO.

009700 COPY CPRISO.
009800 COPY CPPARSEW.
009900 COPY CPWRCSVW.

010000 01  WS-DATA-SISTEMA.
010100     05  WS-DS-VALOR             PIC 9(08).
010200 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
010300     05  WS-SIS-ANO              PIC 9(04).
010400     05  WS-SIS-MES              PIC 9(02).
010500     05  WS-SIS-DIA              PIC 9(02).
010600 01  WS-DATA-FORMATADA           PIC X(10).

010700 01  WS-LINHA-LOG-DET.
010800     05  WS-LD-ID                PIC ZZZZZZZZ9.
010900     05  FILLER                 PIC X(01)    VALUE SPACE.
011000     05  WS-LD-NOME              PIC X(40).
011100     05  FILLER                 PIC X(01)    VALUE SPACE.
011200     05  WS-LD-MOTIVO            PIC X(40).
011300 01  WS-LINHA-LOG-CAB REDEFINES WS-LINHA-LOG-DET.
011400     05  WS-LC-TITULO            PIC X(60).
011500     05  FILLER                 PIC X(31).

011600 01  WS-TR-RIS-REG.
011700     05  WS-TR-NOME              PIC X(40).
011800     05  WS-TR-DESCRICAO         PIC X(60).
011900     05  WS-TR-TIPO              PIC X(20).
012000     05  WS-TR-CAPACIDADE        PIC 9(04).
012100 01  WS-TR-RIS-REG-R REDEFINES WS-TR-RIS-REG.
012200     05  WS-TR-CABECALHO-120     PIC X(120).
012300     05  FILLER                 PIC X(04).

012400 01  WS-MOTIVO-REJEICAO       PIC X(40) VALUE SPACES.

012500 PROCEDURE DIVISION.
012600 0100-INICIO.
012700     MOVE ZERO TO WS-MAIOR-ID
012800     MOVE ZERO TO WS-QTDE-LIDOS
012900     MOVE ZERO TO WS-QTDE-GRAVADOS
013000     MOVE ZERO TO WS-QTDE-REJEITADOS
013100     MOVE ZERO TO TB-RIS-QTDE
013200     MOVE 1 TO TB-RIS-PROX-ID
013300     ACCEPT WS-DS-VALOR FROM DATE YYYYMMDD

013400     OPEN OUTPUT LOGRIS
013500     MOVE SPACES TO WS-LINHA-LOG-CAB
013600     MOVE 'RELATORIO DE CADASTRAMENTO DE RECURSOS - PRENOTA'
013700                 TO WS-LC-TITULO
013800     WRITE LINHA-LOG FROM WS-LINHA-LOG-CAB.

013900     MOVE SPACES TO WS-LINHA-LOG-DET
014000     MOVE ZERO TO WS-LD-ID
014100     MOVE SPACES TO WS-LD-NOME
014200     STRING WS-SIS-DIA   '/' WS-SIS-MES '/' WS-SIS-ANO
014300                 DELIMITED BY SIZE INTO WS-DATA-FORMATADA
014400     STRING 'PROCESSADO EM ' WS-DATA-FORMATADA
014500                 DELIMITED BY SIZE INTO WS-LD-MOTIVO
014600     WRITE LINHA-LOG FROM WS-LINHA-LOG-DET.

014700     MOVE ZERO TO WS-NUM-LINHA-RIS
014800     OPEN INPUT RISORSAS
014900     IF STATUS-RIS = '00'
015000         MOVE 'N' TO WS-EOF-RISORSAS-SW
015100         PERFORM 0140-LE-RISORSAS THRU 0140-LE-RISORSAS-EXIT
015200         PERFORM 0150-CARREGA-RISORSAS
015300                 THRU 0150-CARREGA-RISORSAS-EXIT
015400             UNTIL EOF-RISORSAS
015500         CLOSE RISORSAS.

015600     OPEN INPUT CADRIS
015700     IF STATUS-TRN = '00'
015800         MOVE 'N' TO WS-EOF-TRANS-SW
015900         PERFORM 0210-LE-TRANSACAO THRU 0210-LE-TRANSACAO-EXIT
016000         PERFORM 0200-PROCESSA-TRANSACOES
016100                 THRU 0200-PROCESSA-TRANSACOES-EXIT
016200             UNTIL EOF-TRANS
016300         CLOSE CADRIS.

016400     PERFORM 0300-GRAVA-RISORSAS THRU 0300-GRAVA-RISORSAS-EXIT.
016500     PERFORM 0900-ENCERRA THRU 0900-ENCERRA-EXIT.
016600     CLOSE LOGRIS.
016700     STOP RUN.

016800 0140-LE-RISORSAS.
016900     READ RISORSAS
017000         AT END MOVE 'S' TO WS-EOF-RISORSAS-SW
017100         NOT AT END ADD 1 TO WS-NUM-LINHA-RIS.
017200 0140-LE-RISORSAS-EXIT.
017300     EXIT.

017400 0150-CARREGA-RISORSAS.
017500*    A PRIMEIRA LINHA DO ARQUIVO E O CABECALHO - DESCARTA
017600     IF WS-NUM-LINHA-RIS = 1
017700         GO TO 0150-PROX-LINHA.

017800     MOVE LINHA-RISORSAS-TXT TO PS-LINHA-CSV
017900     PERFORM 0145-CALCULA-TAMANHO THRU 0145-CALCULA-TAMANHO-EXIT
018000     MOVE 1 TO PS-POS-CSV
018100     SET PS-LINHA-SEM-ERRO TO TRUE

018200     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
018300     IF PS-CAMPO-CSV (1:9) IS NOT CLASSE-NUMERICA
018400         SET PS-LINHA-COM-ERRO TO TRUE
018500     ELSE
018600         MOVE PS-CAMPO-CSV (1:9)
018700                     TO TB-RIS-ID (TB-RIS-QTDE + 1).

018800     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
018900     MOVE PS-CAMPO-CSV (1:40)
019000                 TO TB-RIS-NOME (TB-RIS-QTDE + 1)

019100     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
019200     MOVE PS-CAMPO-CSV (1:60)
019300                 TO TB-RIS-DESCRICAO (TB-RIS-QTDE + 1)

019400     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
019500     MOVE PS-CAMPO-CSV (1:20)
019600                 TO TB-RIS-TIPO (TB-RIS-QTDE + 1)

019700     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
019800     IF PS-CAMPO-CSV (1:4) IS NOT CLASSE-NUMERICA
019900         SET PS-LINHA-COM-ERRO TO TRUE
020000     ELSE
020100         MOVE PS-CAMPO-CSV (1:4)
020200                     TO TB-RIS-CAPACIDADE (TB-RIS-QTDE + 1).

020300     IF PS-LINHA-COM-ERRO
020400         MOVE SPACES TO WS-LINHA-LOG-DET
020500         MOVE ZERO TO WS-LD-ID
020600         MOVE SPACES TO WS-LD-NOME
020700         MOVE 'LINHA DE RISORSAS.DAT REJEITADA - FORMATO'
020800                     TO WS-LD-MOTIVO
020900         WRITE LINHA-LOG FROM WS-LINHA-LOG-DET
021000         GO TO 0150-PROX-LINHA.

021100     ADD 1 TO TB-RIS-QTDE
021200     ADD 1 TO WS-QTDE-LIDOS
021300     IF TB-RIS-ID (TB-RIS-QTDE) > WS-MAIOR-ID
021400         MOVE TB-RIS-ID (TB-RIS-QTDE) TO WS-MAIOR-ID.

021500 0150-PROX-LINHA.
021600     PERFORM 0140-LE-RISORSAS THRU 0140-LE-RISORSAS-EXIT.

021700 0150-CARREGA-RISORSAS-EXIT.
021800     EXIT.

021900 0210-LE-TRANSACAO.
022000     READ CADRIS INTO WS-TR-RIS-REG
022100         AT END MOVE 'S' TO WS-EOF-TRANS-SW.
022200 0210-LE-TRANSACAO-EXIT.
022300     EXIT.

022400 0200-PROCESSA-TRANSACOES.
022500     IF WS-TR-CABECALHO-120 = SPACES
022600         GO TO 0200-PROXIMA-TRANSACAO.

022700     MOVE SPACES TO WS-MOTIVO-REJEICAO

022800     IF WS-TR-NOME = SPACES
022900         MOVE 'NOME DO RECURSO EM BRANCO' TO WS-MOTIVO-REJEICAO.

023000     IF WS-TR-CAPACIDADE = ZERO OR WS-TR-CAPACIDADE > 1000
023100         MOVE 'CAPACIDADE FORA DA FAIXA 1 A 1000'
023200                     TO WS-MOTIVO-REJEICAO.

023300     IF WS-MOTIVO-REJEICAO NOT = SPACES
023400         ADD 1 TO WS-QTDE-REJEITADOS
023500         MOVE SPACES TO WS-LINHA-LOG-DET
023600         MOVE ZERO TO WS-LD-ID
023700         MOVE WS-TR-NOME TO WS-LD-NOME
023800         MOVE WS-MOTIVO-REJEICAO TO WS-LD-MOTIVO
023900         WRITE LINHA-LOG FROM WS-LINHA-LOG-DET
024000         GO TO 0200-PROXIMA-TRANSACAO.

024100     IF WS-MAIOR-ID >= TB-RIS-PROX-ID
024200         COMPUTE TB-RIS-PROX-ID = WS-MAIOR-ID + 1.

024300     ADD 1 TO TB-RIS-QTDE
024400     MOVE TB-RIS-PROX-ID    TO TB-RIS-ID (TB-RIS-QTDE)
024500     MOVE WS-TR-NOME        TO TB-RIS-NOME (TB-RIS-QTDE)
024600     MOVE WS-TR-DESCRICAO   TO TB-RIS-DESCRICAO (TB-RIS-QTDE)
024700     MOVE WS-TR-TIPO        TO TB-RIS-TIPO (TB-RIS-QTDE)
024800     MOVE WS-TR-CAPACIDADE  TO TB-RIS-CAPACIDADE (TB-RIS-QTDE)
024900     MOVE TB-RIS-ID (TB-RIS-QTDE) TO WS-MAIOR-ID
025000     ADD 1 TO TB-RIS-PROX-ID
025100     ADD 1 TO WS-QTDE-GRAVADOS

025200     MOVE SPACES TO WS-LINHA-LOG-DET
025300     MOVE TB-RIS-ID (TB-RIS-QTDE) TO WS-LD-ID
025400     MOVE WS-TR-NOME TO WS-LD-NOME
025500     MOVE 'RECURSO INCLUIDO COM SUCESSO' TO WS-LD-MOTIVO
025600     WRITE LINHA-LOG FROM WS-LINHA-LOG-DET.

025700 0200-PROXIMA-TRANSACAO.
025800     PERFORM 0210-LE-TRANSACAO THRU 0210-LE-TRANSACAO-EXIT.

025900 0200-PROCESSA-TRANSACOES-EXIT.
026000     EXIT.

026100 0300-GRAVA-RISORSAS.
026200     OPEN OUTPUT RISORSAS
026300     MOVE 'ID,NOME,DESCRIZIONE,TIPO,CAPACITA'
026400                 TO LINHA-RISORSAS-TXT
026500     WRITE LINHA-RISORSAS
026600     MOVE 1 TO IDX-RIS.

026700 0310-GRAVA-UM-RECURSO.
026800     IF IDX-RIS > TB-RIS-QTDE
026900         GO TO 0300-GRAVA-RISORSAS-EXIT.

027000     MOVE ZERO TO WG-POS-SAIDA
027100     MOVE SPACES TO WG-LINHA-SAIDA

027200     MOVE TB-RIS-ID (IDX-RIS) TO WG-CAMPO-BRUTO
027300     MOVE 9 TO WG-TAM-CAMPO-BRUTO
027400     PERFORM 0250-ESCREVE-CAMPO THRU 0250-ESCREVE-CAMPO-EXIT

027500     MOVE TB-RIS-NOME (IDX-RIS) TO WG-CAMPO-BRUTO
027600     MOVE 40 TO WG-TAM-CAMPO-BRUTO
027700     PERFORM 0250-ESCREVE-CAMPO THRU 0250-ESCREVE-CAMPO-EXIT

027800     MOVE TB-RIS-DESCRICAO (IDX-RIS) TO WG-CAMPO-BRUTO
027900     MOVE 60 TO WG-TAM-CAMPO-BRUTO
028000     PERFORM 0250-ESCREVE-CAMPO THRU 0250-ESCREVE-CAMPO-EXIT

028100     MOVE TB-RIS-TIPO (IDX-RIS) TO WG-CAMPO-BRUTO
028200     MOVE 20 TO WG-TAM-CAMPO-BRUTO
028300     PERFORM 0250-ESCREVE-CAMPO THRU 0250-ESCREVE-CAMPO-EXIT

028400     MOVE TB-RIS-CAPACIDADE (IDX-RIS) TO WG-CAMPO-BRUTO
028500     MOVE 4 TO WG-TAM-CAMPO-BRUTO
028600     PERFORM 0250-ESCREVE-CAMPO THRU 0250-ESCREVE-CAMPO-EXIT

028700     MOVE WG-LINHA-SAIDA (1:WG-POS-SAIDA) TO LINHA-RISORSAS-TXT
028800     WRITE LINHA-RISORSAS

028900     ADD 1 TO IDX-RIS
029000     GO TO 0310-GRAVA-UM-RECURSO.

029100 0300-GRAVA-RISORSAS-EXIT.
029200     CLOSE RISORSAS.
029300     EXIT.

029400 0900-ENCERRA.
029500     MOVE SPACES TO WS-LINHA-LOG-CAB
029600     MOVE 'FIM DE PROCESSAMENTO - CADRISO' TO WS-LC-TITULO
029700     WRITE LINHA-LOG FROM WS-LINHA-LOG-CAB.
029800 0900-ENCERRA-EXIT.
029900     EXIT.

030000*----------------------------------------------------------------
030100*    ROTINAS DE APOIO COMUNS (TEXTO COPIADO EM PROCEDURE DIVISION)
030200*----------------------------------------------------------------
030300 COPY CPPARSE.
030400 COPY CPWRCSV.
030500 COPY CPTAMLIN.
