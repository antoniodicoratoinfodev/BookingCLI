000100*
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. ENTPREN.
000400 AUTHOR. JAMILE.
000500 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000600 DATE-WRITTEN. 22/03/1991.
000700 DATE-COMPILED.
000800 SECURITY. USO RESTRITO AO SETOR DE RESERVAS - FESP.
000900*----------------------------------------------------------------
001000*    FINALIDADE : ENTRADA EM LOTE DE PRENOTAS (RESERVAS) DO
001100*                 SISTEMA DE PRENOTAS. CARREGA CLIENTES.DAT,
001200*                 RISORSAS.DAT E PRENOTAS.DAT EM MEMORIA, LE AS
001300*                 SOLICITACOES DE RESERVA DE ENTPRE.DAT, VALIDA
001400*                 CLIENTE, RECURSO, CRONOLOGIA, DURACAO MAXIMA
001500*                 DE 24 HORAS E DISPONIBILIDADE DO RECURSO (SEM
001600*                 SOBREPOSICAO COM RESERVA NAO CANCELADA), E
001700*                 GRAVA A NOVA PRENOTA COM STATO PROVVISORIA.
001800*    HISTORICO DE ALTERACOES
001900*    DATA        PROGRAMADOR   CHAMADO     DESCRICAO
002000*    22/03/1991  JAMILE 26     -           IMPLANTACAO INICIAL
002100*    02/04/1991  JAMILE 26     -           INCLUI TESTE DE
002200*                                          SOBREPOSICAO DE HORARIO
002300*    19/07/1992  ENZO 14       RMS-0043    ROTINA CPCALCMI PARA
002400*                                          CALCULO DE MINUTOS
002500*    05/11/1993  FABIO 07      RMS-0060    LIMITE DE 24 HORAS POR
002600*                                          PRENOTA
002700*    22/05/1994  JAMILE 26     RMS-0078    REJEITA PRENOTA COM
002800*                                          INICIO NO PASSADO
002900*    14/09/1995  ENZO 14       RMS-0104    LOG DE REJEICOES PASSA
003000*                                          A GRAVAR EM LOGPRE.DAT
003100*    28/02/1996  FABIO 07      RMS-0120    CLIENTE/RECURSO NAO
003200*                                          ENCONTRADO GRAVA FK
003300*                                          ZERADA (NAO RESOLVIDA)
003400*    03/08/1997  JAMILE 26     RMS-0147    ASPAS NO CAMPO CSV
003500*                                          QUANDO HA VIRGULA
003600*    18/12/1998  ENZO 14       RMS-0170    AJUSTE ANO 2000 - DATA
003700*                                          DO SISTEMA P/ 9(08)
003800*    09/01/1999  ENZO 14       RMS-0171    TESTE DE VIRADA DE
003900*                                          SECULO CONCLUIDO - OK
004000*    25/04/2001  FABIO 07      RMS-0205    LINHA CSV COM ERRO
004100*                                          PASSA A SER IGNORADA
004200*                                          (GRAVA LOG) E NAO
004300*                                          ABORTA MAIS A CARGA
004400*    17/11/2004  JAMILE 26     RMS-0260    CORRIGE SOBREPOSICAO
004500*                                          NO LIMITE (INTERVALOS
004600*                                          QUE SO SE TOCAM NAO
004700*                                          SOBREPOEM)
004800*    14/06/2006  ENZO 14       RMS-0290    REVISAO GERAL - PADRAO
004900*                                          COPYBOOK CPPREN/CPPARSE
005000*    30/03/2009  FABIO 07      RMS-0313    TABELA TB-PRENOTAS
005100*                                          AMPLIADA P/ 2000
005200*----------------------------------------------------------------

005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 COPY CPSPECN.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT CLIENTES  ASSIGN TO DISK
005900                 ORGANIZATION LINE SEQUENTIAL
006000                 FILE STATUS STATUS-CLI.
006100     SELECT RISORSAS  ASSIGN TO DISK
006200                 ORGANIZATION LINE SEQUENTIAL
006300                 FILE STATUS STATUS-RIS.
006400     SELECT PRENOTAS  ASSIGN TO DISK
006500                 ORGANIZATION LINE SEQUENTIAL
006600                 FILE STATUS STATUS-PRE.
006700     SELECT ENTPRE    ASSIGN TO DISK
006800                 ORGANIZATION LINE SEQUENTIAL
006900                 FILE STATUS STATUS-TRN.
007000     SELECT LOGPRE    ASSIGN TO DISK
007100                 ORGANIZATION LINE SEQUENTIAL
007200                 FILE STATUS STATUS-LOG.

007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  CLIENTES
007600     LABEL RECORD STANDARD
007700     VALUE OF FILE-ID 'CLIENTES.DAT'
007800     RECORD CONTAINS 2000 CHARACTERS.
007900 01  LINHA-CLIENTES.
008000     05  LINHA-CLIENTES-TXT     PIC X(1999).
008100     05  FILLER                 PIC X(01).

008200 FD  RISORSAS
008300     LABEL RECORD STANDARD
008400     VALUE OF FILE-ID 'RISORSAS.DAT'
008500     RECORD CONTAINS 2000 CHARACTERS.
008600 01  LINHA-RISORSAS.
008700     05  LINHA-RISORSAS-TXT     PIC X(1999).
008800     05  FILLER                 PIC X(01).

008900 FD  PRENOTAS
009000     LABEL RECORD STANDARD
009100     VALUE OF FILE-ID 'PRENOTAS.DAT'
009200     RECORD CONTAINS 2000 CHARACTERS.
009300 01  LINHA-PRENOTAS.
009400     05  LINHA-PRENOTAS-TXT     PIC X(1999).
009500     05  FILLER                 PIC X(01).

009600 FD  ENTPRE
009700     LABEL RECORD STANDARD
009800     VALUE OF FILE-ID 'ENTPRE.DAT'
009900     RECORD CONTAINS 250 CHARACTERS.
010000 01  TR-PRE-REG.
010100     05  TR-PRE-CLIENTE-ID      PIC 9(09).
010200     05  TR-PRE-RISORSA-ID      PIC 9(09).
010300     05  TR-PRE-DT-INI          PIC 9(08).
010400     05  TR-PRE-HR-INI          PIC 9(04).
010500     05  TR-PRE-DT-FIM          PIC 9(08).
010600     05  TR-PRE-HR-FIM          PIC 9(04).
010700     05  TR-PRE-NOTA            PIC X(200).
010800     05  FILLER                 PIC X(08).

010900 FD  LOGPRE
011000     LABEL RECORD STANDARD
011100     VALUE OF FILE-ID 'LOGPRE.DAT'
011200     RECORD CONTAINS 132 CHARACTERS.
011300 01  LINHA-LOG.
011400     05  LINHA-LOG-TXT          PIC X(131).
011500     05  FILLER                 PIC X(01).

011600 WORKING-STORAGE SECTION.
011700 77  STATUS-CLI              PIC X(02) VALUE SPACES.
011800 77  STATUS-RIS              PIC X(02) VALUE SPACES.
011900 77  STATUS-PRE              PIC X(02) VALUE SPACES.
012000 77  STATUS-TRN              PIC X(02) VALUE SPACES.
012100 77  STATUS-LOG              PIC X(02) VALUE SPACES.
012200 77  WS-EOF-CLI-SW           PIC X(01) VALUE 'N'.
012300     88  EOF-CLI                     VALUE 'S'.
012400 77  WS-EOF-RIS-SW           PIC X(01) VALUE 'N'.
012500     88  EOF-RIS                     VALUE 'S'.
012600 77  WS-EOF-PRE-SW           PIC X(01) VALUE 'N'.
012700     88  EOF-PRE                     VALUE 'S'.
012800 77  WS-EOF-TRN-SW           PIC X(01) VALUE 'N'.
012900     88  EOF-TRN                     VALUE 'S'.
013000 77  WS-NUM-LINHA            PIC 9(05)    COMP VALUE ZERO.
013100 77  WS-MAIOR-ID             PIC 9(09)    COMP VALUE ZERO.
013200 77  WS-QTDE-GRAVADAS        PIC 9(05)    COMP VALUE ZERO.
013300 77  WS-QTDE-REJEITADAS      PIC 9(05)    COMP VALUE ZERO.
013400 77  WS-ACHOU-SW             PIC X(01) VALUE 'N'.
013500     88  ACHOU-REGISTRO              VALUE 'S'.
013600 77  IDX-PRE-LOOP            PIC 9(05)    COMP VALUE ZERO.

013700 COPY CPCLIE.
013800 COPY CPRISO.
013900 COPY CPPREN.
014000 COPY CPPARSEW.
014100 COPY CPWRCSVW.
014200 COPY CPDATWK.

014300 01  WS-DATA-SISTEMA.
014400     05  WS-DS-VALOR            PIC 9(08).
014500 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
014600     05  WS-SIS-ANO             PIC 9(04).
014700     05  WS-SIS-MES             PIC 9(02).
014800     05  WS-SIS-DIA             PIC 9(02).

014900 01  WS-HORA-SISTEMA.
015000     05  WS-HS-VALOR            PIC 9(08).
015100 01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
015200     05  WS-SIS-HORA            PIC 9(02).
015300     05  WS-SIS-MINUTO          PIC 9(02).
015400     05  WS-SIS-SEGUNDO         PIC 9(02).
015500     05  WS-SIS-CENTESIMO       PIC 9(02).

015600 77  WS-AGORA-MIN             PIC S9(10) COMP VALUE ZERO.
015700 77  WS-NOVO-INI-MIN          PIC S9(10) COMP VALUE ZERO.
015800 77  WS-NOVO-FIM-MIN          PIC S9(10) COMP VALUE ZERO.
015900 77  WS-DURACAO-MIN           PIC S9(10) COMP VALUE ZERO.

016000 01  WS-LINHA-LOG-DET.
016100     05  WS-LD-ID               PIC ZZZZZZZZ9.
016200     05  FILLER                 PIC X(01)    VALUE SPACE.
016300     05  WS-LD-MOTIVO           PIC X(90).
016400     05  FILLER                 PIC X(30).
016500 01  WS-LINHA-LOG-CAB REDEFINES WS-LINHA-LOG-DET.
016600     05  WS-LC-TITULO           PIC X(60).
016700     05  FILLER                 PIC X(71).

016800 01  WS-TR-PRE-REG.
016900     05  WS-TR-CLIENTE-ID       PIC 9(09).
017000     05  WS-TR-RISORSA-ID       PIC 9(09).
017100     05  WS-TR-DT-INI           PIC 9(08).
017200     05  WS-TR-HR-INI           PIC 9(04).
017300     05  WS-TR-DT-FIM           PIC 9(08).
017400     05  WS-TR-HR-FIM           PIC 9(04).
017500     05  WS-TR-NOTA             PIC X(200).

017600 01  WS-MOTIVO-REJEICAO       PIC X(90) VALUE SPACES.

017700 PROCEDURE DIVISION.
017800 0100-INICIO.
017900     MOVE ZERO TO WS-MAIOR-ID
018000     MOVE ZERO TO WS-QTDE-GRAVADAS
018100     MOVE ZERO TO WS-QTDE-REJEITADAS
018200     MOVE ZERO TO TB-CLI-QTDE
018300     MOVE ZERO TO TB-RIS-QTDE
018400     MOVE ZERO TO TB-PRE-QTDE
018500     MOVE 1 TO TB-PRE-PROX-ID

018600     ACCEPT WS-DS-VALOR FROM DATE YYYYMMDD
018700     ACCEPT WS-HS-VALOR FROM TIME
018800     MOVE WS-SIS-ANO   TO CD-ANO
018900     MOVE WS-SIS-MES   TO CD-MES
019000     MOVE WS-SIS-DIA   TO CD-DIA
019100     MOVE WS-SIS-HORA  TO CD-HORA
019200     MOVE WS-SIS-MINUTO TO CD-MINUTO
019300     PERFORM 0100-CALCULA-MINUTOS THRU 0100-CALCULA-MINUTOS-EXIT
019400     MOVE CD-MINUTOS TO WS-AGORA-MIN

019500     OPEN OUTPUT LOGPRE
019600     MOVE SPACES TO WS-LINHA-LOG-CAB
019700     MOVE 'RELATORIO DE ENTRADA DE PRENOTAS - PRENOTA'
019800                 TO WS-LC-TITULO
019900     WRITE LINHA-LOG FROM WS-LINHA-LOG-CAB.

020000     MOVE ZERO TO WS-NUM-LINHA
020100     OPEN INPUT CLIENTES
020200     IF STATUS-CLI = '00'
020300         MOVE 'N' TO WS-EOF-CLI-SW
020400         PERFORM 0110-LE-CLIENTES THRU 0110-LE-CLIENTES-EXIT
020500         PERFORM 0120-CARREGA-CLIENTES
020600                 THRU 0120-CARREGA-CLIENTES-EXIT
020700             UNTIL EOF-CLI
020800         CLOSE CLIENTES.

020900     MOVE ZERO TO WS-NUM-LINHA
021000     OPEN INPUT RISORSAS
021100     IF STATUS-RIS = '00'
021200         MOVE 'N' TO WS-EOF-RIS-SW
021300         PERFORM 0130-LE-RISORSAS THRU 0130-LE-RISORSAS-EXIT
021400         PERFORM 0140-CARREGA-RISORSAS
021500                 THRU 0140-CARREGA-RISORSAS-EXIT
021600             UNTIL EOF-RIS
021700         CLOSE RISORSAS.

021800     MOVE ZERO TO WS-NUM-LINHA
021900     OPEN INPUT PRENOTAS
022000     IF STATUS-PRE = '00'
022100         MOVE 'N' TO WS-EOF-PRE-SW
022200         PERFORM 0150-LE-PRENOTAS THRU 0150-LE-PRENOTAS-EXIT
022300         PERFORM 0160-CARREGA-PRENOTAS
022400                 THRU 0160-CARREGA-PRENOTAS-EXIT
022500             UNTIL EOF-PRE
022600         CLOSE PRENOTAS.

022700     OPEN INPUT ENTPRE
022800     IF STATUS-TRN = '00'
022900         MOVE 'N' TO WS-EOF-TRN-SW
023000         PERFORM 0210-LE-TRANSACAO THRU 0210-LE-TRANSACAO-EXIT
023100         PERFORM 0500-VALIDA-E-GRAVA
023200                 THRU 0500-VALIDA-E-GRAVA-EXIT
023300             UNTIL EOF-TRN
023400         CLOSE ENTPRE.

023500     PERFORM 0800-GRAVA-PRENOTAS THRU 0800-GRAVA-PRENOTAS-EXIT.
023600     PERFORM 0900-ENCERRA THRU 0900-ENCERRA-EXIT.
023700     CLOSE LOGPRE.
023800     STOP RUN.

023900*----------------------------------------------------------------
024000*    CARGA DO MESTRE DE CLIENTES (MESMO PADRAO DO CADCLIE)
024100*----------------------------------------------------------------
024200 0110-LE-CLIENTES.
024300     READ CLIENTES
024400         AT END MOVE 'S' TO WS-EOF-CLI-SW
024500         NOT AT END ADD 1 TO WS-NUM-LINHA.
024600 0110-LE-CLIENTES-EXIT.
024700     EXIT.

024800 0120-CARREGA-CLIENTES.
024900     IF WS-NUM-LINHA = 1
025000         GO TO 0120-PROX-LINHA.
025100     MOVE LINHA-CLIENTES-TXT TO PS-LINHA-CSV
025200     PERFORM 0145-CALCULA-TAMANHO THRU 0145-CALCULA-TAMANHO-EXIT
025300     MOVE 1 TO PS-POS-CSV
025400     SET PS-LINHA-SEM-ERRO TO TRUE

025500     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
025600     IF PS-CAMPO-CSV (1:9) IS NOT CLASSE-NUMERICA
025700         SET PS-LINHA-COM-ERRO TO TRUE
025800     ELSE
025900         MOVE PS-CAMPO-CSV (1:9)
026000                     TO TB-CLI-ID (TB-CLI-QTDE + 1).
026100     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
026200     MOVE PS-CAMPO-CSV (1:30)
026300                 TO TB-CLI-NOME (TB-CLI-QTDE + 1)
026400     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
026500     MOVE PS-CAMPO-CSV (1:30)
026600                 TO TB-CLI-SOBRENOME (TB-CLI-QTDE + 1)
026700     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
026800     MOVE PS-CAMPO-CSV (1:50)
026900                 TO TB-CLI-EMAIL (TB-CLI-QTDE + 1)
027000     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
027100     MOVE PS-CAMPO-CSV (1:20)
027200                 TO TB-CLI-TELEFONE (TB-CLI-QTDE + 1)

027300     IF PS-LINHA-COM-ERRO
027400         GO TO 0120-PROX-LINHA.
027500     ADD 1 TO TB-CLI-QTDE.

027600 0120-PROX-LINHA.
027700     PERFORM 0110-LE-CLIENTES THRU 0110-LE-CLIENTES-EXIT.

027800 0120-CARREGA-CLIENTES-EXIT.
027900     EXIT.

028000*----------------------------------------------------------------
028100*    CARGA DO MESTRE DE RECURSOS (MESMO PADRAO DO CADRISO)
028200*----------------------------------------------------------------
028300 0130-LE-RISORSAS.
028400     READ RISORSAS
028500         AT END MOVE 'S' TO WS-EOF-RIS-SW
028600         NOT AT END ADD 1 TO WS-NUM-LINHA.
028700 0130-LE-RISORSAS-EXIT.
028800     EXIT.

028900 0140-CARREGA-RISORSAS.
029000     IF WS-NUM-LINHA = 1
029100         GO TO 0140-PROX-LINHA.
029200     MOVE LINHA-RISORSAS-TXT TO PS-LINHA-CSV
029300     PERFORM 0145-CALCULA-TAMANHO THRU 0145-CALCULA-TAMANHO-EXIT
029400     MOVE 1 TO PS-POS-CSV
029500     SET PS-LINHA-SEM-ERRO TO TRUE

029600     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
029700     IF PS-CAMPO-CSV (1:9) IS NOT CLASSE-NUMERICA
029800         SET PS-LINHA-COM-ERRO TO TRUE
029900     ELSE
030000         MOVE PS-CAMPO-CSV (1:9)
030100                     TO TB-RIS-ID (TB-RIS-QTDE + 1).
030200     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
030300     MOVE PS-CAMPO-CSV (1:40)
030400                 TO TB-RIS-NOME (TB-RIS-QTDE + 1)
030500     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
030600     MOVE PS-CAMPO-CSV (1:60)
030700                 TO TB-RIS-DESCRICAO (TB-RIS-QTDE + 1)
030800     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
030900     MOVE PS-CAMPO-CSV (1:20)
031000                 TO TB-RIS-TIPO (TB-RIS-QTDE + 1)
031100     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
031200     IF PS-CAMPO-CSV (1:4) IS NOT CLASSE-NUMERICA
031300         SET PS-LINHA-COM-ERRO TO TRUE
031400     ELSE
031500         MOVE PS-CAMPO-CSV (1:4)
031600                     TO TB-RIS-CAPACIDADE (TB-RIS-QTDE + 1).

031700     IF PS-LINHA-COM-ERRO
031800         GO TO 0140-PROX-LINHA.
031900     ADD 1 TO TB-RIS-QTDE.

032000 0140-PROX-LINHA.
032100     PERFORM 0130-LE-RISORSAS THRU 0130-LE-RISORSAS-EXIT.

032200 0140-CARREGA-RISORSAS-EXIT.
032300     EXIT.

032400*----------------------------------------------------------------
032500*    CARGA DO MESTRE DE PRENOTAS - RESOLVE FK CONTRA CLIENTES E
032600*    RISORSAS JA CARREGADAS, CALCULA MINUTOS VIA CPCALCMI
032700*----------------------------------------------------------------
032800 0150-LE-PRENOTAS.
032900     READ PRENOTAS
033000         AT END MOVE 'S' TO WS-EOF-PRE-SW
033100         NOT AT END ADD 1 TO WS-NUM-LINHA.
033200 0150-LE-PRENOTAS-EXIT.
033300     EXIT.

033400 0160-CARREGA-PRENOTAS.
033500     IF WS-NUM-LINHA = 1
033600         GO TO 0160-PROX-LINHA.
033700     MOVE LINHA-PRENOTAS-TXT TO PS-LINHA-CSV
033800     PERFORM 0145-CALCULA-TAMANHO THRU 0145-CALCULA-TAMANHO-EXIT
033900     MOVE 1 TO PS-POS-CSV
034000     SET PS-LINHA-SEM-ERRO TO TRUE
034100     ADD 1 TO TB-PRE-QTDE

034200     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
034300     IF PS-CAMPO-CSV (1:9) IS NOT CLASSE-NUMERICA
034400         SET PS-LINHA-COM-ERRO TO TRUE
034500     ELSE
034600         MOVE PS-CAMPO-CSV (1:9) TO TB-PRE-ID (TB-PRE-QTDE).

034700     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
034800     MOVE ZERO TO TB-PRE-CLIENTE-ID (TB-PRE-QTDE)
034900     IF PS-CAMPO-CSV (1:9) IS CLASSE-NUMERICA AND
035000             PS-TAM-CAMPO > 0
035100         MOVE PS-CAMPO-CSV (1:9) TO WK-CLI-ID
035200         PERFORM 0610-BUSCA-CLIENTE THRU 0610-BUSCA-CLIENTE-EXIT
035300         IF ACHOU-REGISTRO
035400             MOVE WK-CLI-ID TO TB-PRE-CLIENTE-ID (TB-PRE-QTDE).

035500     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
035600     MOVE ZERO TO TB-PRE-RISORSA-ID (TB-PRE-QTDE)
035700     IF PS-CAMPO-CSV (1:9) IS CLASSE-NUMERICA AND
035800             PS-TAM-CAMPO > 0
035900         MOVE PS-CAMPO-CSV (1:9) TO WK-RIS-ID
036000         PERFORM 0620-BUSCA-RISORSA THRU 0620-BUSCA-RISORSA-EXIT
036100         IF ACHOU-REGISTRO
036200             MOVE WK-RIS-ID TO TB-PRE-RISORSA-ID (TB-PRE-QTDE).

036300     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
036400     IF PS-CAMPO-CSV (1:12) IS NOT CLASSE-NUMERICA
036500         SET PS-LINHA-COM-ERRO TO TRUE
036600     ELSE
036700         MOVE PS-CAMPO-CSV (1:8)  TO TB-PRE-DT-INI (TB-PRE-QTDE)
036800         MOVE PS-CAMPO-CSV (9:4)  TO TB-PRE-HR-INI (TB-PRE-QTDE).

036900     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
037000     IF PS-CAMPO-CSV (1:12) IS NOT CLASSE-NUMERICA
037100         SET PS-LINHA-COM-ERRO TO TRUE
037200     ELSE
037300         MOVE PS-CAMPO-CSV (1:8)  TO TB-PRE-DT-FIM (TB-PRE-QTDE)
037400         MOVE PS-CAMPO-CSV (9:4)  TO TB-PRE-HR-FIM (TB-PRE-QTDE).

037500     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
037600     MOVE PS-CAMPO-CSV (1:10) TO TB-PRE-STATO (TB-PRE-QTDE)

037700     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
037800     MOVE PS-CAMPO-CSV (1:200) TO TB-PRE-NOTA (TB-PRE-QTDE)

037900     IF PS-LINHA-COM-ERRO
038000         SUBTRACT 1 FROM TB-PRE-QTDE
038100         MOVE SPACES TO WS-LINHA-LOG-DET
038200         MOVE ZERO TO WS-LD-ID
038300         MOVE 'LINHA DE PRENOTAS.DAT REJEITADA - FORMATO'
038400                     TO WS-LD-MOTIVO
038500         WRITE LINHA-LOG FROM WS-LINHA-LOG-DET
038600         GO TO 0160-PROX-LINHA.

038700     MOVE TB-PRE-DT-INI (TB-PRE-QTDE) (1:4) TO CD-ANO
038800     MOVE TB-PRE-DT-INI (TB-PRE-QTDE) (5:2) TO CD-MES
038900     MOVE TB-PRE-DT-INI (TB-PRE-QTDE) (7:2) TO CD-DIA
039000     MOVE TB-PRE-HR-INI (TB-PRE-QTDE) (1:2) TO CD-HORA
039100     MOVE TB-PRE-HR-INI (TB-PRE-QTDE) (3:2) TO CD-MINUTO
039200     PERFORM 0100-CALCULA-MINUTOS THRU 0100-CALCULA-MINUTOS-EXIT
039300     MOVE CD-MINUTOS TO TB-PRE-INI-MIN (TB-PRE-QTDE)

039400     MOVE TB-PRE-DT-FIM (TB-PRE-QTDE) (1:4) TO CD-ANO
039500     MOVE TB-PRE-DT-FIM (TB-PRE-QTDE) (5:2) TO CD-MES
039600     MOVE TB-PRE-DT-FIM (TB-PRE-QTDE) (7:2) TO CD-DIA
039700     MOVE TB-PRE-HR-FIM (TB-PRE-QTDE) (1:2) TO CD-HORA
039800     MOVE TB-PRE-HR-FIM (TB-PRE-QTDE) (3:2) TO CD-MINUTO
039900     PERFORM 0100-CALCULA-MINUTOS THRU 0100-CALCULA-MINUTOS-EXIT
040000     MOVE CD-MINUTOS TO TB-PRE-FIM-MIN (TB-PRE-QTDE)

040100     IF TB-PRE-ID (TB-PRE-QTDE) > WS-MAIOR-ID
040200         MOVE TB-PRE-ID (TB-PRE-QTDE) TO WS-MAIOR-ID.

040300 0160-PROX-LINHA.
040400     PERFORM 0150-LE-PRENOTAS THRU 0150-LE-PRENOTAS-EXIT.

040500 0160-CARREGA-PRENOTAS-EXIT.
040600     EXIT.

040700 0210-LE-TRANSACAO.
040800     READ ENTPRE INTO WS-TR-PRE-REG
040900         AT END MOVE 'S' TO WS-EOF-TRN-SW.
041000 0210-LE-TRANSACAO-EXIT.
041100     EXIT.

041200*----------------------------------------------------------------
041300*    0500 - CADEIA DE VALIDACAO DA NOVA PRENOTA (BATCH FLOW 1)
041400*----------------------------------------------------------------
041500 0500-VALIDA-E-GRAVA.
041600     MOVE SPACES TO WS-MOTIVO-REJEICAO
041700     MOVE 1 TO TB-PRE-PROX-ID

041800     MOVE WS-TR-CLIENTE-ID TO WK-CLI-ID
041900     PERFORM 0610-BUSCA-CLIENTE THRU 0610-BUSCA-CLIENTE-EXIT
042000     IF NOT ACHOU-REGISTRO
042100         MOVE 'CLIENTE NAO ENCONTRADO' TO WS-MOTIVO-REJEICAO
042200         GO TO 0500-REJEITA.

042300     MOVE WS-TR-RISORSA-ID TO WK-RIS-ID
042400     PERFORM 0620-BUSCA-RISORSA THRU 0620-BUSCA-RISORSA-EXIT
042500     IF NOT ACHOU-REGISTRO
042600         MOVE 'RECURSO NAO ENCONTRADO' TO WS-MOTIVO-REJEICAO
042700         GO TO 0500-REJEITA.

042800     MOVE WS-TR-DT-INI (1:4) TO CD-ANO
042900     MOVE WS-TR-DT-INI (5:2) TO CD-MES
043000     MOVE WS-TR-DT-INI (7:2) TO CD-DIA
043100     MOVE WS-TR-HR-INI (1:2) TO CD-HORA
043200     MOVE WS-TR-HR-INI (3:2) TO CD-MINUTO
043300     PERFORM 0100-CALCULA-MINUTOS THRU 0100-CALCULA-MINUTOS-EXIT
043400     MOVE CD-MINUTOS TO WS-NOVO-INI-MIN

043500     MOVE WS-TR-DT-FIM (1:4) TO CD-ANO
043600     MOVE WS-TR-DT-FIM (5:2) TO CD-MES
043700     MOVE WS-TR-DT-FIM (7:2) TO CD-DIA
043800     MOVE WS-TR-HR-FIM (1:2) TO CD-HORA
043900     MOVE WS-TR-HR-FIM (3:2) TO CD-MINUTO
044000     PERFORM 0100-CALCULA-MINUTOS THRU 0100-CALCULA-MINUTOS-EXIT
044100     MOVE CD-MINUTOS TO WS-NOVO-FIM-MIN

044200     IF WS-NOVO-FIM-MIN NOT > WS-NOVO-INI-MIN
044300         MOVE 'FIM DEVE SER POSTERIOR AO INICIO'
044400                     TO WS-MOTIVO-REJEICAO
044500         GO TO 0500-REJEITA.

044600     IF WS-NOVO-INI-MIN < WS-AGORA-MIN
044700         MOVE 'INICIO NO PASSADO' TO WS-MOTIVO-REJEICAO
044800         GO TO 0500-REJEITA.

044900     SUBTRACT WS-NOVO-INI-MIN FROM WS-NOVO-FIM-MIN
045000                 GIVING WS-DURACAO-MIN
045100     IF WS-DURACAO-MIN > 1440
045200         MOVE 'DURACAO MAXIMA DE 24 HORAS EXCEDIDA'
045300                     TO WS-MOTIVO-REJEICAO
045400         GO TO 0500-REJEITA.
045500     MOVE ZERO TO IDX-PRE-LOOP.
045600 0500-VERIFICA-SOBREPOSICAO.
045700     ADD 1 TO IDX-PRE-LOOP
045800     IF IDX-PRE-LOOP > TB-PRE-QTDE
045900         GO TO 0600-GRAVA-PRENOTA.
046000     IF TB-PRE-RISORSA-ID (IDX-PRE-LOOP) NOT = WK-RIS-ID
046100         GO TO 0500-VERIFICA-SOBREPOSICAO.
046200     IF TB-PRE-STATO (IDX-PRE-LOOP) = 'CANCELLATA'
046300         GO TO 0500-VERIFICA-SOBREPOSICAO.
046400     IF WS-NOVO-INI-MIN < TB-PRE-FIM-MIN (IDX-PRE-LOOP) AND
046500             WS-NOVO-FIM-MIN > TB-PRE-INI-MIN (IDX-PRE-LOOP)
046600         MOVE 'RECURSO INDISPONIVEL NO PERIODO SOLICITADO'
046700                     TO WS-MOTIVO-REJEICAO
046800         GO TO 0500-REJEITA.
046900     GO TO 0500-VERIFICA-SOBREPOSICAO.

047000 0500-REJEITA.
047100     ADD 1 TO WS-QTDE-REJEITADAS
047200     MOVE SPACES TO WS-LINHA-LOG-DET
047300     MOVE ZERO TO WS-LD-ID
047400     MOVE WS-MOTIVO-REJEICAO TO WS-LD-MOTIVO
047500     WRITE LINHA-LOG FROM WS-LINHA-LOG-DET
047600     GO TO 0500-PROXIMA-TRANSACAO.

047700 0600-GRAVA-PRENOTA.
047800     IF WS-MAIOR-ID >= TB-PRE-PROX-ID
047900         COMPUTE TB-PRE-PROX-ID = WS-MAIOR-ID + 1.
048000     ADD 1 TO TB-PRE-QTDE
048100     MOVE TB-PRE-PROX-ID       TO TB-PRE-ID (TB-PRE-QTDE)
048200     MOVE WK-CLI-ID            TO TB-PRE-CLIENTE-ID (TB-PRE-QTDE)
048300     MOVE WK-RIS-ID            TO TB-PRE-RISORSA-ID (TB-PRE-QTDE)
048400     MOVE WS-TR-DT-INI         TO TB-PRE-DT-INI (TB-PRE-QTDE)
048500     MOVE WS-TR-HR-INI         TO TB-PRE-HR-INI (TB-PRE-QTDE)
048600     MOVE WS-TR-DT-FIM         TO TB-PRE-DT-FIM (TB-PRE-QTDE)
048700     MOVE WS-TR-HR-FIM         TO TB-PRE-HR-FIM (TB-PRE-QTDE)
048800     MOVE 'PROVVISORIA'        TO TB-PRE-STATO (TB-PRE-QTDE)
048900     MOVE WS-TR-NOTA           TO TB-PRE-NOTA (TB-PRE-QTDE)
049000     MOVE WS-NOVO-INI-MIN      TO TB-PRE-INI-MIN (TB-PRE-QTDE)
049100     MOVE WS-NOVO-FIM-MIN      TO TB-PRE-FIM-MIN (TB-PRE-QTDE)
049200     MOVE TB-PRE-ID (TB-PRE-QTDE) TO WS-MAIOR-ID
049300     ADD 1 TO TB-PRE-PROX-ID
049400     ADD 1 TO WS-QTDE-GRAVADAS

049500     MOVE SPACES TO WS-LINHA-LOG-DET
049600     MOVE TB-PRE-ID (TB-PRE-QTDE) TO WS-LD-ID
049700     MOVE 'PRENOTA INCLUIDA COM SUCESSO - PROVVISORIA'
049800                 TO WS-LD-MOTIVO
049900     WRITE LINHA-LOG FROM WS-LINHA-LOG-DET.

050000 0500-PROXIMA-TRANSACAO.
050100     PERFORM 0210-LE-TRANSACAO THRU 0210-LE-TRANSACAO-EXIT.

050200 0500-VALIDA-E-GRAVA-EXIT.
050300     EXIT.

050400*----------------------------------------------------------------
050500*    0610/0620 - BUSCA DE CLIENTE E RECURSO POR CODIGO (SEARCH
050600*    ALL NA TABELA ORDENADA CRESCENTE POR CHAVE)
050700*----------------------------------------------------------------
050800 0610-BUSCA-CLIENTE.
050900     SET WS-ACHOU-SW TO 'N'
051000     IF TB-CLI-QTDE = ZERO
051100         GO TO 0610-BUSCA-CLIENTE-EXIT.
051200     SET IDX-CLI TO 1
051300     SEARCH ALL TB-CLI-TABELA
051400         AT END
051500             MOVE 'N' TO WS-ACHOU-SW
051600         WHEN TB-CLI-ID (IDX-CLI) = WK-CLI-ID
051700             MOVE 'S' TO WS-ACHOU-SW.
051800 0610-BUSCA-CLIENTE-EXIT.
051900     EXIT.

052000 0620-BUSCA-RISORSA.
052100     SET WS-ACHOU-SW TO 'N'
052200     IF TB-RIS-QTDE = ZERO
052300         GO TO 0620-BUSCA-RISORSA-EXIT.
052400     SET IDX-RIS TO 1
052500     SEARCH ALL TB-RIS-TABELA
052600         AT END
052700             MOVE 'N' TO WS-ACHOU-SW
052800         WHEN TB-RIS-ID (IDX-RIS) = WK-RIS-ID
052900             MOVE 'S' TO WS-ACHOU-SW.
053000 0620-BUSCA-RISORSA-EXIT.
053100     EXIT.

053200*----------------------------------------------------------------
053300*    0800 - REGRAVA PRENOTAS.DAT POR INTEIRO A PARTIR DA TABELA
053400*----------------------------------------------------------------
053500 0800-GRAVA-PRENOTAS.
053600     OPEN OUTPUT PRENOTAS
053700     MOVE 'ID,CLIENTE_ID,RISORSA_ID,DATA_INIZIO,DATA_FINE,'
053800         TO LINHA-PRENOTAS-TXT
053900     MOVE 'STATO,NOTE'
054000         TO LINHA-PRENOTAS-TXT (48:11)
054100     WRITE LINHA-PRENOTAS
054200     MOVE 1 TO IDX-PRE.

054300 0810-GRAVA-UMA-PRENOTA.
054400     IF IDX-PRE > TB-PRE-QTDE
054500         GO TO 0800-GRAVA-PRENOTAS-EXIT.

054600     MOVE ZERO TO WG-POS-SAIDA
054700     MOVE SPACES TO WG-LINHA-SAIDA

054800     MOVE TB-PRE-ID (IDX-PRE) TO WG-CAMPO-BRUTO
054900     MOVE 9 TO WG-TAM-CAMPO-BRUTO
055000     PERFORM 0250-ESCREVE-CAMPO THRU 0250-ESCREVE-CAMPO-EXIT

055100     IF TB-PRE-CLIENTE-ID (IDX-PRE) = ZERO
055200         MOVE SPACES TO WG-CAMPO-BRUTO
055300         MOVE 0 TO WG-TAM-CAMPO-BRUTO
055400     ELSE
055500         MOVE TB-PRE-CLIENTE-ID (IDX-PRE) TO WG-CAMPO-BRUTO
055600         MOVE 9 TO WG-TAM-CAMPO-BRUTO.
055700     PERFORM 0250-ESCREVE-CAMPO THRU 0250-ESCREVE-CAMPO-EXIT

055800     IF TB-PRE-RISORSA-ID (IDX-PRE) = ZERO
055900         MOVE SPACES TO WG-CAMPO-BRUTO
056000         MOVE 0 TO WG-TAM-CAMPO-BRUTO
056100     ELSE
056200         MOVE TB-PRE-RISORSA-ID (IDX-PRE) TO WG-CAMPO-BRUTO
056300         MOVE 9 TO WG-TAM-CAMPO-BRUTO.
056400     PERFORM 0250-ESCREVE-CAMPO THRU 0250-ESCREVE-CAMPO-EXIT

056500     MOVE TB-PRE-DT-INI (IDX-PRE) TO WG-CAMPO-BRUTO (1:8)
056600     MOVE TB-PRE-HR-INI (IDX-PRE) TO WG-CAMPO-BRUTO (9:4)
056700     MOVE 12 TO WG-TAM-CAMPO-BRUTO
056800     PERFORM 0250-ESCREVE-CAMPO THRU 0250-ESCREVE-CAMPO-EXIT

056900     MOVE TB-PRE-DT-FIM (IDX-PRE) TO WG-CAMPO-BRUTO (1:8)
057000     MOVE TB-PRE-HR-FIM (IDX-PRE) TO WG-CAMPO-BRUTO (9:4)
057100     MOVE 12 TO WG-TAM-CAMPO-BRUTO
057200     PERFORM 0250-ESCREVE-CAMPO THRU 0250-ESCREVE-CAMPO-EXIT

057300     MOVE TB-PRE-STATO (IDX-PRE) TO WG-CAMPO-BRUTO
057400     MOVE 10 TO WG-TAM-CAMPO-BRUTO
057500     PERFORM 0250-ESCREVE-CAMPO THRU 0250-ESCREVE-CAMPO-EXIT

057600     MOVE TB-PRE-NOTA (IDX-PRE) TO WG-CAMPO-BRUTO
057700     MOVE 200 TO WG-TAM-CAMPO-BRUTO
057800     PERFORM 0250-ESCREVE-CAMPO THRU 0250-ESCREVE-CAMPO-EXIT

057900     MOVE WG-LINHA-SAIDA (1:WG-POS-SAIDA) TO LINHA-PRENOTAS-TXT
058000     WRITE LINHA-PRENOTAS

058100     ADD 1 TO IDX-PRE
058200     GO TO 0810-GRAVA-UMA-PRENOTA.

058300 0800-GRAVA-PRENOTAS-EXIT.
058400     CLOSE PRENOTAS.
058500     EXIT.

058600 0900-ENCERRA.
058700     MOVE SPACES TO WS-LINHA-LOG-CAB
058800     MOVE 'FIM DE PROCESSAMENTO - ENTPREN' TO WS-LC-TITULO
058900     WRITE LINHA-LOG FROM WS-LINHA-LOG-CAB.
059000 0900-ENCERRA-EXIT.
059100     EXIT.

059200*----------------------------------------------------------------
059300*    ROTINAS DE APOIO COMUNS (TEXTO COPIADO EM PROCEDURE DIVISION)
059400*----------------------------------------------------------------
059500 COPY CPPARSE.
059600 COPY CPWRCSV.
059700 COPY CPTAMLIN.
059800 COPY CPCALCMI.
