000100*
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. ALTPREN.
000400 AUTHOR. JAMILE.
000500 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000600 DATE-WRITTEN. 24/09/1991.
000700 DATE-COMPILED.
000800 SECURITY. USO RESTRITO AO SETOR DE RESERVAS - FESP.
000900*----------------------------------------------------------------
001000*    FINALIDADE : ALTERACAO EM LOTE DO PERIODO (DATA/HORA DE
001100*                 INICIO E FIM) E DA NOTA DE UMA PRENOTA JA
001200*                 EXISTENTE. CARREGA RISORSAS.DAT E PRENOTAS.DAT
001300*                 EM MEMORIA, LE AS SOLICITACOES DE ALTERACAO DE
001400*                 ALTPRE.DAT, LOCALIZA A PRENOTA PELO CODIGO E
001500*                 ATUALIZA A NOTA SEMPRE QUE INFORMADA. SO QUANDO
001600*                 O PERIODO (DATA/HORA DE INICIO OU FIM) VEM
001700*                 DIFERENTE DO JA GRAVADO E QUE REVALIDA
001800*                 CRONOLOGIA, DURACAO MAXIMA DE 24 HORAS E
001900*                 DISPONIBILIDADE DO RECURSO (A PROPRIA PRENOTA
002000*                 E EXCLUIDA DO TESTE DE SOBREPOSICAO) - O INICIO
002100*                 NO PASSADO NAO E MAIS TESTADO AQUI (SO VALE NA
002200*                 CRIACAO). REGRAVA O MESTRE DE PRENOTAS.
002300*    HISTORICO DE ALTERACOES
002400*    DATA        PROGRAMADOR   CHAMADO     DESCRICAO
002500*    24/09/1991  JAMILE 26     -           IMPLANTACAO INICIAL
002600*    11/03/1992  ENZO 14       RMS-0051    TESTE DE DISPONIBILI-
002700*                                          DADE EXCLUI A PROPRIA
002800*                                          PRENOTA (SOBREPOSICAO
002900*                                          CONSIGO MESMA)
003000*    30/11/1993  FABIO 07      RMS-0062    SO ALTERA PRENOTA COM
003100*                                          STATO = PROVVISORIA
003200*                                          OU CONFERMATA
003300*    17/08/1994  JAMILE 26     RMS-0080    IMPEDE ALTERACAO DE
003400*                                          PRENOTA CANCELLATA
003500*                                          OU COMPLETATA
003600*    22/03/1996  ENZO 14       RMS-0122    LOG DE REJEICOES PASSA
003700*                                          A GRAVAR EM LOGALT.DAT
003800*    18/12/1998  ENZO 14       RMS-0170    AJUSTE ANO 2000 - DATA
003900*                                          DO SISTEMA P/ 9(08)
004000*    09/01/1999  ENZO 14       RMS-0171    TESTE DE VIRADA DE
004100*                                          SECULO CONCLUIDO - OK
004200*    09/05/2002  FABIO 07      RMS-0218    NOTA DA PRENOTA PASSA
004300*                                          A PODER SER ALTERADA
004400*                                          JUNTO COM O PERIODO
004500*    14/06/2006  ENZO 14       RMS-0290    REVISAO GERAL - PADRAO
004600*                                          COPYBOOK CPPREN/CPPARSE
004700*    30/03/2009  FABIO 07      RMS-0313    TABELA TB-PRENOTAS
004800*                                          AMPLIADA P/ 2000
004900*    19/07/2011  JAMILE 26     RMS-0330    RETIRA TESTE DE INICIO
005000*                                          NO PASSADO DA ALTERACAO
005100*                                          (SO VALE NA CRIACAO) E
005200*                                          SO REVALIDA CRONOLOGIA/
005300*                                          SOBREPOSICAO QUANDO O
005400*                                          PERIODO E REALMENTE
005500*                                          MODIFICADO PELO PEDIDO
005600*----------------------------------------------------------------

005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 COPY CPSPECN.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT RISORSAS  ASSIGN TO DISK
006300                 ORGANIZATION LINE SEQUENTIAL
006400                 FILE STATUS STATUS-RIS.
006500     SELECT PRENOTAS  ASSIGN TO DISK
006600                 ORGANIZATION LINE SEQUENTIAL
006700                 FILE STATUS STATUS-PRE.
006800     SELECT ALTPRE    ASSIGN TO DISK
006900                 ORGANIZATION LINE SEQUENTIAL
007000                 FILE STATUS STATUS-TRN.
007100     SELECT LOGALT    ASSIGN TO DISK
007200                 ORGANIZATION LINE SEQUENTIAL
007300                 FILE STATUS STATUS-LOG.

007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  RISORSAS
007700     LABEL RECORD STANDARD
007800     VALUE OF FILE-ID 'RISORSAS.DAT'
007900     RECORD CONTAINS 2000 CHARACTERS.
008000 01  LINHA-RISORSAS.
008100     05  LINHA-RISORSAS-TXT     PIC X(1999).
008200     05  FILLER                 PIC X(01).

008300 FD  PRENOTAS
008400     LABEL RECORD STANDARD
008500     VALUE OF FILE-ID 'PRENOTAS.DAT'
008600     RECORD CONTAINS 2000 CHARACTERS.
008700 01  LINHA-PRENOTAS.
008800     05  LINHA-PRENOTAS-TXT     PIC X(1999).
008900     05  FILLER                 PIC X(01).

009000 FD  ALTPRE
009100     LABEL RECORD STANDARD
009200     VALUE OF FILE-ID 'ALTPRE.DAT'
009300     RECORD CONTAINS 250 CHARACTERS.
009400 01  TR-ALT-REG.
009500     05  TR-ALT-PRENOTA-ID      PIC 9(09).
009600     05  TR-ALT-DT-INI          PIC 9(08).
009700     05  TR-ALT-HR-INI          PIC 9(04).
009800     05  TR-ALT-DT-FIM          PIC 9(08).
009900     05  TR-ALT-HR-FIM          PIC 9(04).
010000     05  TR-ALT-NOTA            PIC X(200).
010100     05  FILLER                 PIC X(17).

010200 FD  LOGALT
010300     LABEL RECORD STANDARD
010400     VALUE OF FILE-ID 'LOGALT.DAT'
010500     RECORD CONTAINS 132 CHARACTERS.
010600 01  LINHA-LOG.
010700     05  LINHA-LOG-TXT          PIC X(131).
010800     05  FILLER                 PIC X(01).

010900 WORKING-STORAGE SECTION.
011000 77  STATUS-RIS              PIC X(02) VALUE SPACES.
011100 77  STATUS-PRE              PIC X(02) VALUE SPACES.
011200 77  STATUS-TRN              PIC X(02) VALUE SPACES.
011300 77  STATUS-LOG              PIC X(02) VALUE SPACES.
011400 77  WS-EOF-RIS-SW           PIC X(01) VALUE 'N'.
011500     88  EOF-RIS                     VALUE 'S'.
011600 77  WS-EOF-PRE-SW           PIC X(01) VALUE 'N'.
011700     88  EOF-PRE                     VALUE 'S'.
011800 77  WS-EOF-TRN-SW           PIC X(01) VALUE 'N'.
011900     88  EOF-TRN                     VALUE 'S'.
012000 77  WS-NUM-LINHA            PIC 9(05)    COMP VALUE ZERO.
012100 77  WS-QTDE-ALTERADAS       PIC 9(05)    COMP VALUE ZERO.
012200 77  WS-QTDE-REJEITADAS      PIC 9(05)    COMP VALUE ZERO.
012300 77  WS-ACHOU-SW             PIC X(01) VALUE 'N'.
012400     88  ACHOU-REGISTRO              VALUE 'S'.
012500 77  IDX-PRE-ALVO            PIC 9(05)    COMP VALUE ZERO.
012600 77  IDX-PRE-LOOP            PIC 9(05)    COMP VALUE ZERO.

012700 COPY CPRISO.
012800 COPY CPPREN.
012900 COPY CPPARSEW.
013000 COPY CPWRCSVW.
013100 COPY CPDATWK.

013200 01  WS-DATA-SISTEMA.
013300     05  WS-DS-VALOR            PIC 9(08).
013400 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
013500     05  WS-SIS-ANO             PIC 9(04).
013600     05  WS-SIS-MES             PIC 9(02).
013700     05  WS-SIS-DIA             PIC 9(02).

013800 01  WS-HORA-SISTEMA.
013900     05  WS-HS-VALOR            PIC 9(08).
014000 01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
014100     05  WS-SIS-HORA            PIC 9(02).
014200     05  WS-SIS-MINUTO          PIC 9(02).
014300     05  WS-SIS-SEGUNDO         PIC 9(02).
014400     05  WS-SIS-CENTESIMO       PIC 9(02).

014500 77  WS-AGORA-MIN             PIC S9(10) COMP VALUE ZERO.
014600 77  WS-NOVO-INI-MIN          PIC S9(10) COMP VALUE ZERO.
014700 77  WS-NOVO-FIM-MIN          PIC S9(10) COMP VALUE ZERO.
014800 77  WS-DURACAO-MIN           PIC S9(10) COMP VALUE ZERO.
014900 77  WS-PERIODO-ALTER-SW      PIC X(01) VALUE 'N'.
015000     88  PERIODO-FOI-ALTERADO        VALUE 'S'.

015100 01  WS-LINHA-LOG-DET.
015200     05  WS-LD-ID               PIC ZZZZZZZZ9.
015300     05  FILLER                 PIC X(01)    VALUE SPACE.
015400     05  WS-LD-MOTIVO           PIC X(90).
015500     05  FILLER                 PIC X(30).
015600 01  WS-LINHA-LOG-CAB REDEFINES WS-LINHA-LOG-DET.
015700     05  WS-LC-TITULO           PIC X(60).
015800     05  FILLER                 PIC X(71).

015900 01  WS-TR-ALT-REG.
016000     05  WS-TR-PRENOTA-ID       PIC 9(09).
016100     05  WS-TR-DT-INI           PIC 9(08).
016200     05  WS-TR-HR-INI           PIC 9(04).
016300     05  WS-TR-DT-FIM           PIC 9(08).
016400     05  WS-TR-HR-FIM           PIC 9(04).
016500     05  WS-TR-NOTA             PIC X(200).

016600 01  WS-MOTIVO-REJEICAO       PIC X(90) VALUE SPACES.

016700 PROCEDURE DIVISION.
016800 0100-INICIO.
016900     MOVE ZERO TO WS-QTDE-ALTERADAS
017000     MOVE ZERO TO WS-QTDE-REJEITADAS
017100     MOVE ZERO TO TB-RIS-QTDE
017200     MOVE ZERO TO TB-PRE-QTDE

017300     ACCEPT WS-DS-VALOR FROM DATE YYYYMMDD
017400     ACCEPT WS-HS-VALOR FROM TIME
017500     MOVE WS-SIS-ANO   TO CD-ANO
017600     MOVE WS-SIS-MES   TO CD-MES
017700     MOVE WS-SIS-DIA   TO CD-DIA
017800     MOVE WS-SIS-HORA  TO CD-HORA
017900     MOVE WS-SIS-MINUTO TO CD-MINUTO
018000     PERFORM 0100-CALCULA-MINUTOS THRU 0100-CALCULA-MINUTOS-EXIT
018100     MOVE CD-MINUTOS TO WS-AGORA-MIN

018200     OPEN OUTPUT LOGALT
018300     MOVE SPACES TO WS-LINHA-LOG-CAB
018400     MOVE 'RELATORIO DE ALTERACAO DE PRENOTAS - PRENOTA'
018500                 TO WS-LC-TITULO
018600     WRITE LINHA-LOG FROM WS-LINHA-LOG-CAB.

018700     MOVE ZERO TO WS-NUM-LINHA
018800     OPEN INPUT RISORSAS
018900     IF STATUS-RIS = '00'
019000         MOVE 'N' TO WS-EOF-RIS-SW
019100         PERFORM 0130-LE-RISORSAS THRU 0130-LE-RISORSAS-EXIT
019200         PERFORM 0140-CARREGA-RISORSAS
019300                 THRU 0140-CARREGA-RISORSAS-EXIT
019400             UNTIL EOF-RIS
019500         CLOSE RISORSAS.

019600     MOVE ZERO TO WS-NUM-LINHA
019700     OPEN INPUT PRENOTAS
019800     IF STATUS-PRE = '00'
019900         MOVE 'N' TO WS-EOF-PRE-SW
020000         PERFORM 0150-LE-PRENOTAS THRU 0150-LE-PRENOTAS-EXIT
020100         PERFORM 0160-CARREGA-PRENOTAS
020200                 THRU 0160-CARREGA-PRENOTAS-EXIT
020300             UNTIL EOF-PRE
020400         CLOSE PRENOTAS.

020500     OPEN INPUT ALTPRE
020600     IF STATUS-TRN = '00'
020700         MOVE 'N' TO WS-EOF-TRN-SW
020800         PERFORM 0210-LE-TRANSACAO THRU 0210-LE-TRANSACAO-EXIT
020900         PERFORM 0500-VALIDA-E-ALTERA
021000                 THRU 0500-VALIDA-E-ALTERA-EXIT
021100             UNTIL EOF-TRN
021200         CLOSE ALTPRE.

021300     PERFORM 0800-GRAVA-PRENOTAS THRU 0800-GRAVA-PRENOTAS-EXIT.
021400     PERFORM 0900-ENCERRA THRU 0900-ENCERRA-EXIT.
021500     CLOSE LOGALT.
021600     STOP RUN.

021700*----------------------------------------------------------------
021800*    CARGA DO MESTRE DE RECURSOS (MESMO PADRAO DO ENTPREN)
021900*----------------------------------------------------------------
022000 0130-LE-RISORSAS.
022100     READ RISORSAS
022200         AT END MOVE 'S' TO WS-EOF-RIS-SW
022300         NOT AT END ADD 1 TO WS-NUM-LINHA.
022400 0130-LE-RISORSAS-EXIT.
022500     EXIT.

022600 0140-CARREGA-RISORSAS.
022700     IF WS-NUM-LINHA = 1
022800         GO TO 0140-PROX-LINHA.
022900     MOVE LINHA-RISORSAS-TXT TO PS-LINHA-CSV
023000     PERFORM 0145-CALCULA-TAMANHO THRU 0145-CALCULA-TAMANHO-EXIT
023100     MOVE 1 TO PS-POS-CSV
023200     SET PS-LINHA-SEM-ERRO TO TRUE

023300     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
023400     IF PS-CAMPO-CSV (1:9) IS NOT CLASSE-NUMERICA
023500         SET PS-LINHA-COM-ERRO TO TRUE
023600     ELSE
023700         MOVE PS-CAMPO-CSV (1:9)
023800                     TO TB-RIS-ID (TB-RIS-QTDE + 1).
023900     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
024000     MOVE PS-CAMPO-CSV (1:40)
024100                 TO TB-RIS-NOME (TB-RIS-QTDE + 1)
024200     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
024300     MOVE PS-CAMPO-CSV (1:60)
024400                 TO TB-RIS-DESCRICAO (TB-RIS-QTDE + 1)
024500     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
024600     MOVE PS-CAMPO-CSV (1:20)
024700                 TO TB-RIS-TIPO (TB-RIS-QTDE + 1)
024800     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
024900     IF PS-CAMPO-CSV (1:4) IS NOT CLASSE-NUMERICA
025000         SET PS-LINHA-COM-ERRO TO TRUE
025100     ELSE
025200         MOVE PS-CAMPO-CSV (1:4)
025300                     TO TB-RIS-CAPACIDADE (TB-RIS-QTDE + 1).

025400     IF PS-LINHA-COM-ERRO
025500         GO TO 0140-PROX-LINHA.
025600     ADD 1 TO TB-RIS-QTDE.

025700 0140-PROX-LINHA.
025800     PERFORM 0130-LE-RISORSAS THRU 0130-LE-RISORSAS-EXIT.

025900 0140-CARREGA-RISORSAS-EXIT.
026000     EXIT.

026100*----------------------------------------------------------------
026200*    CARGA DO MESTRE DE PRENOTAS (MESMO PADRAO DO ENTPREN, SEM
026300*    RESOLVER FK DE CLIENTE/RECURSO - NAO E NECESSARIO AQUI)
026400*----------------------------------------------------------------
026500 0150-LE-PRENOTAS.
026600     READ PRENOTAS
026700         AT END MOVE 'S' TO WS-EOF-PRE-SW
026800         NOT AT END ADD 1 TO WS-NUM-LINHA.
026900 0150-LE-PRENOTAS-EXIT.
027000     EXIT.

027100 0160-CARREGA-PRENOTAS.
027200     IF WS-NUM-LINHA = 1
027300         GO TO 0160-PROX-LINHA.
027400     MOVE LINHA-PRENOTAS-TXT TO PS-LINHA-CSV
027500     PERFORM 0145-CALCULA-TAMANHO THRU 0145-CALCULA-TAMANHO-EXIT
027600     MOVE 1 TO PS-POS-CSV
027700     SET PS-LINHA-SEM-ERRO TO TRUE
027800     ADD 1 TO TB-PRE-QTDE

027900     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
028000     IF PS-CAMPO-CSV (1:9) IS NOT CLASSE-NUMERICA
028100         SET PS-LINHA-COM-ERRO TO TRUE
028200     ELSE
028300         MOVE PS-CAMPO-CSV (1:9) TO TB-PRE-ID (TB-PRE-QTDE).

028400     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
028500     MOVE ZERO TO TB-PRE-CLIENTE-ID (TB-PRE-QTDE)
028600     IF PS-CAMPO-CSV (1:9) IS CLASSE-NUMERICA AND
028700             PS-TAM-CAMPO > 0
028800         MOVE PS-CAMPO-CSV (1:9)
028900                     TO TB-PRE-CLIENTE-ID (TB-PRE-QTDE).

029000     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
029100     MOVE ZERO TO TB-PRE-RISORSA-ID (TB-PRE-QTDE)
029200     IF PS-CAMPO-CSV (1:9) IS CLASSE-NUMERICA AND
029300             PS-TAM-CAMPO > 0
029400         MOVE PS-CAMPO-CSV (1:9)
029500                     TO TB-PRE-RISORSA-ID (TB-PRE-QTDE).

029600     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
029700     IF PS-CAMPO-CSV (1:12) IS NOT CLASSE-NUMERICA
029800         SET PS-LINHA-COM-ERRO TO TRUE
029900     ELSE
030000         MOVE PS-CAMPO-CSV (1:8)  TO TB-PRE-DT-INI (TB-PRE-QTDE)
030100         MOVE PS-CAMPO-CSV (9:4)  TO TB-PRE-HR-INI (TB-PRE-QTDE).

030200     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
030300     IF PS-CAMPO-CSV (1:12) IS NOT CLASSE-NUMERICA
030400         SET PS-LINHA-COM-ERRO TO TRUE
030500     ELSE
030600         MOVE PS-CAMPO-CSV (1:8)  TO TB-PRE-DT-FIM (TB-PRE-QTDE)
030700         MOVE PS-CAMPO-CSV (9:4)  TO TB-PRE-HR-FIM (TB-PRE-QTDE).

030800     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
030900     MOVE PS-CAMPO-CSV (1:10) TO TB-PRE-STATO (TB-PRE-QTDE)

031000     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
031100     MOVE PS-CAMPO-CSV (1:200) TO TB-PRE-NOTA (TB-PRE-QTDE)

031200     IF PS-LINHA-COM-ERRO
031300         SUBTRACT 1 FROM TB-PRE-QTDE
031400         MOVE SPACES TO WS-LINHA-LOG-DET
031500         MOVE ZERO TO WS-LD-ID
031600         MOVE 'LINHA DE PRENOTAS.DAT REJEITADA - FORMATO'
031700                     TO WS-LD-MOTIVO
031800         WRITE LINHA-LOG FROM WS-LINHA-LOG-DET
031900         GO TO 0160-PROX-LINHA.

032000     MOVE TB-PRE-DT-INI (TB-PRE-QTDE) (1:4) TO CD-ANO
032100     MOVE TB-PRE-DT-INI (TB-PRE-QTDE) (5:2) TO CD-MES
032200     MOVE TB-PRE-DT-INI (TB-PRE-QTDE) (7:2) TO CD-DIA
032300     MOVE TB-PRE-HR-INI (TB-PRE-QTDE) (1:2) TO CD-HORA
032400     MOVE TB-PRE-HR-INI (TB-PRE-QTDE) (3:2) TO CD-MINUTO
032500     PERFORM 0100-CALCULA-MINUTOS THRU 0100-CALCULA-MINUTOS-EXIT
032600     MOVE CD-MINUTOS TO TB-PRE-INI-MIN (TB-PRE-QTDE)

032700     MOVE TB-PRE-DT-FIM (TB-PRE-QTDE) (1:4) TO CD-ANO
032800     MOVE TB-PRE-DT-FIM (TB-PRE-QTDE) (5:2) TO CD-MES
032900     MOVE TB-PRE-DT-FIM (TB-PRE-QTDE) (7:2) TO CD-DIA
033000     MOVE TB-PRE-HR-FIM (TB-PRE-QTDE) (1:2) TO CD-HORA
033100     MOVE TB-PRE-HR-FIM (TB-PRE-QTDE) (3:2) TO CD-MINUTO
033200     PERFORM 0100-CALCULA-MINUTOS THRU 0100-CALCULA-MINUTOS-EXIT
033300     MOVE CD-MINUTOS TO TB-PRE-FIM-MIN (TB-PRE-QTDE).

033400 0160-PROX-LINHA.
033500     PERFORM 0150-LE-PRENOTAS THRU 0150-LE-PRENOTAS-EXIT.

033600 0160-CARREGA-PRENOTAS-EXIT.
033700     EXIT.

033800 0210-LE-TRANSACAO.
033900     READ ALTPRE INTO WS-TR-ALT-REG
034000         AT END MOVE 'S' TO WS-EOF-TRN-SW.
034100 0210-LE-TRANSACAO-EXIT.
034200     EXIT.

034300*----------------------------------------------------------------
034400*    0500 - CADEIA DE VALIDACAO DA ALTERACAO DE PRENOTA
034500*----------------------------------------------------------------
034600 0500-VALIDA-E-ALTERA.
034700     MOVE SPACES TO WS-MOTIVO-REJEICAO
034800     MOVE WS-TR-PRENOTA-ID TO WK-PRE-ID
034900     PERFORM 0610-BUSCA-PRENOTA THRU 0610-BUSCA-PRENOTA-EXIT
035000     IF NOT ACHOU-REGISTRO
035100         MOVE 'PRENOTA NAO ENCONTRADA' TO WS-MOTIVO-REJEICAO
035200         GO TO 0500-REJEITA.

035300     IF TB-PRE-STATO (IDX-PRE-ALVO) NOT = 'PROVVISORIA' AND
035400             TB-PRE-STATO (IDX-PRE-ALVO) NOT = 'CONFERMATA'
035500         MOVE 'PRENOTA NAO PODE SER ALTERADA NO STATO ATUAL'
035600                     TO WS-MOTIVO-REJEICAO
035700         GO TO 0500-REJEITA.

035800 *    RMS-0330: SO REVALIDA CRONOLOGIA/SOBREPOSICAO QUANDO O
035900 *    PERIODO INFORMADO DIFERE DO JA GRAVADO - NOTA E ATUALIZADA
036000 *    SEMPRE, SEM DEPENDER DESTA COMPARACAO.
036100     MOVE 'N' TO WS-PERIODO-ALTER-SW
036200     IF WS-TR-DT-INI NOT = TB-PRE-DT-INI (IDX-PRE-ALVO) OR
036300         WS-TR-HR-INI NOT = TB-PRE-HR-INI (IDX-PRE-ALVO) OR
036400         WS-TR-DT-FIM NOT = TB-PRE-DT-FIM (IDX-PRE-ALVO) OR
036500         WS-TR-HR-FIM NOT = TB-PRE-HR-FIM (IDX-PRE-ALVO)
036600         SET PERIODO-FOI-ALTERADO TO TRUE.

036700     MOVE WS-TR-DT-INI (1:4) TO CD-ANO
036800     MOVE WS-TR-DT-INI (5:2) TO CD-MES
036900     MOVE WS-TR-DT-INI (7:2) TO CD-DIA
037000     MOVE WS-TR-HR-INI (1:2) TO CD-HORA
037100     MOVE WS-TR-HR-INI (3:2) TO CD-MINUTO
037200     PERFORM 0100-CALCULA-MINUTOS THRU 0100-CALCULA-MINUTOS-EXIT
037300     MOVE CD-MINUTOS TO WS-NOVO-INI-MIN

037400     MOVE WS-TR-DT-FIM (1:4) TO CD-ANO
037500     MOVE WS-TR-DT-FIM (5:2) TO CD-MES
037600     MOVE WS-TR-DT-FIM (7:2) TO CD-DIA
037700     MOVE WS-TR-HR-FIM (1:2) TO CD-HORA
037800     MOVE WS-TR-HR-FIM (3:2) TO CD-MINUTO
037900     PERFORM 0100-CALCULA-MINUTOS THRU 0100-CALCULA-MINUTOS-EXIT
038000     MOVE CD-MINUTOS TO WS-NOVO-FIM-MIN

038100     IF NOT PERIODO-FOI-ALTERADO
038200         GO TO 0600-GRAVA-ALTERACAO.

038300     IF WS-NOVO-FIM-MIN NOT > WS-NOVO-INI-MIN
038400         MOVE 'FIM DEVE SER POSTERIOR AO INICIO'
038500                     TO WS-MOTIVO-REJEICAO
038600         GO TO 0500-REJEITA.

038700     SUBTRACT WS-NOVO-INI-MIN FROM WS-NOVO-FIM-MIN
038800                 GIVING WS-DURACAO-MIN
038900     IF WS-DURACAO-MIN > 1440
039000         MOVE 'DURACAO MAXIMA DE 24 HORAS EXCEDIDA'
039100                     TO WS-MOTIVO-REJEICAO
039200         GO TO 0500-REJEITA.

039300     MOVE ZERO TO IDX-PRE-LOOP.
039400 0500-VERIFICA-SOBREPOSICAO.
039500     ADD 1 TO IDX-PRE-LOOP
039600     IF IDX-PRE-LOOP > TB-PRE-QTDE
039700         GO TO 0600-GRAVA-ALTERACAO.
039800     IF IDX-PRE-LOOP = IDX-PRE-ALVO
039900         GO TO 0500-VERIFICA-SOBREPOSICAO.
040000     IF TB-PRE-RISORSA-ID (IDX-PRE-LOOP) NOT =
040100             TB-PRE-RISORSA-ID (IDX-PRE-ALVO)
040200         GO TO 0500-VERIFICA-SOBREPOSICAO.
040300     IF TB-PRE-STATO (IDX-PRE-LOOP) = 'CANCELLATA'
040400         GO TO 0500-VERIFICA-SOBREPOSICAO.
040500     IF WS-NOVO-INI-MIN < TB-PRE-FIM-MIN (IDX-PRE-LOOP) AND
040600             WS-NOVO-FIM-MIN > TB-PRE-INI-MIN (IDX-PRE-LOOP)
040700         MOVE 'RECURSO INDISPONIVEL NO PERIODO SOLICITADO'
040800                     TO WS-MOTIVO-REJEICAO
040900         GO TO 0500-REJEITA.
041000     GO TO 0500-VERIFICA-SOBREPOSICAO.

041100 0500-REJEITA.
041200     ADD 1 TO WS-QTDE-REJEITADAS
041300     MOVE SPACES TO WS-LINHA-LOG-DET
041400     MOVE WS-TR-PRENOTA-ID TO WS-LD-ID
041500     MOVE WS-MOTIVO-REJEICAO TO WS-LD-MOTIVO
041600     WRITE LINHA-LOG FROM WS-LINHA-LOG-DET
041700     GO TO 0500-PROXIMA-TRANSACAO.

041800 0600-GRAVA-ALTERACAO.
041900     MOVE WS-TR-DT-INI TO TB-PRE-DT-INI (IDX-PRE-ALVO)
042000     MOVE WS-TR-HR-INI TO TB-PRE-HR-INI (IDX-PRE-ALVO)
042100     MOVE WS-TR-DT-FIM TO TB-PRE-DT-FIM (IDX-PRE-ALVO)
042200     MOVE WS-TR-HR-FIM TO TB-PRE-HR-FIM (IDX-PRE-ALVO)
042300     MOVE WS-TR-NOTA   TO TB-PRE-NOTA (IDX-PRE-ALVO)
042400     MOVE WS-NOVO-INI-MIN TO TB-PRE-INI-MIN (IDX-PRE-ALVO)
042500     MOVE WS-NOVO-FIM-MIN TO TB-PRE-FIM-MIN (IDX-PRE-ALVO)
042600     ADD 1 TO WS-QTDE-ALTERADAS

042700     MOVE SPACES TO WS-LINHA-LOG-DET
042800     MOVE WS-TR-PRENOTA-ID TO WS-LD-ID
042900     MOVE 'PRENOTA ALTERADA COM SUCESSO'
043000                 TO WS-LD-MOTIVO
043100     WRITE LINHA-LOG FROM WS-LINHA-LOG-DET.

043200 0500-PROXIMA-TRANSACAO.
043300     PERFORM 0210-LE-TRANSACAO THRU 0210-LE-TRANSACAO-EXIT.

043400 0500-VALIDA-E-ALTERA-EXIT.
043500     EXIT.

043600*----------------------------------------------------------------
043700*    0610 - LOCALIZA A PRENOTA PELO CODIGO (PESQUISA LINEAR - A
043800*    TABELA VEM ORDENADA DO CSV MAS PODE TER SIDO MEXIDA)
043900*----------------------------------------------------------------
044000 0610-BUSCA-PRENOTA.
044100     MOVE 'N' TO WS-ACHOU-SW
044200     MOVE ZERO TO IDX-PRE-ALVO
044300     MOVE ZERO TO IDX-PRE-LOOP.
044400 0615-PROCURA-PRENOTA.
044500     ADD 1 TO IDX-PRE-LOOP
044600     IF IDX-PRE-LOOP > TB-PRE-QTDE
044700         GO TO 0610-BUSCA-PRENOTA-EXIT.
044800     IF TB-PRE-ID (IDX-PRE-LOOP) = WK-PRE-ID
044900         MOVE IDX-PRE-LOOP TO IDX-PRE-ALVO
045000         MOVE 'S' TO WS-ACHOU-SW
045100         GO TO 0610-BUSCA-PRENOTA-EXIT.
045200     GO TO 0615-PROCURA-PRENOTA.

045300 0610-BUSCA-PRENOTA-EXIT.
045400     EXIT.

045500*----------------------------------------------------------------
045600*    0800 - REGRAVA PRENOTAS.DAT POR INTEIRO A PARTIR DA TABELA
045700*----------------------------------------------------------------
045800 0800-GRAVA-PRENOTAS.
045900     OPEN OUTPUT PRENOTAS
046000     MOVE 'ID,CLIENTE_ID,RISORSA_ID,DATA_INIZIO,DATA_FINE,'
046100         TO LINHA-PRENOTAS-TXT
046200     MOVE 'STATO,NOTE'
046300         TO LINHA-PRENOTAS-TXT (48:11)
046400     WRITE LINHA-PRENOTAS
046500     MOVE 1 TO IDX-PRE.

046600 0810-GRAVA-UMA-PRENOTA.
046700     IF IDX-PRE > TB-PRE-QTDE
046800         GO TO 0800-GRAVA-PRENOTAS-EXIT.

046900     MOVE ZERO TO WG-POS-SAIDA
047000     MOVE SPACES TO WG-LINHA-SAIDA

047100     MOVE TB-PRE-ID (IDX-PRE) TO WG-CAMPO-BRUTO
047200     MOVE 9 TO WG-TAM-CAMPO-BRUTO
047300     PERFORM 0250-ESCREVE-CAMPO THRU 0250-ESCREVE-CAMPO-EXIT

047400     IF TB-PRE-CLIENTE-ID (IDX-PRE) = ZERO
047500         MOVE SPACES TO WG-CAMPO-BRUTO
047600         MOVE 0 TO WG-TAM-CAMPO-BRUTO
047700     ELSE
047800         MOVE TB-PRE-CLIENTE-ID (IDX-PRE) TO WG-CAMPO-BRUTO
047900         MOVE 9 TO WG-TAM-CAMPO-BRUTO.
048000     PERFORM 0250-ESCREVE-CAMPO THRU 0250-ESCREVE-CAMPO-EXIT

048100     IF TB-PRE-RISORSA-ID (IDX-PRE) = ZERO
048200         MOVE SPACES TO WG-CAMPO-BRUTO
048300         MOVE 0 TO WG-TAM-CAMPO-BRUTO
048400     ELSE
048500         MOVE TB-PRE-RISORSA-ID (IDX-PRE) TO WG-CAMPO-BRUTO
048600         MOVE 9 TO WG-TAM-CAMPO-BRUTO.
048700     PERFORM 0250-ESCREVE-CAMPO THRU 0250-ESCREVE-CAMPO-EXIT

048800     MOVE TB-PRE-DT-INI (IDX-PRE) TO WG-CAMPO-BRUTO (1:8)
048900     MOVE TB-PRE-HR-INI (IDX-PRE) TO WG-CAMPO-BRUTO (9:4)
049000     MOVE 12 TO WG-TAM-CAMPO-BRUTO
049100     PERFORM 0250-ESCREVE-CAMPO THRU 0250-ESCREVE-CAMPO-EXIT

049200     MOVE TB-PRE-DT-FIM (IDX-PRE) TO WG-CAMPO-BRUTO (1:8)
049300     MOVE TB-PRE-HR-FIM (IDX-PRE) TO WG-CAMPO-BRUTO (9:4)
049400     MOVE 12 TO WG-TAM-CAMPO-BRUTO
049500     PERFORM 0250-ESCREVE-CAMPO THRU 0250-ESCREVE-CAMPO-EXIT

049600     MOVE TB-PRE-STATO (IDX-PRE) TO WG-CAMPO-BRUTO
049700     MOVE 10 TO WG-TAM-CAMPO-BRUTO
049800     PERFORM 0250-ESCREVE-CAMPO THRU 0250-ESCREVE-CAMPO-EXIT

049900     MOVE TB-PRE-NOTA (IDX-PRE) TO WG-CAMPO-BRUTO
050000     MOVE 200 TO WG-TAM-CAMPO-BRUTO
050100     PERFORM 0250-ESCREVE-CAMPO THRU 0250-ESCREVE-CAMPO-EXIT

050200     MOVE WG-LINHA-SAIDA (1:WG-POS-SAIDA) TO LINHA-PRENOTAS-TXT
050300     WRITE LINHA-PRENOTAS

050400     ADD 1 TO IDX-PRE
050500     GO TO 0810-GRAVA-UMA-PRENOTA.

050600 0800-GRAVA-PRENOTAS-EXIT.
050700     CLOSE PRENOTAS.
050800     EXIT.

050900 0900-ENCERRA.
051000     MOVE SPACES TO WS-LINHA-LOG-CAB
051100     MOVE 'FIM DE PROCESSAMENTO - ALTPREN' TO WS-LC-TITULO
051200     WRITE LINHA-LOG FROM WS-LINHA-LOG-CAB.
051300 0900-ENCERRA-EXIT.
051400     EXIT.

051500*----------------------------------------------------------------
051600*    ROTINAS DE APOIO COMUNS (TEXTO COPIADO EM PROCEDURE DIVISION)
051700*----------------------------------------------------------------
051800 COPY CPPARSE.
051900 COPY CPWRCSV.
052000 COPY CPTAMLIN.
052100 COPY CPCALCMI.
