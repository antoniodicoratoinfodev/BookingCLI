000100*----------------------------------------------------------------
000200*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000300*    COPY            : CPRISO
000400*    ANALISTA        : JAMILE 26
000500*    PROGRAMADOR(A)  : JAMILE 26
000600*    FINALIDADE      : LAYOUT DO CADASTRO DE RECURSOS (CSV) E
000700*                      TABELA EM MEMORIA P/ PESQUISA (SEARCH ALL)
000800*    VRS        DATA          DESCRICAO
000900*    2.0        14/02/2019    IMPLANTACAO - MIGRACAO PRENOTA
001000*    2.1        09/06/2021    RMS-0233 AUMENTO P/ 300 RECURSOS
001100*----------------------------------------------------------------
001200 01  WK-RISORSA-REG.
001300     05  WK-RIS-ID              PIC 9(09).
001400     05  WK-RIS-NOME            PIC X(40).
001500     05  WK-RIS-DESCRICAO       PIC X(60).
001600     05  WK-RIS-TIPO            PIC X(20).
001700     05  WK-RIS-CAPACIDADE      PIC 9(04).
001800     05  FILLER                 PIC X(01).

001900 01  TB-RISORSAS.
002000     05  TB-RIS-QTDE            PIC 9(05)     COMP.
002100     05  TB-RIS-PROX-ID         PIC 9(09)     COMP.
002200     05  TB-RIS-TABELA OCCURS 300 TIMES
002300                 ASCENDING KEY IS TB-RIS-ID
002400                 INDEXED BY IDX-RIS.
002500         10  TB-RIS-ID          PIC 9(09).
002600         10  TB-RIS-NOME        PIC X(40).
002700         10  TB-RIS-DESCRICAO   PIC X(60).
002800         10  TB-RIS-TIPO        PIC X(20).
002900         10  TB-RIS-CAPACIDADE  PIC 9(04).
003000         10  FILLER             PIC X(01).

003100*    VALORES VALIDOS PARA TB-RIS-TIPO / WK-RIS-TIPO (RMS-0233):
003200*    SALA_CONFERENZE, TAVOLO_RISTORANTE, POSTAZIONE_LAVORO,
003300*    CAMPO_SPORTIVO, SERVIZIO
