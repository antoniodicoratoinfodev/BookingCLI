000100*----------------------------------------------------------------
000200*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000300*    COPY            : CPPARSEW
000400*    ANALISTA        : FABIO 07
000500*    PROGRAMADOR(A)  : FABIO 07
000600*    FINALIDADE      : AREA DE TRABALHO DO VARREDOR DE CAMPOS
000700*                      CSV (CPPARSE) - USADA POR TODA ROTINA
000800*                      0100-CARREGA-xxx QUE LE OS ARQUIVOS
000900*                      CLIENTES.DAT / RISORSAS.DAT / PRENOTAS.DAT.
001000*    VRS        DATA          DESCRICAO
001100*    2.1        05/04/2019    FABIO 07 - IMPLANTACAO
001200*----------------------------------------------------------------
001300 01  PS-AREA-VARREDURA.
001400     05  PS-LINHA-CSV           PIC X(2000).
001500     05  PS-TAM-LINHA           PIC 9(04)     COMP.
001600     05  PS-POS-CSV             PIC 9(04)     COMP.
001700     05  PS-CAMPO-CSV           PIC X(500).
001800     05  PS-TAM-CAMPO           PIC 9(04)     COMP.
001900     05  PS-EH-ASPAS-SW         PIC X(01).
002000         88  PS-EH-ASPAS                VALUE 'S'.
002100         88  PS-NAO-EH-ASPAS            VALUE 'N'.
002200     05  PS-ERRO-SW             PIC X(01).
002300         88  PS-LINHA-COM-ERRO          VALUE 'S'.
002400         88  PS-LINHA-SEM-ERRO          VALUE 'N'.
002500     05  FILLER                 PIC X(01).
