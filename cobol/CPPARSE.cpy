000100*----------------------------------------------------------------
000200*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000300*    COPY            : CPPARSE  (TEXTO DE PROCEDURE DIVISION)
000400*    ANALISTA        : FABIO 07
000500*    PROGRAMADOR(A)  : FABIO 07
000600*    FINALIDADE      : EXTRAI O PROXIMO CAMPO DELIMITADO POR
000700*                      VIRGULA DE PS-LINHA-CSV, A PARTIR DA
000800*                      POSICAO PS-POS-CSV, TRATANDO CAMPOS
000900*                      ENTRE ASPAS (VIRGULA/ASPAS/QUEBRA DE
001000*                      LINHA DENTRO DO CAMPO E ASPAS DUPLICADAS).
001100*                      DEVOLVE O CAMPO EM PS-CAMPO-CSV/TAM-CAMPO
001200*                      E AVANCA PS-POS-CSV PARA APOS O DELIMITA-
001300*                      DOR. NAO USA FUNCOES INTRINSECAS.
001400*    VRS        DATA          DESCRICAO
001500*    2.1        05/04/2019    FABIO 07 - IMPLANTACAO
001600*----------------------------------------------------------------
001700 0200-EXTRAI-CAMPO.
001800     MOVE SPACES TO PS-CAMPO-CSV
001900     MOVE ZERO TO PS-TAM-CAMPO
002000     SET PS-NAO-EH-ASPAS TO TRUE
002100     IF PS-POS-CSV > PS-TAM-LINHA
002200         GO TO 0200-EXTRAI-CAMPO-EXIT.
002300     IF PS-LINHA-CSV (PS-POS-CSV:1) = '"'
002400         SET PS-EH-ASPAS TO TRUE
002500         ADD 1 TO PS-POS-CSV.

002600 0210-VARRE-CAMPO.
002700     IF PS-POS-CSV > PS-TAM-LINHA
002800         GO TO 0200-EXTRAI-CAMPO-EXIT.
002900     IF PS-EH-ASPAS
003000         GO TO 0211-MODO-ASPAS.
003100     GO TO 0213-MODO-SIMPLES.

003200 0211-MODO-ASPAS.
003300     IF PS-LINHA-CSV (PS-POS-CSV:1) NOT = '"'
003400         GO TO 0212-ASPAS-CARACTERE.
003500     IF PS-POS-CSV < PS-TAM-LINHA AND
003600             PS-LINHA-CSV (PS-POS-CSV + 1:1) = '"'
003700         ADD 1 TO PS-TAM-CAMPO
003800         MOVE '"' TO PS-CAMPO-CSV (PS-TAM-CAMPO:1)
003900         ADD 2 TO PS-POS-CSV
004000         GO TO 0210-VARRE-CAMPO.
004100     ADD 1 TO PS-POS-CSV.
004200     IF PS-POS-CSV <= PS-TAM-LINHA AND
004300             PS-LINHA-CSV (PS-POS-CSV:1) = ','
004400         ADD 1 TO PS-POS-CSV.
004500     GO TO 0200-EXTRAI-CAMPO-EXIT.

004600 0212-ASPAS-CARACTERE.
004700     ADD 1 TO PS-TAM-CAMPO
004800     MOVE PS-LINHA-CSV (PS-POS-CSV:1)
004900                 TO PS-CAMPO-CSV (PS-TAM-CAMPO:1)
005000     ADD 1 TO PS-POS-CSV
005100     GO TO 0210-VARRE-CAMPO.

005200 0213-MODO-SIMPLES.
005300     IF PS-LINHA-CSV (PS-POS-CSV:1) NOT = ','
005400         GO TO 0214-SIMPLES-CARACTERE.
005500     ADD 1 TO PS-POS-CSV
005600     GO TO 0200-EXTRAI-CAMPO-EXIT.

005700 0214-SIMPLES-CARACTERE.
005800     ADD 1 TO PS-TAM-CAMPO
005900     MOVE PS-LINHA-CSV (PS-POS-CSV:1)
006000                 TO PS-CAMPO-CSV (PS-TAM-CAMPO:1)
006100     ADD 1 TO PS-POS-CSV
006200     GO TO 0210-VARRE-CAMPO.

006300 0200-EXTRAI-CAMPO-EXIT.
006400     EXIT.
