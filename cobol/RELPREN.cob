000100*
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. RELPREN.
000400 AUTHOR. FABIO 07.
000500 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000600 DATE-WRITTEN. 05/07/1993.
000700 DATE-COMPILED.
000800 SECURITY. USO RESTRITO AO SETOR DE RESERVAS - FESP.
000900*----------------------------------------------------------------
001000*    FINALIDADE : EMITE O RESUMO ESTATISTICO DO SISTEMA DE
001100*                 PRENOTAS (RESERVAS). CARREGA CLIENTES.DAT,
001200*                 RISORSAS.DAT E PRENOTAS.DAT EM MEMORIA E, EM
001300*                 UMA UNICA PASSADA, ACUMULA CONTAGEM GERAL,
001400*                 DISTRIBUICAO POR STATO (C/ PERCENTUAL),
001500*                 DISTRIBUICAO POR TIPO DE RECURSO E CONTAGEM DE
001600*                 PRENOTAS NOS PROXIMOS 7 DIAS. NAO HA ORDENACAO
001700*                 NEM QUEBRA DE PAGINA - RELATORIO LIVRE, SO DE
001800*                 TOTAIS, GRAVADO EM RELSTAT.DAT.
001900*    HISTORICO DE ALTERACOES
002000*    DATA        PROGRAMADOR   CHAMADO     DESCRICAO
002100*    05/07/1993  FABIO 07      -           IMPLANTACAO INICIAL
002200*    11/01/1995  ENZO 14       -           INCLUI PERCENTUAL POR
002300*                                          STATO (UMA CASA DEC.)
002400*    23/09/1996  JAMILE 26     RMS-0097    DISTRIBUICAO POR TIPO
002500*                                          DE RECURSO
002600*    02/05/1997  FABIO 07      RMS-0142    CONTAGEM DE PRENOTAS
002700*                                          NOS PROXIMOS 7 DIAS
002800*    18/12/1998  FABIO 07      RMS-0170    AJUSTE ANO 2000 - DATA
002900*                                          DO SISTEMA P/ 9(08)
003000*    09/01/1999  FABIO 07      RMS-0171    TESTE DE VIRADA DE
003100*                                          SECULO CONCLUIDO - OK
003200*    14/06/2006  ENZO 14       RMS-0290    REVISAO GERAL - PADRAO
003300*                                          COPYBOOK CPPREN/CPPARSE
003400*    30/03/2009  FABIO 07      RMS-0313    TABELA TB-PRENOTAS
003500*                                          AMPLIADA P/ 2000
003600*----------------------------------------------------------------

003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 COPY CPSPECN.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT CLIENTES  ASSIGN TO DISK
004300                 ORGANIZATION LINE SEQUENTIAL
004400                 FILE STATUS STATUS-CLI.
004500     SELECT RISORSAS  ASSIGN TO DISK
004600                 ORGANIZATION LINE SEQUENTIAL
004700                 FILE STATUS STATUS-RIS.
004800     SELECT PRENOTAS  ASSIGN TO DISK
004900                 ORGANIZATION LINE SEQUENTIAL
005000                 FILE STATUS STATUS-PRE.
005100     SELECT RELSTAT   ASSIGN TO DISK
005200                 ORGANIZATION LINE SEQUENTIAL
005300                 FILE STATUS STATUS-REL.
005400     SELECT LOGSTA    ASSIGN TO DISK
005500                 ORGANIZATION LINE SEQUENTIAL
005600                 FILE STATUS STATUS-LOG.

005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  CLIENTES
006000     LABEL RECORD STANDARD
006100     VALUE OF FILE-ID 'CLIENTES.DAT'
006200     RECORD CONTAINS 2000 CHARACTERS.
006300 01  LINHA-CLIENTES.
006400     05  LINHA-CLIENTES-TXT     PIC X(1999).
006500     05  FILLER                 PIC X(01).

006600 FD  RISORSAS
006700     LABEL RECORD STANDARD
006800     VALUE OF FILE-ID 'RISORSAS.DAT'
006900     RECORD CONTAINS 2000 CHARACTERS.
007000 01  LINHA-RISORSAS.
007100     05  LINHA-RISORSAS-TXT     PIC X(1999).
007200     05  FILLER                 PIC X(01).

007300 FD  PRENOTAS
007400     LABEL RECORD STANDARD
007500     VALUE OF FILE-ID 'PRENOTAS.DAT'
007600     RECORD CONTAINS 2000 CHARACTERS.
007700 01  LINHA-PRENOTAS.
007800     05  LINHA-PRENOTAS-TXT     PIC X(1999).
007900     05  FILLER                 PIC X(01).

008000 FD  RELSTAT
008100     LABEL RECORD STANDARD
008200     VALUE OF FILE-ID 'RELSTAT.DAT'
008300     RECORD CONTAINS 80 CHARACTERS.
008400 01  REG-RELSTAT                PIC X(80).

008500 FD  LOGSTA
008600     LABEL RECORD STANDARD
008700     VALUE OF FILE-ID 'RELSTLOG.DAT'
008800     RECORD CONTAINS 132 CHARACTERS.
008900 01  LINHA-LOG.
009000     05  LINHA-LOG-TXT          PIC X(131).
009100     05  FILLER                 PIC X(01).

009200 WORKING-STORAGE SECTION.
009300 77  STATUS-CLI              PIC X(02) VALUE SPACES.
009400 77  STATUS-RIS              PIC X(02) VALUE SPACES.
009500 77  STATUS-PRE              PIC X(02) VALUE SPACES.
009600 77  STATUS-REL              PIC X(02) VALUE SPACES.
009700 77  STATUS-LOG              PIC X(02) VALUE SPACES.
009800 77  WS-EOF-CLI-SW           PIC X(01) VALUE 'N'.
009900     88  EOF-CLI                     VALUE 'S'.
010000 77  WS-EOF-RIS-SW           PIC X(01) VALUE 'N'.
010100     88  EOF-RIS                     VALUE 'S'.
010200 77  WS-EOF-PRE-SW           PIC X(01) VALUE 'N'.
010300     88  EOF-PRE                     VALUE 'S'.
010400 77  WS-NUM-LINHA            PIC 9(05)    COMP VALUE ZERO.

010500 77  WS-CNT-PROV             PIC 9(05)    COMP VALUE ZERO.
010600 77  WS-CNT-CONF             PIC 9(05)    COMP VALUE ZERO.
010700 77  WS-CNT-COMP             PIC 9(05)    COMP VALUE ZERO.
010800 77  WS-CNT-CANC             PIC 9(05)    COMP VALUE ZERO.
010900 77  WS-CNT-FUTURO           PIC 9(05)    COMP VALUE ZERO.
011000 77  WS-PCT-PROV             PIC 9(03)V9(01) VALUE ZERO.
011100 77  WS-PCT-CONF             PIC 9(03)V9(01) VALUE ZERO.
011200 77  WS-PCT-COMP             PIC 9(03)V9(01) VALUE ZERO.
011300 77  WS-PCT-CANC             PIC 9(03)V9(01) VALUE ZERO.

011400 77  WS-CNT-TIPO-SALA        PIC 9(05)    COMP VALUE ZERO.
011500 77  WS-CNT-TIPO-TAVOLO      PIC 9(05)    COMP VALUE ZERO.
011600 77  WS-CNT-TIPO-POSTO       PIC 9(05)    COMP VALUE ZERO.
011700 77  WS-CNT-TIPO-CAMPO       PIC 9(05)    COMP VALUE ZERO.
011800 77  WS-CNT-TIPO-SERVICO     PIC 9(05)    COMP VALUE ZERO.

011900 77  WS-AGORA-MIN            PIC S9(10)   COMP VALUE ZERO.
012000 77  WS-LIMITE-MIN           PIC S9(10)   COMP VALUE ZERO.

012100 COPY CPCLIE.
012200 COPY CPRISO.
012300 COPY CPPREN.
012400 COPY CPPARSEW.
012500 COPY CPDATWK.

012600 01  WS-DATA-SISTEMA.
012700     05  WS-DS-VALOR            PIC 9(08).
012800 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
012900     05  WS-SIS-ANO             PIC 9(04).
013000     05  WS-SIS-MES             PIC 9(02).
013100     05  WS-SIS-DIA             PIC 9(02).

013200 01  WS-HORA-SISTEMA.
013300     05  WS-HS-VALOR            PIC 9(08).
013400 01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
013500     05  WS-SIS-HORA            PIC 9(02).
013600     05  WS-SIS-MINUTO          PIC 9(02).
013700     05  WS-SIS-SEGUNDO         PIC 9(02).
013800     05  WS-SIS-CENTESIMO       PIC 9(02).

013900 01  WS-LINHA-LOG-DET.
014000     05  WS-LD-QTDE-CLI         PIC ZZZZ9.
014100     05  FILLER                 PIC X(01)    VALUE SPACE.
014200     05  WS-LD-QTDE-RIS         PIC ZZZZ9.
014300     05  FILLER                 PIC X(01)    VALUE SPACE.
014400     05  WS-LD-QTDE-PRE         PIC ZZZZ9.
014500     05  FILLER                 PIC X(114).
014600 01  WS-LINHA-LOG-CAB REDEFINES WS-LINHA-LOG-DET.
014700     05  WS-LC-TITULO           PIC X(60).
014800     05  FILLER                 PIC X(71).

014900 01  RL-TITULO1.
015000     05  FILLER                 PIC X(16) VALUE SPACES.
015100     05  FILLER                 PIC X(48) VALUE
015200         'FESP - ESTATISTICAS DO SISTEMA DE PRENOTAS'.
015300     05  FILLER                 PIC X(16) VALUE SPACES.

015400 01  RL-BRANCO                  PIC X(80) VALUE SPACES.

015500 01  RL-GERAL-CLI.
015600     05  FILLER                 PIC X(22) VALUE
015700         'TOTAL DE CLIENTES   : '.
015800     05  RL-G-CLIENTES          PIC ZZZZ9.
015900     05  FILLER                 PIC X(53) VALUE SPACES.
016000 01  RL-GERAL-RIS.
016100     05  FILLER                 PIC X(22) VALUE
016200         'TOTAL DE RECURSOS   : '.
016300     05  RL-G-RECURSOS          PIC ZZZZ9.
016400     05  FILLER                 PIC X(53) VALUE SPACES.
016500 01  RL-GERAL-PRE.
016600     05  FILLER                 PIC X(22) VALUE
016700         'TOTAL DE PRENOTAS   : '.
016800     05  RL-G-PRENOTAS          PIC ZZZZ9.
016900     05  FILLER                 PIC X(53) VALUE SPACES.

017000 01  RL-STATO-CAB.
017100     05  FILLER                 PIC X(35) VALUE
017200         'DISTRIBUICAO DE PRENOTAS POR STATO:'.
017300     05  FILLER                 PIC X(45) VALUE SPACES.
017400 01  RL-STATO-DET.
017500     05  FILLER                 PIC X(04) VALUE SPACES.
017600     05  RL-ST-NOME             PIC X(15).
017700     05  FILLER                 PIC X(02) VALUE SPACES.
017800     05  RL-ST-QTDE             PIC ZZZZ9.
017900     05  FILLER                 PIC X(03) VALUE SPACES.
018000     05  FILLER                 PIC X(01) VALUE '('.
018100     05  RL-ST-PCT              PIC ZZ9.9.
018200     05  FILLER                 PIC X(02) VALUE '%)'.
018300     05  FILLER                 PIC X(42) VALUE SPACES.

018400 01  RL-TIPO-CAB.
018500     05  FILLER                 PIC X(35) VALUE
018600         'DISTRIBUICAO DE RECURSOS POR TIPO:'.
018700     05  FILLER                 PIC X(45) VALUE SPACES.
018800 01  RL-TIPO-DET.
018900     05  FILLER                 PIC X(04) VALUE SPACES.
019000     05  RL-TP-NOME             PIC X(20).
019100     05  FILLER                 PIC X(02) VALUE SPACES.
019200     05  RL-TP-QTDE             PIC ZZZZ9.
019300     05  FILLER                 PIC X(49) VALUE SPACES.

019400 01  RL-FUTURO.
019500     05  FILLER                 PIC X(43) VALUE
019600         'PRENOTAS NOS PROXIMOS 7 DIAS (NAO CANCEL.):'.
019700     05  RL-FT-QTDE             PIC ZZZZ9.
019800     05  FILLER                 PIC X(32) VALUE SPACES.

019900 PROCEDURE DIVISION.
020000 0100-INICIO.
020100     MOVE ZERO TO TB-CLI-QTDE
020200     MOVE ZERO TO TB-RIS-QTDE
020300     MOVE ZERO TO TB-PRE-QTDE

020400     ACCEPT WS-DS-VALOR FROM DATE YYYYMMDD
020500     ACCEPT WS-HS-VALOR FROM TIME
020600     MOVE WS-SIS-ANO    TO CD-ANO
020700     MOVE WS-SIS-MES    TO CD-MES
020800     MOVE WS-SIS-DIA    TO CD-DIA
020900     MOVE WS-SIS-HORA   TO CD-HORA
021000     MOVE WS-SIS-MINUTO TO CD-MINUTO
021100     PERFORM 0100-CALCULA-MINUTOS THRU 0100-CALCULA-MINUTOS-EXIT
021200     MOVE CD-MINUTOS TO WS-AGORA-MIN
021300     COMPUTE WS-LIMITE-MIN = WS-AGORA-MIN + 10080

021400     OPEN OUTPUT LOGSTA
021500     MOVE SPACES TO WS-LINHA-LOG-CAB
021600     MOVE 'RELATORIO DE ESTATISTICAS DE PRENOTAS - RELPREN'
021700                 TO WS-LC-TITULO
021800     WRITE LINHA-LOG FROM WS-LINHA-LOG-CAB.

021900     MOVE ZERO TO WS-NUM-LINHA
022000     OPEN INPUT CLIENTES
022100     IF STATUS-CLI = '00'
022200         MOVE 'N' TO WS-EOF-CLI-SW
022300         PERFORM 0110-LE-CLIENTES THRU 0110-LE-CLIENTES-EXIT
022400         PERFORM 0120-CARREGA-CLIENTES
022500                 THRU 0120-CARREGA-CLIENTES-EXIT
022600             UNTIL EOF-CLI
022700         CLOSE CLIENTES.

022800     MOVE ZERO TO WS-NUM-LINHA
022900     OPEN INPUT RISORSAS
023000     IF STATUS-RIS = '00'
023100         MOVE 'N' TO WS-EOF-RIS-SW
023200         PERFORM 0130-LE-RISORSAS THRU 0130-LE-RISORSAS-EXIT
023300         PERFORM 0140-CARREGA-RISORSAS
023400                 THRU 0140-CARREGA-RISORSAS-EXIT
023500             UNTIL EOF-RIS
023600         CLOSE RISORSAS.

023700     MOVE ZERO TO WS-NUM-LINHA
023800     OPEN INPUT PRENOTAS
023900     IF STATUS-PRE = '00'
024000         MOVE 'N' TO WS-EOF-PRE-SW
024100         PERFORM 0150-LE-PRENOTAS THRU 0150-LE-PRENOTAS-EXIT
024200         PERFORM 0160-CARREGA-PRENOTAS
024300                 THRU 0160-CARREGA-PRENOTAS-EXIT
024400             UNTIL EOF-PRE
024500         CLOSE PRENOTAS.

024600     PERFORM 0700-CALCULA-ESTATISTICAS
024700             THRU 0700-CALCULA-ESTATISTICAS-EXIT
024800     PERFORM 0710-CALCULA-TIPOS THRU 0710-CALCULA-TIPOS-EXIT
024900     PERFORM 0720-CALCULA-PERCENTUAIS
025000             THRU 0720-CALCULA-PERCENTUAIS-EXIT

025100     OPEN OUTPUT RELSTAT
025200     PERFORM 0750-EMITE-RELATORIO THRU 0750-EMITE-RELATORIO-EXIT
025300     CLOSE RELSTAT.

025400     PERFORM 0900-ENCERRA THRU 0900-ENCERRA-EXIT.
025500     CLOSE LOGSTA.
025600     STOP RUN.

025700*----------------------------------------------------------------
025800*    CARGA DO MESTRE DE CLIENTES (MESMO PADRAO DO CADCLIE)
025900*----------------------------------------------------------------
026000 0110-LE-CLIENTES.
026100     READ CLIENTES
026200         AT END MOVE 'S' TO WS-EOF-CLI-SW
026300         NOT AT END ADD 1 TO WS-NUM-LINHA.
026400 0110-LE-CLIENTES-EXIT.
026500     EXIT.

026600 0120-CARREGA-CLIENTES.
026700     IF WS-NUM-LINHA = 1
026800         GO TO 0120-PROX-LINHA.
026900     MOVE LINHA-CLIENTES-TXT TO PS-LINHA-CSV
027000     PERFORM 0145-CALCULA-TAMANHO THRU 0145-CALCULA-TAMANHO-EXIT
027100     MOVE 1 TO PS-POS-CSV
027200     SET PS-LINHA-SEM-ERRO TO TRUE

027300     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
027400     IF PS-CAMPO-CSV (1:9) IS NOT CLASSE-NUMERICA
027500         SET PS-LINHA-COM-ERRO TO TRUE
027600     ELSE
027700         MOVE PS-CAMPO-CSV (1:9)
027800                     TO TB-CLI-ID (TB-CLI-QTDE + 1).
027900     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
028000     MOVE PS-CAMPO-CSV (1:30)
028100                 TO TB-CLI-NOME (TB-CLI-QTDE + 1)
028200     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
028300     MOVE PS-CAMPO-CSV (1:30)
028400                 TO TB-CLI-SOBRENOME (TB-CLI-QTDE + 1)
028500     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
028600     MOVE PS-CAMPO-CSV (1:50)
028700                 TO TB-CLI-EMAIL (TB-CLI-QTDE + 1)
028800     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
028900     MOVE PS-CAMPO-CSV (1:20)
029000                 TO TB-CLI-TELEFONE (TB-CLI-QTDE + 1)

029100     IF PS-LINHA-COM-ERRO
029200         GO TO 0120-PROX-LINHA.
029300     ADD 1 TO TB-CLI-QTDE.

029400 0120-PROX-LINHA.
029500     PERFORM 0110-LE-CLIENTES THRU 0110-LE-CLIENTES-EXIT.

029600 0120-CARREGA-CLIENTES-EXIT.
029700     EXIT.

029800*----------------------------------------------------------------
029900*    CARGA DO MESTRE DE RECURSOS (MESMO PADRAO DO CADRISO)
030000*----------------------------------------------------------------
030100 0130-LE-RISORSAS.
030200     READ RISORSAS
030300         AT END MOVE 'S' TO WS-EOF-RIS-SW
030400         NOT AT END ADD 1 TO WS-NUM-LINHA.
030500 0130-LE-RISORSAS-EXIT.
030600     EXIT.

030700 0140-CARREGA-RISORSAS.
030800     IF WS-NUM-LINHA = 1
030900         GO TO 0140-PROX-LINHA.
031000     MOVE LINHA-RISORSAS-TXT TO PS-LINHA-CSV
031100     PERFORM 0145-CALCULA-TAMANHO THRU 0145-CALCULA-TAMANHO-EXIT
031200     MOVE 1 TO PS-POS-CSV
031300     SET PS-LINHA-SEM-ERRO TO TRUE

031400     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
031500     IF PS-CAMPO-CSV (1:9) IS NOT CLASSE-NUMERICA
031600         SET PS-LINHA-COM-ERRO TO TRUE
031700     ELSE
031800         MOVE PS-CAMPO-CSV (1:9)
031900                     TO TB-RIS-ID (TB-RIS-QTDE + 1).
032000     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
032100     MOVE PS-CAMPO-CSV (1:40)
032200                 TO TB-RIS-NOME (TB-RIS-QTDE + 1)
032300     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
032400     MOVE PS-CAMPO-CSV (1:60)
032500                 TO TB-RIS-DESCRICAO (TB-RIS-QTDE + 1)
032600     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
032700     MOVE PS-CAMPO-CSV (1:20)
032800                 TO TB-RIS-TIPO (TB-RIS-QTDE + 1)
032900     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
033000     IF PS-CAMPO-CSV (1:4) IS NOT CLASSE-NUMERICA
033100         SET PS-LINHA-COM-ERRO TO TRUE
033200     ELSE
033300         MOVE PS-CAMPO-CSV (1:4)
033400                     TO TB-RIS-CAPACIDADE (TB-RIS-QTDE + 1).

033500     IF PS-LINHA-COM-ERRO
033600         GO TO 0140-PROX-LINHA.
033700     ADD 1 TO TB-RIS-QTDE.

033800 0140-PROX-LINHA.
033900     PERFORM 0130-LE-RISORSAS THRU 0130-LE-RISORSAS-EXIT.

034000 0140-CARREGA-RISORSAS-EXIT.
034100     EXIT.

034200*----------------------------------------------------------------
034300*    CARGA DO MESTRE DE PRENOTAS - RECALCULA OS MINUTOS DE INICIO
034400*    PARA A CONTAGEM DOS PROXIMOS 7 DIAS
034500*----------------------------------------------------------------
034600 0150-LE-PRENOTAS.
034700     READ PRENOTAS
034800         AT END MOVE 'S' TO WS-EOF-PRE-SW
034900         NOT AT END ADD 1 TO WS-NUM-LINHA.
035000 0150-LE-PRENOTAS-EXIT.
035100     EXIT.

035200 0160-CARREGA-PRENOTAS.
035300     IF WS-NUM-LINHA = 1
035400         GO TO 0160-PROX-LINHA.
035500     MOVE LINHA-PRENOTAS-TXT TO PS-LINHA-CSV
035600     PERFORM 0145-CALCULA-TAMANHO THRU 0145-CALCULA-TAMANHO-EXIT
035700     MOVE 1 TO PS-POS-CSV
035800     SET PS-LINHA-SEM-ERRO TO TRUE
035900     ADD 1 TO TB-PRE-QTDE

036000     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
036100     IF PS-CAMPO-CSV (1:9) IS NOT CLASSE-NUMERICA
036200         SET PS-LINHA-COM-ERRO TO TRUE
036300     ELSE
036400         MOVE PS-CAMPO-CSV (1:9) TO TB-PRE-ID (TB-PRE-QTDE).

036500     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
036600     MOVE ZERO TO TB-PRE-CLIENTE-ID (TB-PRE-QTDE)
036700     IF PS-CAMPO-CSV (1:9) IS CLASSE-NUMERICA AND
036800             PS-TAM-CAMPO > 0
036900         MOVE PS-CAMPO-CSV (1:9)
037000                     TO TB-PRE-CLIENTE-ID (TB-PRE-QTDE).

037100     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
037200     MOVE ZERO TO TB-PRE-RISORSA-ID (TB-PRE-QTDE)
037300     IF PS-CAMPO-CSV (1:9) IS CLASSE-NUMERICA AND
037400             PS-TAM-CAMPO > 0
037500         MOVE PS-CAMPO-CSV (1:9)
037600                     TO TB-PRE-RISORSA-ID (TB-PRE-QTDE).

037700     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
037800     IF PS-CAMPO-CSV (1:12) IS NOT CLASSE-NUMERICA
037900         SET PS-LINHA-COM-ERRO TO TRUE
038000     ELSE
038100         MOVE PS-CAMPO-CSV (1:8)  TO TB-PRE-DT-INI (TB-PRE-QTDE)
038200         MOVE PS-CAMPO-CSV (9:4)  TO TB-PRE-HR-INI (TB-PRE-QTDE).

038300     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
038400     IF PS-CAMPO-CSV (1:12) IS NOT CLASSE-NUMERICA
038500         SET PS-LINHA-COM-ERRO TO TRUE
038600     ELSE
038700         MOVE PS-CAMPO-CSV (1:8)  TO TB-PRE-DT-FIM (TB-PRE-QTDE)
038800         MOVE PS-CAMPO-CSV (9:4)  TO TB-PRE-HR-FIM (TB-PRE-QTDE).

038900     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
039000     MOVE PS-CAMPO-CSV (1:10) TO TB-PRE-STATO (TB-PRE-QTDE)

039100     PERFORM 0200-EXTRAI-CAMPO THRU 0200-EXTRAI-CAMPO-EXIT
039200     MOVE PS-CAMPO-CSV (1:200) TO TB-PRE-NOTA (TB-PRE-QTDE)

039300     IF PS-LINHA-COM-ERRO
039400         SUBTRACT 1 FROM TB-PRE-QTDE
039500         GO TO 0160-PROX-LINHA.

039600     MOVE TB-PRE-DT-INI (TB-PRE-QTDE) (1:4) TO CD-ANO
039700     MOVE TB-PRE-DT-INI (TB-PRE-QTDE) (5:2) TO CD-MES
039800     MOVE TB-PRE-DT-INI (TB-PRE-QTDE) (7:2) TO CD-DIA
039900     MOVE TB-PRE-HR-INI (TB-PRE-QTDE) (1:2) TO CD-HORA
040000     MOVE TB-PRE-HR-INI (TB-PRE-QTDE) (3:2) TO CD-MINUTO
040100     PERFORM 0100-CALCULA-MINUTOS THRU 0100-CALCULA-MINUTOS-EXIT
040200     MOVE CD-MINUTOS TO TB-PRE-INI-MIN (TB-PRE-QTDE)

040300     MOVE TB-PRE-DT-FIM (TB-PRE-QTDE) (1:4) TO CD-ANO
040400     MOVE TB-PRE-DT-FIM (TB-PRE-QTDE) (5:2) TO CD-MES
040500     MOVE TB-PRE-DT-FIM (TB-PRE-QTDE) (7:2) TO CD-DIA
040600     MOVE TB-PRE-HR-FIM (TB-PRE-QTDE) (1:2) TO CD-HORA
040700     MOVE TB-PRE-HR-FIM (TB-PRE-QTDE) (3:2) TO CD-MINUTO
040800     PERFORM 0100-CALCULA-MINUTOS THRU 0100-CALCULA-MINUTOS-EXIT
040900     MOVE CD-MINUTOS TO TB-PRE-FIM-MIN (TB-PRE-QTDE).

041000 0160-PROX-LINHA.
041100     PERFORM 0150-LE-PRENOTAS THRU 0150-LE-PRENOTAS-EXIT.

041200 0160-CARREGA-PRENOTAS-EXIT.
041300     EXIT.

041400*----------------------------------------------------------------
041500*    0700 - CONTAGEM POR STATO E CONTAGEM DOS PROXIMOS 7 DIAS
041600*    (PRENOTAS NAO CANCELADAS COM INICIO ENTRE AGORA E AGORA+7D)
041700*----------------------------------------------------------------
041800 0700-CALCULA-ESTATISTICAS.
041900     MOVE ZERO TO WS-CNT-PROV
042000     MOVE ZERO TO WS-CNT-CONF
042100     MOVE ZERO TO WS-CNT-COMP
042200     MOVE ZERO TO WS-CNT-CANC
042300     MOVE ZERO TO WS-CNT-FUTURO
042400     MOVE 1 TO IDX-PRE.
042500 0700-LACO.
042600     IF IDX-PRE > TB-PRE-QTDE
042700         GO TO 0700-CALCULA-ESTATISTICAS-EXIT.
042800     IF TB-PRE-STATO (IDX-PRE) = 'PROVVISORIA'
042900         ADD 1 TO WS-CNT-PROV.
043000     IF TB-PRE-STATO (IDX-PRE) = 'CONFERMATA'
043100         ADD 1 TO WS-CNT-CONF.
043200     IF TB-PRE-STATO (IDX-PRE) = 'COMPLETATA'
043300         ADD 1 TO WS-CNT-COMP.
043400     IF TB-PRE-STATO (IDX-PRE) = 'CANCELLATA'
043500         ADD 1 TO WS-CNT-CANC
043600     ELSE
043700         IF TB-PRE-INI-MIN (IDX-PRE) > WS-AGORA-MIN AND
043800                 TB-PRE-INI-MIN (IDX-PRE) < WS-LIMITE-MIN
043900             ADD 1 TO WS-CNT-FUTURO.
044000     ADD 1 TO IDX-PRE
044100     GO TO 0700-LACO.

044200 0700-CALCULA-ESTATISTICAS-EXIT.
044300     EXIT.

044400*----------------------------------------------------------------
044500*    0710 - CONTAGEM DE RECURSOS POR TIPO (VALORES VALIDOS EM
044600*    CPRISO - SALA_CONFERENZE, TAVOLO_RISTORANTE,
044700*    POSTAZIONE_LAVORO, CAMPO_SPORTIVO, SERVIZIO)
044800*----------------------------------------------------------------
044900 0710-CALCULA-TIPOS.
045000     MOVE ZERO TO WS-CNT-TIPO-SALA
045100     MOVE ZERO TO WS-CNT-TIPO-TAVOLO
045200     MOVE ZERO TO WS-CNT-TIPO-POSTO
045300     MOVE ZERO TO WS-CNT-TIPO-CAMPO
045400     MOVE ZERO TO WS-CNT-TIPO-SERVICO
045500     MOVE 1 TO IDX-RIS.
045600 0710-LACO.
045700     IF IDX-RIS > TB-RIS-QTDE
045800         GO TO 0710-CALCULA-TIPOS-EXIT.
045900     IF TB-RIS-TIPO (IDX-RIS) = 'SALA_CONFERENZE'
046000         ADD 1 TO WS-CNT-TIPO-SALA.
046100     IF TB-RIS-TIPO (IDX-RIS) = 'TAVOLO_RISTORANTE'
046200         ADD 1 TO WS-CNT-TIPO-TAVOLO.
046300     IF TB-RIS-TIPO (IDX-RIS) = 'POSTAZIONE_LAVORO'
046400         ADD 1 TO WS-CNT-TIPO-POSTO.
046500     IF TB-RIS-TIPO (IDX-RIS) = 'CAMPO_SPORTIVO'
046600         ADD 1 TO WS-CNT-TIPO-CAMPO.
046700     IF TB-RIS-TIPO (IDX-RIS) = 'SERVIZIO'
046800         ADD 1 TO WS-CNT-TIPO-SERVICO.
046900     ADD 1 TO IDX-RIS
047000     GO TO 0710-LACO.

047100 0710-CALCULA-TIPOS-EXIT.
047200     EXIT.

047300*----------------------------------------------------------------
047400*    0720 - PERCENTUAL DE CADA STATO SOBRE O TOTAL DE PRENOTAS
047500*    (UMA CASA DECIMAL; ZERO SE NAO HOUVER NENHUMA PRENOTA)
047600*----------------------------------------------------------------
047700 0720-CALCULA-PERCENTUAIS.
047800     MOVE ZERO TO WS-PCT-PROV
047900     MOVE ZERO TO WS-PCT-CONF
048000     MOVE ZERO TO WS-PCT-COMP
048100     MOVE ZERO TO WS-PCT-CANC
048200     IF TB-PRE-QTDE = ZERO
048300         GO TO 0720-CALCULA-PERCENTUAIS-EXIT.
048400     COMPUTE WS-PCT-PROV ROUNDED =
048500             (WS-CNT-PROV * 100) / TB-PRE-QTDE
048600     COMPUTE WS-PCT-CONF ROUNDED =
048700             (WS-CNT-CONF * 100) / TB-PRE-QTDE
048800     COMPUTE WS-PCT-COMP ROUNDED =
048900             (WS-CNT-COMP * 100) / TB-PRE-QTDE
049000     COMPUTE WS-PCT-CANC ROUNDED =
049100             (WS-CNT-CANC * 100) / TB-PRE-QTDE.

049200 0720-CALCULA-PERCENTUAIS-EXIT.
049300     EXIT.

049400*----------------------------------------------------------------
049500*    0750 - GRAVA O RESUMO EM RELSTAT.DAT - SEM QUEBRA DE PAGINA,
049600*    SEM GRADE DE COLUNAS, SO TOTAIS, CONFORME SOLICITADO
049700*----------------------------------------------------------------
049800 0750-EMITE-RELATORIO.
049900     WRITE REG-RELSTAT FROM RL-TITULO1
050000     WRITE REG-RELSTAT FROM RL-BRANCO

050100     MOVE TB-CLI-QTDE TO RL-G-CLIENTES
050200     WRITE REG-RELSTAT FROM RL-GERAL-CLI
050300     MOVE TB-RIS-QTDE TO RL-G-RECURSOS
050400     WRITE REG-RELSTAT FROM RL-GERAL-RIS
050500     MOVE TB-PRE-QTDE TO RL-G-PRENOTAS
050600     WRITE REG-RELSTAT FROM RL-GERAL-PRE
050700     WRITE REG-RELSTAT FROM RL-BRANCO

050800     WRITE REG-RELSTAT FROM RL-STATO-CAB
050900     MOVE 'PROVVISORIA   ' TO RL-ST-NOME
051000     MOVE WS-CNT-PROV      TO RL-ST-QTDE
051100     MOVE WS-PCT-PROV      TO RL-ST-PCT
051200     WRITE REG-RELSTAT FROM RL-STATO-DET
051300     MOVE 'CONFERMATA    ' TO RL-ST-NOME
051400     MOVE WS-CNT-CONF      TO RL-ST-QTDE
051500     MOVE WS-PCT-CONF      TO RL-ST-PCT
051600     WRITE REG-RELSTAT FROM RL-STATO-DET
051700     MOVE 'COMPLETATA    ' TO RL-ST-NOME
051800     MOVE WS-CNT-COMP      TO RL-ST-QTDE
051900     MOVE WS-PCT-COMP      TO RL-ST-PCT
052000     WRITE REG-RELSTAT FROM RL-STATO-DET
052100     MOVE 'CANCELLATA    ' TO RL-ST-NOME
052200     MOVE WS-CNT-CANC      TO RL-ST-QTDE
052300     MOVE WS-PCT-CANC      TO RL-ST-PCT
052400     WRITE REG-RELSTAT FROM RL-STATO-DET
052500     WRITE REG-RELSTAT FROM RL-BRANCO

052600     WRITE REG-RELSTAT FROM RL-TIPO-CAB
052700     MOVE 'SALA_CONFERENZE     ' TO RL-TP-NOME
052800     MOVE WS-CNT-TIPO-SALA       TO RL-TP-QTDE
052900     WRITE REG-RELSTAT FROM RL-TIPO-DET
053000     MOVE 'TAVOLO_RISTORANTE   ' TO RL-TP-NOME
053100     MOVE WS-CNT-TIPO-TAVOLO     TO RL-TP-QTDE
053200     WRITE REG-RELSTAT FROM RL-TIPO-DET
053300     MOVE 'POSTAZIONE_LAVORO   ' TO RL-TP-NOME
053400     MOVE WS-CNT-TIPO-POSTO      TO RL-TP-QTDE
053500     WRITE REG-RELSTAT FROM RL-TIPO-DET
053600     MOVE 'CAMPO_SPORTIVO      ' TO RL-TP-NOME
053700     MOVE WS-CNT-TIPO-CAMPO      TO RL-TP-QTDE
053800     WRITE REG-RELSTAT FROM RL-TIPO-DET
053900     MOVE 'SERVIZIO            ' TO RL-TP-NOME
054000     MOVE WS-CNT-TIPO-SERVICO    TO RL-TP-QTDE
054100     WRITE REG-RELSTAT FROM RL-TIPO-DET
054200     WRITE REG-RELSTAT FROM RL-BRANCO

054300     MOVE WS-CNT-FUTURO TO RL-FT-QTDE
054400     WRITE REG-RELSTAT FROM RL-FUTURO.

054500 0750-EMITE-RELATORIO-EXIT.
054600     EXIT.

054700 0900-ENCERRA.
054800     MOVE SPACES TO WS-LINHA-LOG-DET
054900     MOVE TB-CLI-QTDE TO WS-LD-QTDE-CLI
055000     MOVE TB-RIS-QTDE TO WS-LD-QTDE-RIS
055100     MOVE TB-PRE-QTDE TO WS-LD-QTDE-PRE
055200     WRITE LINHA-LOG FROM WS-LINHA-LOG-DET
055300     MOVE SPACES TO WS-LINHA-LOG-CAB
055400     MOVE 'FIM DE PROCESSAMENTO - RELPREN' TO WS-LC-TITULO
055500     WRITE LINHA-LOG FROM WS-LINHA-LOG-CAB.
055600 0900-ENCERRA-EXIT.
055700     EXIT.

055800*----------------------------------------------------------------
055900*    ROTINAS DE APOIO COMUNS (TEXTO COPIADO EM PROCEDURE DIVISION)
056000*----------------------------------------------------------------
056100 COPY CPPARSE.
056200 COPY CPTAMLIN.
056300 COPY CPCALCMI.
